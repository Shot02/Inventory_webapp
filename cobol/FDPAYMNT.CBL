000100*    FDPAYMNT.CBL - payment record (PAYMENT-FILE).  PAY-DATE-BRKDN
000200*    redefines the payment date for the DASHBOARD-SUMMARY date-range
000300*    SORT step.
000400 FD  PAYMENT-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 
000700 01  PAYMENT-RECORD.
000800     05  PAY-INVOICE-NO           PIC X(20).
000900     05  PAY-DATE                 PIC 9(8).
001000     05  PAY-DATE-BRKDN REDEFINES PAY-DATE.
001100         10  PAY-DATE-CCYY        PIC 9(4).
001200         10  PAY-DATE-MM          PIC 9(2).
001300         10  PAY-DATE-DD          PIC 9(2).
001400     05  PAY-AMOUNT               PIC S9(8)V99.
001500     05  PAY-METHOD               PIC X(8).
001600         88  PAY-METHOD-CASH      VALUE "CASH    ".
001700         88  PAY-METHOD-CARD      VALUE "CARD    ".
001800         88  PAY-METHOD-TRANSFER  VALUE "TRANSFER".
001900         88  PAY-METHOD-REFUND    VALUE "REFUND  ".
002000     05  PAY-REFERENCE            PIC X(20).
002100     05  PAY-STAFF-ID             PIC X(10).
002200     05  FILLER                   PIC X(14).
