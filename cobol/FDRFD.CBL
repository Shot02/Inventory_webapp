000100*    FDRFD.CBL - processed-refund record (REFUND-FILE).
000200 FD  REFUND-FILE
000300     LABEL RECORDS ARE STANDARD.
000400 
000500 01  REFUND-RECORD.
000600     05  RFD-ID                   PIC 9(7).
000700     05  RFD-INVOICE-NO           PIC X(20).
000800     05  RFD-REQUEST-ID           PIC 9(7).
000900     05  RFD-AMOUNT               PIC S9(8)V99.
001000     05  RFD-METHOD               PIC X(8).
001100     05  RFD-DATE                 PIC 9(8).
001200     05  FILLER                   PIC X(20).
