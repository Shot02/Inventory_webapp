000100*    FDSTKMOV.CBL - stock-movement record (STOCK-MOVEMENT-FILE).
000200 FD  STOCK-MOVEMENT-FILE
000300     LABEL RECORDS ARE STANDARD.
000400 
000500 01  STOCK-MOVEMENT-RECORD.
000600     05  MOV-PRODUCT-ID           PIC 9(7).
000700     05  MOV-TYPE                 PIC X(10).
000800         88  MOV-TYPE-IN          VALUE "IN        ".
000900         88  MOV-TYPE-OUT         VALUE "OUT       ".
001000         88  MOV-TYPE-ADJUST      VALUE "ADJUSTMENT".
001100     05  MOV-QUANTITY             PIC S9(7).
001200     05  MOV-REFERENCE            PIC X(20).
001300     05  MOV-DATE                 PIC 9(8).
001400     05  MOV-DATE-BRKDN REDEFINES MOV-DATE.
001500         10  MOV-DATE-CCYY        PIC 9(4).
001600         10  MOV-DATE-MM          PIC 9(2).
001700         10  MOV-DATE-DD          PIC 9(2).
001800     05  MOV-STAFF-ID             PIC X(10).
001900     05  FILLER                   PIC X(18).
