000100*    FDSALITM.CBL - invoice-line record (SALE-ITEM-FILE).
000200 FD  SALE-ITEM-FILE
000300     LABEL RECORDS ARE STANDARD.
000400 
000500 01  SALE-ITEM-RECORD.
000600     05  ITM-INVOICE-NO           PIC X(20).
000700     05  ITM-PRODUCT-ID           PIC 9(7).
000800     05  ITM-PRODUCT-NAME         PIC X(30).
000900     05  ITM-QUANTITY             PIC S9(7).
001000     05  ITM-PRICE                PIC S9(8)V99.
001100     05  ITM-DISCOUNT             PIC S9(8)V99.
001200     05  ITM-TOTAL                PIC S9(8)V99.
001300     05  FILLER                   PIC X(16).
