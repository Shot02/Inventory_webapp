000100*    FDSALE.CBL - invoice header record (SALE-FILE).  SAL-DATE-BRKDN
000200*    redefines the sale date so control-break reports (DEBTORS-REPORT,
000300*    DASHBOARD-SUMMARY) can test the year/month/day pieces without a
000400*    separate working-storage MOVE.
000500 FD  SALE-FILE
000600     LABEL RECORDS ARE STANDARD.
000700 
000800 01  SALE-RECORD.
000900     05  SAL-INVOICE-NO           PIC X(20).
001000     05  SAL-DATE                 PIC 9(8).
001100     05  SAL-DATE-BRKDN REDEFINES SAL-DATE.
001200         10  SAL-DATE-CCYY        PIC 9(4).
001300         10  SAL-DATE-MM          PIC 9(2).
001400         10  SAL-DATE-DD          PIC 9(2).
001500     05  SAL-STAFF-ID              PIC X(10).
001600     05  SAL-CUST-NAME            PIC X(30).
001700     05  SAL-CUST-PHONE           PIC X(15).
001800     05  SAL-SUBTOTAL             PIC S9(8)V99.
001900     05  SAL-DISCOUNT             PIC S9(8)V99.
002000     05  SAL-TOTAL                PIC S9(8)V99.
002100     05  SAL-AMOUNT-PAID          PIC S9(8)V99.
002200     05  SAL-BALANCE              PIC S9(8)V99.
002300     05  SAL-PAY-STATUS           PIC X(7).
002400     05  FILLER                   PIC X(10).
