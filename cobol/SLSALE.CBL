000100*    SLSALE.CBL - FILE-CONTROL entry for the invoice header file.
000200     SELECT SALE-FILE
000300            ASSIGN TO "SALEFILE"
000400            ORGANIZATION IS SEQUENTIAL.
