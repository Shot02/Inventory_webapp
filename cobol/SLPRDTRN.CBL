000100*    SLPRDTRN.CBL - FILE-CONTROL entry for product maintenance
000200*    transactions (adds and changes to the product master).
000300     SELECT PRODUCT-TRANS
000400            ASSIGN TO "PRODTRAN"
000500            ORGANIZATION IS SEQUENTIAL.
