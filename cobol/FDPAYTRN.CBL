000100*    FDPAYTRN.CBL - debtor-payment transaction record.
000200 FD  PAYMENT-TRANS
000300     LABEL RECORDS ARE STANDARD.
000400 
000500 01  PAYMENT-TRANS-RECORD.
000600     05  PTX-INVOICE-NO           PIC X(20).
000700     05  PTX-DATE                 PIC 9(8).
000800     05  PTX-AMOUNT               PIC S9(8)V99.
000900     05  PTX-METHOD               PIC X(8).
001000     05  PTX-REFERENCE            PIC X(20).
001100     05  PTX-STAFF-ID             PIC X(10).
001200     05  FILLER                   PIC X(14).
