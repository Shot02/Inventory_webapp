000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DASHBOARD-SUMMARY.
000300 AUTHOR. M. T. OKAFOR.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN. 11/18/93.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*    -----------------------------------------------------------------
000900*    DASHBOARD-SUMMARY
001000*    -----------------------------------------------------------------
001100*    Management's one-page picture of the store for a date range keyed
001200*    on a RUN-PARM-FILE card (start/end date, end exclusive).  Payments
001300*    in range are totalled by method, with REFUND kept as its own
001400*    negative bucket; total revenue is the sum of everything in range,
001500*    floored at zero the same way an invoice balance is.  Sale and
001600*    debtor counts come off SALE-FILE for the same range; low-stock and
001700*    pending-refund counts are a snapshot as of the run, not range-
001800*    limited.  Modelled on the print-headings/page-control style of the
001900*    old DEDUCTIBLES-REPORT program.
002000*    -----------------------------------------------------------------
002100*    CHANGE LOG
002200*    93-11-18  MTO  ORIGINAL CODING.
002300*    95-06-22  RSG  PAY-DATE-BRKDN / SAL-DATE-BRKDN REDEFINES ADDED TO
002400*                   FDPAYMNT.CBL AND FDSALE.CBL SO THIS PROGRAM COULD
002500*                   TEST CCYYMMDD PIECES WITHOUT A WORKING-STORAGE
002600*                   INTERMEDIATE MOVE.
002700*    98-11-19  JFC  YEAR-2000 REVIEW - RUN-PARM DATES, SAL-DATE AND
002800*                   PAY-DATE ARE ALREADY CCYYMMDD; NO CHANGE NEEDED.
002900*    01-07-11  MTO  LOW-STOCK AND PENDING-REFUND COUNTS MOVED OFF THE
003000*                   DATE RANGE AFTER OPERATIONS ASKED FOR A SNAPSHOT
003100*                   REGARDLESS OF THE REPORT PERIOD (TICKET HD-0488).
003200*    02-04-09  MTO  LOW-STOCK COUNT NOW CALLS PLPRDEDIT.CBL'S
003300*                   DERIVE-STOCK-STATUS-RTN INSTEAD OF REPEATING THE
003400*                   QUANTITY/REORDER-LEVEL TEST IN-LINE, SO THIS
003500*                   PROGRAM AND LOW-STOCK-REPORT CAN'T DRIFT APART ON
003600*                   WHAT "LOW STOCK" MEANS.
003700*    02-04-11  MTO  PRINTER-FILE'S ASSIGN WAS A LOWERCASE PATH-LOOKING
003800*                   STRING ("DASHBOARD-SUMMARY.PRN") LEFT OVER FROM AN
003900*                   EARLIER CONVERSION PASS - STANDARDIZED TO AN
004000*                   UPPERCASE LOGICAL NAME, "DASHPRNT", TO MATCH THE
004100*                   REST OF THIS PROGRAM'S SELECTs (RUNPARM, ETC.) AND
004200*                   EVERY OTHER PRINTER FILE IN THE SYSTEM.
004300*    -----------------------------------------------------------------
004400 
004500*    Boilerplate CONFIGURATION/SPECIAL-NAMES, shared word for word
004600*    with the other report programs in this tree.
004700 ENVIRONMENT DIVISION.
004800    CONFIGURATION SECTION.
004900    SPECIAL-NAMES.
005000        C01 IS TOP-OF-FORM
005100        CLASS W-ALPHA-CLASS IS "A" THRU "Z"
005200        UPSI-0 ON STATUS IS W-RERUN-REQUESTED
005300               OFF STATUS IS W-NORMAL-RUN.
005400 
005500    INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700 
005800*        RUN-PARM-FILE is a single-card parameter file - operations
005900*        punches (or, these days, keys in) the start/end date before
006000*        submitting this job; there is no operator prompt, the date
006100*        range is entirely data-driven off this one record.
006200           SELECT RUN-PARM-FILE
006300                  ASSIGN TO "RUNPARM"
006400                  ORGANIZATION IS SEQUENTIAL.
006500 
006600*        Four master/detail files are read, each once, straight
006700*        through with no SORT - this program only accumulates
006800*        counters and totals, it never needs the files in any
006900*        particular order.
007000           COPY "SLPAYMNT.CBL".
007100           COPY "SLSALE.CBL".
007200           COPY "SLPRDMST.CBL".
007300           COPY "SLRFQ.CBL".
007400 
007500           SELECT PRINTER-FILE
007600                  ASSIGN TO "DASHPRNT"
007700                  ORGANIZATION IS LINE SEQUENTIAL.
007800 
007900 DATA DIVISION.
008000    FILE SECTION.
008100 
008200*        RUN-PARM-RECORD is this program's only input that is not one
008300*        of the system's regular master/detail files - PRM-END-DATE
008400*        is exclusive (see the IS LESS THAN tests below), not
008500*        inclusive - a payment or sale dated exactly on PRM-END-DATE
008550*        belongs to the next reporting period, not this one.
008600           FD  RUN-PARM-FILE
008700               LABEL RECORDS ARE STANDARD.
008800           01  RUN-PARM-RECORD.
008900               05  PRM-START-DATE           PIC 9(8).
009000               05  PRM-END-DATE             PIC 9(8).
009100               05  FILLER                   PIC X(64).
009200 
009300*        Four FD/record layouts, one per file this program summarizes
009400*        - PAY-, SAL-, PRD- and RFQ- prefixed fields referenced below
009500*        all come from these COPY members.
009600*        PAY-DATE-BRKDN / SAL-DATE-BRKDN (the 95-06-22 change log
009700*        entry) exist inside these two copybooks specifically so a
009800*        program like this one could pick CCYYMMDD apart without an
009900*        extra working-storage MOVE - this program does not actually
010000*        use those REDEFINES itself, since all its range comparisons
010100*        are done as whole 8-digit numeric compares, not piece by
010200*        piece.
010300           COPY "FDPAYMNT.CBL".
010400           COPY "FDSALE.CBL".
010500           COPY "FDPRDMST.CBL".
010600           COPY "FDRFQ.CBL".
010700 
010800           FD  PRINTER-FILE
010900               LABEL RECORDS ARE OMITTED.
011000           01  PRINTER-RECORD                PIC X(80).
011100 
011200    WORKING-STORAGE SECTION.
011300 
011400*        wsdate.cbl's GDTV-DATE-MM-DD-CCYY breakdown is reused below
011500*        just to reformat PRM-START-DATE/PRM-END-DATE for the heading
011600*        - it plays no part in the range comparisons themselves,
011700*        which are done as straight 8-digit CCYYMMDD numeric compares.
011800           COPY "wsdate.cbl".
011900 
012000*        22 bytes of leading SPACES center the title over the 80-byte
012100*        PRINTER-RECORD.
012200           01  TITLE-LINE.
012300               05  FILLER                   PIC X(22) VALUE SPACES.
012400               05  FILLER                   PIC X(24)
012500                       VALUE "DASHBOARD SUMMARY REPORT".
012600 
012700*        RANGE-LINE prints the report period right under the title -
012800*        "(EXCL.)" reminds the reader the end date itself is not
012900*        counted, matching PRM-END-DATE's exclusive range rule.
013000*        D-START-MM and D-END-MM are edited with the same
013100*        99/99/9999 picture used by every other report's run-date
013200*        field in this tree - this is the only report that prints
013300*        two dates on one line instead of one.
013400           01  RANGE-LINE.
013500               05  FILLER                   PIC X(10) VALUE
013600                       "FOR PERIOD".
013700               05  FILLER                   PIC X(02) VALUE SPACES.
013800               05  D-START-MM               PIC 99/99/9999.
013900               05  FILLER                   PIC X(06) VALUE " THRU ".
014000               05  D-END-MM                 PIC 99/99/9999.
014100               05  FILLER                   PIC X(10) VALUE
014200                       " (EXCL.)".
014300 
014400*        STAT-LINE and MONEY-LINE are generic two-field print lines -
014500*        2000-PRINT-REPORT MOVEs a different label/value pair into
014600*        the same pair of 01-levels for every count and every dollar
014700*        figure on the report, rather than declaring a separate print
014800*        line per statistic.
014900           01  STAT-LINE.
015000               05  D-STAT-LABEL             PIC X(28).
015100               05  D-STAT-COUNT             PIC ZZZ,ZZ9.
015200 
015300           01  MONEY-LINE.
015400               05  D-MONEY-LABEL            PIC X(28).
015500               05  D-MONEY-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
015600 
015700*        W-LOAD-EOF-SW is reused across all four of this program's
015800*        read loops (1000/1100/1200/1300) - each loading paragraph
015900*        resets it to "N" on the way out so the next file's loop
016000*        starts clean.
016100           01  W-LOAD-EOF-SW               PIC X VALUE "N".
016200               88  W-LOAD-EOF              VALUE "Y".
016300 
016400*        W-IN-RANGE-SW is set fresh by 1020-CHECK-PAYMENT-RANGE for
016500*        every payment record - it is not an accumulator, just a
016600*        one-record-at-a-time scratch flag.
016700           01  W-IN-RANGE-SW               PIC X VALUE "N".
016800               88  W-IN-RANGE              VALUE "Y".
016900 
017000*        All five counts are COMP - binary counters accumulated one
017100*        record at a time across the four load paragraphs, then
017200*        MOVEd into the edited D-STAT-COUNT field only when printed.
017300           77  W-TOTAL-PRODUCTS            PIC S9(7) COMP VALUE ZERO.
017400           77  W-SALE-COUNT-IN-RANGE       PIC S9(7) COMP VALUE ZERO.
017500           77  W-DEBTOR-COUNT              PIC S9(7) COMP VALUE ZERO.
017600           77  W-LOW-STOCK-COUNT           PIC S9(7) COMP VALUE ZERO.
017700           77  W-PENDING-REFUND-COUNT      PIC S9(7) COMP VALUE ZERO.
017800 
017900*        The four payment-method buckets plus the revenue total all
018000*        stay DISPLAY, zoned decimal, like every other money field in
018100*        this tree - no COMP-3 anywhere in this system's dollar
018200*        arithmetic.  W-REFUND-TOTAL accumulates negative (REFUND
018300*        payments post as negative amounts); W-REFUND-TOTAL-ABS below
018400*        is only for printing it as a positive figure on the report.
018500           01  W-CASH-TOTAL                PIC S9(8)V99 VALUE ZERO.
018600           01  W-CARD-TOTAL                PIC S9(8)V99 VALUE ZERO.
018700           01  W-TRANSFER-TOTAL            PIC S9(8)V99 VALUE ZERO.
018800           01  W-REFUND-TOTAL              PIC S9(8)V99 VALUE ZERO.
018900           01  W-TOTAL-REVENUE             PIC S9(8)V99 VALUE ZERO.
019000           01  W-REFUND-TOTAL-ABS          PIC S9(8)V99 VALUE ZERO.
019100 
019200*        W-HEADING-DATE is scratch, COMP, reused twice in
019300*        2000-PRINT-REPORT - once for the start date, once for the
019400*        end date - the same MMDDCCYY-repacking technique the other
019500*        report programs use to turn a CCYYMMDD field into an edited
019600*        99/99/9999 picture.
019700           77  W-HEADING-DATE              PIC 9(8) COMP VALUE ZERO.
019800 
019900*        DS-STOCK-STATUS receives PLPRDEDIT.CBL's shared status word
020000*        out of 2020-DERIVE-STOCK-STATUS-RTN - see the 02-04-09
020100*        change log entry for why this program calls the shared
020200*        routine instead of testing PRD-QUANTITY/PRD-REORDER-LEVEL
020300*        itself.
020400           01  DS-STOCK-STATUS              PIC X(11).
020500 
020600 PROCEDURE DIVISION.
020700 
020800*    ---------------------------------------------------------------
020900*    0000-MAIN-LINE reads the one RUN-PARM-FILE card, then calls
021000*    four independent summarizing paragraphs (one per source file),
021100*    cleans up the two totals that need floor/absolute-value
021200*    treatment before printing, and prints the single-page report.
021300*    There is no control break anywhere in this program - every
021400*    figure on the report is a whole-run accumulator.
021500*    ---------------------------------------------------------------
021600 0000-MAIN-LINE.
021700 
021800     IF W-RERUN-REQUESTED
021900        DISPLAY "DASHBOARD-SUMMARY - RERUN MODE (UPSI-0) REQUESTED -".
022000 
022100*        A missing RUN-PARM card is not fatal in the sense of an
022200*        ABEND - the job runs anyway with a zero/zero range so every
022300*        date-filtered figure comes out zero, rather than crashing a
022400*        management report over a punch-deck mistake.
022500     OPEN INPUT RUN-PARM-FILE.
022600     READ RUN-PARM-FILE
022700         AT END
022800             DISPLAY "DASHBOARD-SUMMARY - NO RUN-PARM CARD - RUN ABORTED"
022900             MOVE ZERO TO PRM-START-DATE PRM-END-DATE.
023000     CLOSE RUN-PARM-FILE.
023100 
023200     OPEN OUTPUT PRINTER-FILE.
023300 
023400*        Four independent passes, one per source file - each
023500*        paragraph OPENs and CLOSEs its own file and resets the
023600*        shared EOF switch on the way out, so the next paragraph's
023700*        loop starts with a clean slate.
023800     PERFORM 1000-SUMMARIZE-PAYMENTS THRU 1000-EXIT.
023900     PERFORM 1100-SUMMARIZE-SALES THRU 1100-EXIT.
024000     PERFORM 1200-SUMMARIZE-PRODUCTS THRU 1200-EXIT.
024100     PERFORM 1300-SUMMARIZE-REFUND-REQUESTS THRU 1300-EXIT.
024200 
024300*        Floor total revenue at zero the same way a debtor's invoice
024400*        balance is floored elsewhere in this system - a negative
024500*        revenue figure on a management report would look like a
024600*        bug, not a business fact, even if the arithmetic could in
024700*        theory produce one.
024800     IF W-TOTAL-REVENUE IS LESS THAN ZERO
024900        MOVE ZERO TO W-TOTAL-REVENUE.
025000 
025100*        REFUND payments post as negative amounts in PAYMENT-FILE
025200*        (see FDPAYMNT.CBL), so W-REFUND-TOTAL accumulates negative;
025300*        flip the sign here only for display - "TOTAL REFUNDS" reads
025400*        more naturally to management as a positive dollar figure.
025500     IF W-REFUND-TOTAL IS LESS THAN ZERO
025600        COMPUTE W-REFUND-TOTAL-ABS = W-REFUND-TOTAL * -1
025700     ELSE
025800        MOVE W-REFUND-TOTAL TO W-REFUND-TOTAL-ABS.
025900 
026000     PERFORM 2000-PRINT-REPORT THRU 2000-EXIT.
026100 
026200     CLOSE PRINTER-FILE.
026300 
026400     STOP RUN.
026500 
026600*    ---------------------------------------------------------------
026700*    1000-SUMMARIZE-PAYMENTS reads PAYMENT-FILE once, top to bottom,
026800*    accumulating the four method buckets and the revenue total for
026900*    every payment that falls inside the RUN-PARM date range.
027000*    ---------------------------------------------------------------
027100 1000-SUMMARIZE-PAYMENTS.
027200 
027300     OPEN INPUT PAYMENT-FILE.
027400 
027500     PERFORM 1010-READ-PAYMENT THRU 1010-EXIT
027600             UNTIL W-LOAD-EOF.
027700 
027800     CLOSE PAYMENT-FILE.
027900     MOVE "N" TO W-LOAD-EOF-SW.
028000 
028100 1000-EXIT.
028200     EXIT.
028300 
028400*    ---------------------------------------------------------------
028500*    1010-READ-PAYMENT reads one payment and, if it is in range,
028600*    adds it to the revenue total and to exactly one of the four
028700*    method buckets.  The nested IF/ELSE ladder below is this shop's
028800*    usual way of writing an exclusive four-way branch without an
028900*    EVALUATE verb.
029000*    ---------------------------------------------------------------
029100 1010-READ-PAYMENT.
029200 
029300     READ PAYMENT-FILE
029400         AT END
029500             MOVE "Y" TO W-LOAD-EOF-SW
029600         NOT AT END
029700             PERFORM 1020-CHECK-PAYMENT-RANGE THRU 1020-EXIT
029800             IF W-IN-RANGE
029900                ADD PAY-AMOUNT TO W-TOTAL-REVENUE
030000                IF PAY-METHOD-CASH
030100                   ADD PAY-AMOUNT TO W-CASH-TOTAL
030200                ELSE
030300                   IF PAY-METHOD-CARD
030400                      ADD PAY-AMOUNT TO W-CARD-TOTAL
030500                   ELSE
030600                      IF PAY-METHOD-TRANSFER
030700                         ADD PAY-AMOUNT TO W-TRANSFER-TOTAL
030800                      ELSE
030900                         IF PAY-METHOD-REFUND
031000                            ADD PAY-AMOUNT TO W-REFUND-TOTAL.
031100 
031200 1010-EXIT.
031300     EXIT.
031400 
031500*    ---------------------------------------------------------------
031600*    1020-CHECK-PAYMENT-RANGE applies the shop's start-inclusive/
031700*    end-exclusive range test - a payment dated exactly on
031800*    PRM-END-DATE is NOT counted, it belongs to the next period.
031900*    ---------------------------------------------------------------
032000 1020-CHECK-PAYMENT-RANGE.
032100 
032200*        Broken out as its own paragraph, rather than folded into
032300*        the IF in 1010-READ-PAYMENT, because a range test this shop
032400*        writes more than once (see 1110-READ-SALE's identical
032500*        start/end comparison) is still written out in full each
032600*        place it is needed - there is no shared range-test utility
032700*        paragraph in this tree, by house convention.
032800     IF PAY-DATE IS GREATER THAN OR EQUAL TO PRM-START-DATE
032900        AND PAY-DATE IS LESS THAN PRM-END-DATE
033000        MOVE "Y" TO W-IN-RANGE-SW
033100     ELSE
033200        MOVE "N" TO W-IN-RANGE-SW.
033300 
033400 1020-EXIT.
033500     EXIT.
033600 
033700*    ---------------------------------------------------------------
033800*    1100-SUMMARIZE-SALES reads SALE-FILE once for the sale count
033900*    and debtor count, both scoped to the same RUN-PARM date range
034000*    as the payment totals above.
034100*    ---------------------------------------------------------------
034200 1100-SUMMARIZE-SALES.
034300 
034400     OPEN INPUT SALE-FILE.
034500 
034600     PERFORM 1110-READ-SALE THRU 1110-EXIT
034700             UNTIL W-LOAD-EOF.
034800 
034900     CLOSE SALE-FILE.
035000     MOVE "N" TO W-LOAD-EOF-SW.
035100 
035200 1100-EXIT.
035300     EXIT.
035400 
035500*    ---------------------------------------------------------------
035600*    1110-READ-SALE counts an in-range sale, and separately counts
035700*    it again as a debtor if its balance is still outstanding - the
035800*    same SAL-BALANCE greater-than-zero test DEBTORS-REPORT uses to
035900*    decide what counts as a debtor.
036000*    ---------------------------------------------------------------
036100 1110-READ-SALE.
036200 
036300     READ SALE-FILE
036400         AT END
036500             MOVE "Y" TO W-LOAD-EOF-SW
036600         NOT AT END
036700*            The debtor count is a sub-condition of the in-range
036800*            test, not a separate pass over SALE-FILE - a sale
036900*            outside the period is never counted as a debtor here
037000*            even if its balance is still outstanding today.
037100     IF SAL-DATE IS GREATER THAN OR EQUAL TO PRM-START-DATE
037200                AND SAL-DATE IS LESS THAN PRM-END-DATE
037300                ADD 1 TO W-SALE-COUNT-IN-RANGE
037400                IF SAL-BALANCE IS GREATER THAN ZERO
037500                   ADD 1 TO W-DEBTOR-COUNT.
037600 
037700 1110-EXIT.
037800     EXIT.
037900 
038000*    ---------------------------------------------------------------
038100*    1200-SUMMARIZE-PRODUCTS reads the whole PRODUCT-MASTER, counted
038200*    as a point-in-time snapshot - NOT scoped to the RUN-PARM date
038300*    range, per the 01-07-11 change log entry.  Products do not carry
038400*    a transaction date to filter on anyway.
038500*    ---------------------------------------------------------------
038600 1200-SUMMARIZE-PRODUCTS.
038700 
038800     OPEN INPUT PRODUCT-MASTER.
038900 
039000     PERFORM 1210-READ-PRODUCT THRU 1210-EXIT
039100             UNTIL W-LOAD-EOF.
039200 
039300     CLOSE PRODUCT-MASTER.
039400     MOVE "N" TO W-LOAD-EOF-SW.
039500 
039600 1200-EXIT.
039700     EXIT.
039800 
039900*    ---------------------------------------------------------------
040000*    1210-READ-PRODUCT counts every product toward W-TOTAL-PRODUCTS,
040100*    then asks PLPRDEDIT.CBL's shared routine whether this one is
040200*    low stock.  Note this test is EQUAL TO "LOW-STOCK" only - unlike
040300*    LOW-STOCK-REPORT, which also lists OUT-OF-STOCK, this panel
040400*    counts strictly the low-stock bucket (see the program banner).
040500*    ---------------------------------------------------------------
040600 1210-READ-PRODUCT.
040700 
040800     READ PRODUCT-MASTER
040900         AT END
041000             MOVE "Y" TO W-LOAD-EOF-SW
041100         NOT AT END
041200             ADD 1 TO W-TOTAL-PRODUCTS
041300             PERFORM 2020-DERIVE-STOCK-STATUS-RTN THRU 2020-EXIT
041400             IF DS-STOCK-STATUS IS EQUAL TO "LOW-STOCK"
041500                ADD 1 TO W-LOW-STOCK-COUNT.
041600 
041700 1210-EXIT.
041800     EXIT.
041900 
042000*    ---------------------------------------------------------------
042100*    1300-SUMMARIZE-REFUND-REQUESTS reads the whole refund-request
042200*    queue, also a point-in-time snapshot rather than date-ranged -
042300*    a pending refund is pending regardless of when it was raised.
042400*    ---------------------------------------------------------------
042500 1300-SUMMARIZE-REFUND-REQUESTS.
042600 
042700     OPEN INPUT REFUND-REQ-FILE.
042800 
042900     PERFORM 1310-READ-REFUND-REQ THRU 1310-EXIT
043000             UNTIL W-LOAD-EOF.
043100 
043200     CLOSE REFUND-REQ-FILE.
043300     MOVE "N" TO W-LOAD-EOF-SW.
043400 
043500 1300-EXIT.
043600     EXIT.
043700 
043800*    ---------------------------------------------------------------
043900*    1310-READ-REFUND-REQ counts only requests still in the pending
044000*    status - approved, rejected or completed requests are not
044100*    counted here, this is strictly a worklist-backlog figure.
044200*    ---------------------------------------------------------------
044300 1310-READ-REFUND-REQ.
044400 
044500     READ REFUND-REQ-FILE
044600         AT END
044700             MOVE "Y" TO W-LOAD-EOF-SW
044800         NOT AT END
044900*            RFQ-PENDING is the only 88-level this paragraph tests -
045000*            approved, rejected and completed requests fall through
045100*            without incrementing anything, which is the point: this
045200*            figure is a backlog count, not a total-requests count.
045300             IF RFQ-PENDING
045400                ADD 1 TO W-PENDING-REFUND-COUNT.
045500 
045600 1310-EXIT.
045700     EXIT.
045800 
045900*    ---------------------------------------------------------------
046000*    2000-PRINT-REPORT writes the whole single-page layout: title,
046100*    date range, five count lines, then five dollar lines - every
046200*    MOVE/WRITE pair below reuses the same STAT-LINE or MONEY-LINE
046300*    01-level, just with a different label and value loaded first.
046400*    ---------------------------------------------------------------
046500 2000-PRINT-REPORT.
046600 
046700     MOVE SPACES TO PRINTER-RECORD.
046800     WRITE PRINTER-RECORD BEFORE ADVANCING C01.
046900     MOVE TITLE-LINE TO PRINTER-RECORD.
047000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
047100 
047200*        Repack PRM-START-DATE from plain CCYYMMDD into the edited
047300*        99/99/9999 heading picture - same MMDDCCYY COMPUTE used on
047400*        the other reports' run-date headings.
047500     MOVE PRM-START-DATE TO GDTV-DATE-MM-DD-CCYY.
047600     COMPUTE W-HEADING-DATE =
047700             (GDTV-DATE-MM * 1000000) + (GDTV-DATE-DD * 10000)
047800             + GDTV-DATE-CCYY.
047900     MOVE W-HEADING-DATE TO D-START-MM.
048000 
048100*        Same repacking, second time, for the end date - W-HEADING-
048200*        DATE is reused rather than declaring a second scratch field,
048300*        since the two COMPUTEs never need to be in scope together.
048400     MOVE PRM-END-DATE TO GDTV-DATE-MM-DD-CCYY.
048500     COMPUTE W-HEADING-DATE =
048600             (GDTV-DATE-MM * 1000000) + (GDTV-DATE-DD * 10000)
048700             + GDTV-DATE-CCYY.
048800     MOVE W-HEADING-DATE TO D-END-MM.
048900 
049000     MOVE SPACES TO PRINTER-RECORD.
049100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
049200     MOVE RANGE-LINE TO PRINTER-RECORD.
049300     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
049400 
049500*        Five count lines - products and low-stock are point-in-time
049600*        snapshots, sales and debtors are range-scoped, pending
049700*        refunds is a snapshot again; the label text on each line is
049800*        the only place a reader can tell which is which.
049900     MOVE "TOTAL PRODUCTS" TO D-STAT-LABEL.
050000     MOVE W-TOTAL-PRODUCTS TO D-STAT-COUNT.
050100     MOVE STAT-LINE TO PRINTER-RECORD.
050200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
050300 
050400     MOVE "TOTAL SALES IN PERIOD" TO D-STAT-LABEL.
050500     MOVE W-SALE-COUNT-IN-RANGE TO D-STAT-COUNT.
050600     MOVE STAT-LINE TO PRINTER-RECORD.
050700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
050800 
050900     MOVE "LOW-STOCK PRODUCTS" TO D-STAT-LABEL.
051000     MOVE W-LOW-STOCK-COUNT TO D-STAT-COUNT.
051100     MOVE STAT-LINE TO PRINTER-RECORD.
051200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
051300 
051400     MOVE "DEBTORS IN PERIOD" TO D-STAT-LABEL.
051500     MOVE W-DEBTOR-COUNT TO D-STAT-COUNT.
051600     MOVE STAT-LINE TO PRINTER-RECORD.
051700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
051800 
051900     MOVE "PENDING REFUND REQUESTS" TO D-STAT-LABEL.
052000     MOVE W-PENDING-REFUND-COUNT TO D-STAT-COUNT.
052100     MOVE STAT-LINE TO PRINTER-RECORD.
052200     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
052300 
052400*        Five money lines, same pattern as the count lines above,
052500*        using MONEY-LINE instead of STAT-LINE - the four payment
052600*        buckets print first, then the computed total revenue last.
052700     MOVE "CASH PAYMENTS" TO D-MONEY-LABEL.
052800     MOVE W-CASH-TOTAL TO D-MONEY-AMOUNT.
052900     MOVE MONEY-LINE TO PRINTER-RECORD.
053000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
053100 
053200     MOVE "CARD PAYMENTS" TO D-MONEY-LABEL.
053300     MOVE W-CARD-TOTAL TO D-MONEY-AMOUNT.
053400     MOVE MONEY-LINE TO PRINTER-RECORD.
053500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
053600 
053700     MOVE "TRANSFER PAYMENTS" TO D-MONEY-LABEL.
053800     MOVE W-TRANSFER-TOTAL TO D-MONEY-AMOUNT.
053900     MOVE MONEY-LINE TO PRINTER-RECORD.
054000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
054100 
054200*        Printed from W-REFUND-TOTAL-ABS, not W-REFUND-TOTAL - see
054300*        the sign-flip comment in 0000-MAIN-LINE above.
054400     MOVE "TOTAL REFUNDS" TO D-MONEY-LABEL.
054500     MOVE W-REFUND-TOTAL-ABS TO D-MONEY-AMOUNT.
054600     MOVE MONEY-LINE TO PRINTER-RECORD.
054700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
054800 
054900     MOVE "TOTAL REVENUE" TO D-MONEY-LABEL.
055000     MOVE W-TOTAL-REVENUE TO D-MONEY-AMOUNT.
055100     MOVE MONEY-LINE TO PRINTER-RECORD.
055200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
055300 
055400 2000-EXIT.
055500     EXIT.
055600 
055700*        PLPRDEDIT.CBL supplies 2020-DERIVE-STOCK-STATUS-RTN, shared
055800*        with LOW-STOCK-REPORT, so both programs agree on the
055900*        definition of low stock.
056000     COPY "PLPRDEDIT.CBL".
