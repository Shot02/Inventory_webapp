000100*    SLRFD.CBL - FILE-CONTROL entry for the processed-refund file.
000200     SELECT REFUND-FILE
000300            ASSIGN TO "RFDFILE"
000400            ORGANIZATION IS SEQUENTIAL.
