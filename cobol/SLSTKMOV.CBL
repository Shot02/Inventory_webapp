000100*    SLSTKMOV.CBL - FILE-CONTROL entry for the stock-movement audit
000200*    trail.
000300     SELECT STOCK-MOVEMENT-FILE
000400            ASSIGN TO "STKMFILE"
000500            ORGANIZATION IS SEQUENTIAL.
