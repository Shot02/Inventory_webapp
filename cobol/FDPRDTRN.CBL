000100*    FDPRDTRN.CBL - product maintenance transaction record.  Price,
000200*    cost, quantity and reorder level arrive as raw text because the
000300*    upstream capture does not guarantee they were keyed numerically;
000400*    PRODUCT-EDIT-RULES tests the raw picture with IS NUMERIC before
000500*    trusting the REDEFINES numeric picture (see product-master-
000600*    maintenance.cob, 2030-EDIT-NUMERIC-FIELDS-RTN).
000700 FD  PRODUCT-TRANS
000800     LABEL RECORDS ARE STANDARD.
000900 
001000 01  PRODUCT-TRANS-RECORD.
001100     05  PTR-ID                   PIC 9(7).
001200     05  PTR-ACTION               PIC X(1).
001300         88  PTR-ACTION-ADD       VALUE "A".
001400         88  PTR-ACTION-CHANGE    VALUE "C".
001500     05  PTR-NAME                 PIC X(30).
001600     05  PTR-SKU                  PIC X(10).
001700     05  PTR-CATEGORY              PIC X(20).
001800     05  PTR-SUPPLIER             PIC X(20).
001900     05  PTR-PRICE-RAW            PIC X(10).
002000     05  PTR-PRICE-NUM REDEFINES PTR-PRICE-RAW
002100                                  PIC S9(8)V99.
002200     05  PTR-COST-RAW             PIC X(10).
002300     05  PTR-COST-NUM REDEFINES PTR-COST-RAW
002400                                  PIC S9(8)V99.
002500     05  PTR-QUANTITY-RAW         PIC X(7).
002600     05  PTR-QUANTITY-NUM REDEFINES PTR-QUANTITY-RAW
002700                                  PIC S9(7).
002800     05  PTR-REORDER-RAW          PIC X(7).
002900     05  PTR-REORDER-NUM REDEFINES PTR-REORDER-RAW
003000                                  PIC S9(7).
003100     05  FILLER                   PIC X(08).
