000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID. REFUND-POSTING.
000300 AUTHOR. R. S. GUNDERSON.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN. 06/02/92.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*    -----------------------------------------------------------------
000900*    REFUND-POSTING
001000*    -----------------------------------------------------------------
001100*    Works off the old "pay the selected voucher" cycle: instead of
001200*    cutting a check against a voucher, this program reverses revenue
001300*    against an invoice.  REFUND-APPR-TRANS names which PENDING
001400*    REFUND-REQ-FILE requests were approved or declined since the
001500*    last run.  An approved request locates its invoice (directly, or
001600*    by customer name when the request carries none), reverses the
001700*    refunded amount out of the invoice's amount paid, restores stock
001800*    on an item-level refund, and writes a negative PAYMENT entry so
001900*    the revenue figures in DASHBOARD-SUMMARY come out right.  A
002000*    declined request is simply marked and has no money or stock
002100*    effect.
002200*    -----------------------------------------------------------------
002300*    CHANGE LOG
002400*    92-06-02  RSG  ORIGINAL CODING, ADAPTED FROM PAY-SELECTED-
002500*                   VOUCHER'S VALIDATE/APPLY/REWRITE CYCLE.
002600*    94-05-09  RSG  SALE AND PRODUCT MASTERS BOTH LOADED TO WORKING
002700*                   STORAGE TABLES SO ONE RUN CAN TOUCH EITHER FILE
002800*                   MORE THAN ONCE WITHOUT RE-READING IT.
002900*    96-11-04  RSG  "FIND THE CUSTOMER'S MOST RECENT INVOICE" LOOKUP
003000*                   ADDED FOR REQUESTS THAT DO NOT NAME AN INVOICE.
003100*    98-11-19  JFC  YEAR-2000 REVIEW - RFQ-DATE, SAL-DATE AND
003200*                   MOV-DATE ARE ALREADY CCYYMMDD; NO CHANGE NEEDED.
003300*    99-03-02  JFC  BALANCE-FLOOR AND PAY-STATUS LOGIC MOVED TO
003400*                   PLPOSTRULE.CBL, REQUEST PRJ-1140.
003500*    02-11-08  MTO  ITEM-LEVEL REFUNDS NOW LOOK THE SOLD QUANTITY UP
003600*                   ON SALE-ITEM-FILE INSTEAD OF TRUSTING A QUANTITY
003700*                   FIELD ON THE REQUEST - THE REQUEST NEVER CARRIED
003800*                   ONE (TICKET HD-0533).
003900*    06-02-21  MTO  ADDED PARAGRAPH-LEVEL AND FIELD-LEVEL COMMENTARY
004000*                   THROUGHOUT AFTER AUDIT ASKED HOW THE NO-INVOICE-
004100*                   NAMED FALLBACK LOOKUP PICKS AN INVOICE WHEN A
004200*                   CUSTOMER HAS SEVERAL.  NO LOGIC CHANGED.
004300*    -----------------------------------------------------------------
004400 
004500 ENVIRONMENT DIVISION.
004600    CONFIGURATION SECTION.
004700    SPECIAL-NAMES.
004800        C01 IS TOP-OF-FORM
004900        CLASS W-ALPHA-CLASS IS "A" THRU "Z"
005000        UPSI-0 ON STATUS IS W-RERUN-REQUESTED
005100               OFF STATUS IS W-NORMAL-RUN.
005200 
005300    INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500 
005600*          REFUND-REQ-FILE (SLRFQ.CBL) IS THE CUSTOMER-SERVICE DESK'S
005700*          PENDING-REQUEST QUEUE - ONE RECORD PER REQUESTED REFUND,
005800*          STATUS STILL "PENDING" UNTIL THIS RUN MARKS IT APPROVED OR
005900*          DECLINED.  REFUND-APPR-TRANS (SLRFA.CBL) IS A SEPARATE,
006000*          SMALLER FILE CARRYING ONLY THE SUPERVISOR'S YES/NO ON EACH
006100*          REQUEST-ID - THE TWO ARE KEPT APART SO THE APPROVAL STEP
006200*          CAN BE DONE BY A DIFFERENT DEPARTMENT THAN THE ONE THAT
006300*          TAKES THE ORIGINAL REQUEST.
006400           COPY "SLRFQ.CBL".
006500           COPY "SLRFA.CBL".
006600*          SALE-FILE AND SALE-ITEM-FILE ARE THE SAME MASTERS SALE-
006700*          POSTING AND PAYMENT-POSTING MAINTAIN - A REFUND REVERSES
006800*          MONEY ON SALE-FILE AND, FOR AN ITEM-LEVEL REFUND, LOOKS UP
006900*          THE ORIGINAL QUANTITY SOLD ON SALE-ITEM-FILE.  NEITHER FILE
007000*          IS RANDOM-ACCESS HERE, SO BOTH ARE LOADED WHOLESALE TO
007100*          WORKING-STORAGE TABLES, THE SAME SHAPE AS SALE-POSTING.COB
007200*          AND PAYMENT-POSTING.COB USE.
007300           COPY "SLSALE.CBL".
007400           COPY "SLSALITM.CBL".
007500*          PRODUCT-MASTER IS LOADED TOO, SINCE AN ITEM-LEVEL REFUND
007600*          PUTS THE RETURNED QUANTITY BACK ON THE SHELF.
007700           COPY "SLPRDMST.CBL".
007800*          STOCK-MOVEMENT-FILE RECORDS THE "IN" SIDE OF A RETURN - THE
007900*          "OUT" SIDE WAS WRITTEN BACK WHEN SALE-POSTING ORIGINALLY
008000*          SOLD THE ITEM.
008100           COPY "SLSTKMOV.CBL".
008200*          PAYMENT-FILE GETS A NEGATIVE-AMOUNT ENTRY FOR EVERY APPLIED
008300*          REFUND SO DASHBOARD-SUMMARY'S REVENUE TOTALS NET OUT
008400*          CORRECTLY WITHOUT DASHBOARD-SUMMARY HAVING TO KNOW REFUNDS
008500*          EXIST AS A SEPARATE CONCEPT.
008600           COPY "SLPAYMNT.CBL".
008700*          REFUND-FILE (SLRFD.CBL) IS THE PERMANENT LEDGER OF REFUNDS
008800*          ACTUALLY APPLIED - A DECLINED OR REJECTED REQUEST NEVER
008900*          GETS A REFUND-FILE ENTRY.
009000           COPY "SLRFD.CBL".
009100 
009200*          NEW-REFUND-REQ-FILE IS THE SAME REQUEST RECORDS WRITTEN
009300*          BACK OUT WITH STATUS UPDATED - A FRESH GENERATION DATASET
009400*          EACH RUN, NEVER A REWRITE OF REFUND-REQ-FILE IN PLACE.
009500           SELECT NEW-REFUND-REQ-FILE
009600                  ASSIGN TO "RFQFILE"
009700                  ORGANIZATION IS SEQUENTIAL.
009800 
009900 DATA DIVISION.
010000    FILE SECTION.
010100 
010200*          RFQ-STATUS ON REFUND-REQ-RECORD STARTS AS "PENDING" AND
010300*          ENDS THIS RUN AS "APPROVED", "DECLINED", OR UNCHANGED IF
010400*          THE REQUEST-TO-INVOICE MATCH FAILED (THAT CASE IS A REJECT,
010500*          NOT A DECLINE - THE SUPERVISOR DID APPROVE IT, THE PROGRAM
010600*          JUST COULD NOT FIND MONEY TO REVERSE IT AGAINST).
010700           COPY "FDRFQ.CBL".
010800           COPY "FDRFA.CBL".
010900           COPY "FDSALE.CBL".
011000           COPY "FDSALITM.CBL".
011100           COPY "FDPRDMST.CBL".
011200           COPY "FDSTKMOV.CBL".
011300           COPY "FDPAYMNT.CBL".
011400*          RFD-ID IS OUR OWN SEQUENCE NUMBER (W-REFUND-SEQ-NO BELOW),
011500*          NOT THE REQUEST-ID - ONE REQUEST-ID NEVER PRODUCES MORE
011600*          THAN ONE REFUND-FILE RECORD TODAY, BUT THE NUMBERING WAS
011700*          KEPT SEPARATE IN CASE PARTIAL REFUNDS ARE EVER SPLIT.
011800           COPY "FDRFD.CBL".
011900 
012000*          NEW-REFUND-REQ-FILE CARRIES THE SAME 130-BYTE LAYOUT AS
012100*          REFUND-REQ-RECORD BUT IS NOT REDEFINED ON IT - THE RECORD
012200*          IS MOVED GROUP-TO-GROUP BELOW IN 2000-PROCESS-ONE-REQUEST
012300*          SO ANY STATUS CHANGE MADE IN WORKING STORAGE IS CARRIED
012400*          ALONG AUTOMATICALLY.
012500           FD  NEW-REFUND-REQ-FILE
012600               LABEL RECORDS ARE STANDARD.
012700           01  NEW-REFUND-REQ-RECORD       PIC X(130).
012800 
012900    WORKING-STORAGE SECTION.
013000 
013100*          W-SALE-TABLE IS THE SAME SALE-FILE, LOADED WHOLE, THAT
013200*          SALE-POSTING.COB AND PAYMENT-POSTING.COB BUILD - IT HAS TO
013300*          STAY IN THE ASCENDING-INVOICE-NUMBER ORDER IT WAS READ IN
013400*          OR SEARCH ALL BELOW WILL SILENTLY MISS ENTRIES INSTEAD OF
013500*          RAISING AN ERROR.  W-SAL-INVOICE-NO IS THE SEARCH ALL KEY;
013600*          W-SAL-AMOUNT-PAID AND W-SAL-BALANCE ARE THE ONLY TWO FIELDS
013700*          A REFUND ACTUALLY CHANGES BEFORE THE TABLE IS SPILLED BACK
013800*          OUT IN 3000-REWRITE-SALE-TABLE.
013900           01  W-SALE-TABLE.
014000               05  W-SAL-ENTRY OCCURS 1 TO 3000 TIMES
014100                       DEPENDING ON W-SALE-COUNT
014200                       ASCENDING KEY IS W-SAL-INVOICE-NO
014300                       INDEXED BY W-SAL-IDX.
014400                   10  W-SAL-INVOICE-NO    PIC X(20).
014500                   10  W-SAL-DATE          PIC 9(8).
014600                   10  W-SAL-STAFF-ID      PIC X(10).
014700                   10  W-SAL-CUST-NAME     PIC X(30).
014800                   10  W-SAL-CUST-PHONE    PIC X(15).
014900                   10  W-SAL-SUBTOTAL      PIC S9(8)V99.
015000                   10  W-SAL-DISCOUNT      PIC S9(8)V99.
015100                   10  W-SAL-TOTAL         PIC S9(8)V99.
015200                   10  W-SAL-AMOUNT-PAID   PIC S9(8)V99.
015300                   10  W-SAL-BALANCE       PIC S9(8)V99.
015400                   10  W-SAL-PAY-STATUS    PIC X(7).
015500                   10  FILLER               PIC X(05).
015600 
015700*          W-PRODUCT-TABLE MIRRORS PRODUCT-MASTER - ONLY TOUCHED WHEN
015800*          A REFUND NAMES A PRODUCT-ID (AN ITEM-LEVEL REFUND), IN
015900*          WHICH CASE 2400-RESTORE-STOCK ADDS THE RETURNED QUANTITY
016000*          BACK INTO W-PRT-QUANTITY BEFORE THE TABLE IS SPILLED BACK
016100*          OUT IN 3100-REWRITE-PRODUCT-TABLE.
016200           01  W-PRODUCT-TABLE.
016300               05  W-PRODUCT-ENTRY OCCURS 1 TO 2000 TIMES
016400                       DEPENDING ON W-PRODUCT-COUNT
016500                       ASCENDING KEY IS W-PRT-ID
016600                       INDEXED BY W-PRT-IDX.
016700                   10  W-PRT-ID            PIC 9(7).
016800                   10  W-PRT-NAME          PIC X(30).
016900                   10  W-PRT-SKU           PIC X(10).
017000                   10  W-PRT-CATEGORY      PIC X(20).
017100                   10  W-PRT-SUPPLIER      PIC X(20).
017200                   10  W-PRT-PRICE         PIC S9(8)V99.
017300                   10  W-PRT-COST-PRICE    PIC S9(8)V99.
017400*                  W-PRT-QUANTITY IS THE ONLY PRODUCT FIELD THIS
017500*                  PROGRAM EVER CHANGES - ADDING BACK IN A QUANTITY
017600*                  THAT WAS SUBTRACTED OUT WHEN SALE-POSTING ORIGINALLY
017700*                  SOLD THE ITEM.
017800                   10  W-PRT-QUANTITY      PIC S9(7).
017900                   10  W-PRT-REORDER-LEVEL PIC S9(7).
018000                   10  FILLER               PIC X(05).
018100 
018200*          W-APPROVAL-TABLE IS THE SMALL YES/NO FILE FROM CUSTOMER
018300*          SERVICE'S SUPERVISOR, KEYED THE SAME WAY (ASCENDING
018400*          REQUEST-ID) SO SEARCH ALL CAN FIND A GIVEN REQUEST'S
018500*          DECISION WITHOUT A LINEAR SCAN.  A REQUEST-ID WITH NO ENTRY
018600*          HERE AT ALL IS LEFT "PENDING" - NOBODY HAS RULED ON IT YET.
018700           01  W-APPROVAL-TABLE.
018800               05  W-APR-ENTRY OCCURS 1 TO 500 TIMES
018900                       DEPENDING ON W-APPROVAL-COUNT
019000                       ASCENDING KEY IS W-APR-REQUEST-ID
019100                       INDEXED BY W-APR-IDX.
019200                   10  W-APR-REQUEST-ID    PIC 9(7).
019300                   10  W-APR-DECISION      PIC X(8).
019400                       88  W-APR-IS-APPROVED
019500                               VALUE "APPROVED".
019600                       88  W-APR-IS-DECLINED
019700                               VALUE "DECLINED".
019800                   10  FILLER               PIC X(05).
019900 
020000*          W-ITEM-LOOKUP-TABLE IS THE WHOLE SALE-ITEM-FILE, LOADED SO
020100*          2410-FIND-ITEM-QUANTITY CAN FIND HOW MANY UNITS OF A GIVEN
020200*          PRODUCT WERE ON A GIVEN INVOICE - NOT KEYED/SEARCH ALL-ABLE
020300*          SINCE THE (INVOICE, PRODUCT) COMBINATION IS NOT UNIQUE
020400*          ACROSS THE WHOLE FILE THE WAY A SINGLE INVOICE NUMBER IS,
020500*          SO 2410 SCANS IT LINEARLY INSTEAD (TICKET HD-0533).
020600           01  W-ITEM-LOOKUP-TABLE.
020700               05  W-ITMLK-ENTRY OCCURS 1 TO 5000 TIMES
020800                       DEPENDING ON W-ITMLK-COUNT.
020900                   10  W-ITMLK-INVOICE-NO  PIC X(20).
021000                   10  W-ITMLK-PRODUCT-ID  PIC 9(7).
021100                   10  W-ITMLK-QUANTITY    PIC S9(7).
021200                   10  FILLER               PIC X(05).
021300 
021400*          W-REFUND-REF-BUILD FORMS THE REFERENCE STAMPED ON THE
021500*          STOCK-MOVEMENT AND PAYMENT RECORDS BELOW - "REFUND-" PLUS
021600*          THE ORIGINATING REQUEST-ID, SO ANYONE TRACING A MOVEMENT OR
021700*          PAYMENT BACK TO ITS SOURCE CAN FIND THE REQUEST THAT CAUSED
021800*          IT WITHOUT HAVING TO MATCH ON DATE AND AMOUNT.
021900           01  W-REFUND-REF-BUILD.
022000               05  FILLER                   PIC X(7) VALUE "REFUND-".
022100               05  W-REF-ID                PIC 9(7).
022200 
022300           01  W-REQ-EOF-SW                PIC X VALUE "N".
022400               88  W-REQ-EOF               VALUE "Y".
022500 
022600*          W-LOAD-EOF-SW IS SHARED ACROSS ALL FOUR OF THE 1XXX-LOAD
022700*          PARAGRAPHS BELOW - EACH LOAD PARAGRAPH RESETS IT TO "N"
022800*          BEFORE HANDING BACK, SO THE NEXT LOAD STARTS CLEAN.
022900           01  W-LOAD-EOF-SW                PIC X VALUE "N".
023000               88  W-LOAD-EOF               VALUE "Y".
023100 
023200           01  W-FOUND-INVOICE-SW          PIC X VALUE "N".
023300               88  W-FOUND-INVOICE         VALUE "Y".
023400 
023500           01  W-FOUND-APPROVAL-SW         PIC X VALUE "N".
023600               88  W-FOUND-APPROVAL        VALUE "Y".
023700 
023800           01  W-FOUND-PRODUCT-SW          PIC X VALUE "N".
023900               88  W-FOUND-PRODUCT         VALUE "Y".
024000 
024100           01  W-FOUND-ITEM-SW             PIC X VALUE "N".
024200               88  W-FOUND-ITEM            VALUE "Y".
024300 
024400*          W-REFUND-OK-SW DEFAULTS TO "Y" EACH TIME 2200-VALIDATE-
024500*          REFUND IS ENTERED - IT ONLY TAKES ONE FAILED CHECK TO FLIP
024600*          IT TO "N", AND ONCE IT IS "N" NO LATER CHECK IN THE SAME
024700*          PARAGRAPH CAN FLIP IT BACK.
024800           01  W-REFUND-OK-SW              PIC X VALUE "Y".
024900               88  W-REFUND-OK             VALUE "Y".
025000 
025100*          ALL OF THE COUNTERS AND INDEX-HOLDERS BELOW ARE COMP - NONE
025200*          OF THEM IS MONEY.  W-SALE-COUNT, W-PRODUCT-COUNT,
025300*          W-APPROVAL-COUNT AND W-ITMLK-COUNT ARE THE OCCURS DEPENDING
025400*          ON BOUNDS FOR THE FOUR TABLES ABOVE AND ALSO DOUBLE AS THE
025500*          RECORD COUNT READ FROM EACH SOURCE FILE.
025600           77  W-SALE-COUNT                PIC S9(7) COMP VALUE ZERO.
025700           77  W-PRODUCT-COUNT             PIC S9(7) COMP VALUE ZERO.
025800           77  W-APPROVAL-COUNT            PIC S9(7) COMP VALUE ZERO.
025900           77  W-ITMLK-COUNT               PIC S9(7) COMP VALUE ZERO.
026000*          W-SCAN-IDX DOES DOUBLE DUTY AS THE VARYING SUBSCRIPT FOR
026100*          2111-SCAN-ONE-SALE (SEARCHING THE SALE TABLE BY CUSTOMER
026200*          NAME) AND FOR 2410-FIND-ITEM-QUANTITY (SEARCHING THE ITEM
026300*          LOOKUP TABLE BY INVOICE AND PRODUCT) - THE TWO USES NEVER
026400*          OVERLAP WITHIN ONE REQUEST SO SHARING THE FIELD IS SAFE.
026500           77  W-SCAN-IDX                  PIC S9(7) COMP VALUE ZERO.
026600*          W-BEST-IDX/W-BEST-DATE AND W-FALLBACK-IDX/W-FALLBACK-DATE
026700*          TRACK THE TWO CANDIDATES 2110-FIND-CUSTOMER-INVOICE KEEPS
026800*          WHILE SCANNING - SEE THAT PARAGRAPH'S BANNER FOR WHAT MAKES
026900*          AN INVOICE "BEST" VERSUS MERELY A "FALLBACK".
027000           77  W-BEST-IDX                  PIC S9(7) COMP VALUE ZERO.
027100           77  W-BEST-DATE                 PIC 9(8) COMP VALUE ZERO.
027200           77  W-FALLBACK-IDX              PIC S9(7) COMP VALUE ZERO.
027300           77  W-FALLBACK-DATE             PIC 9(8) COMP VALUE ZERO.
027400*          W-REFUND-SEQ-NO IS THIS RUN'S OWN COUNTER FOR RFD-ID/
027500*          W-REF-ID - IT IS NOT CARRIED FORWARD BETWEEN RUNS, SO
027600*          REFUND-FILE IDS ARE ONLY UNIQUE WITHIN A SINGLE RUN TODAY.
027700           77  W-REFUND-SEQ-NO             PIC S9(7) COMP VALUE ZERO.
027800*          THE THREE RUN-CONTROL TOTALS BELOW ARE DISPLAYED AT THE END
027900*          OF 0000-MAIN-LINE FOR THE OPERATOR'S RUN LOG.
028000           77  W-APPLIED-COUNT             PIC S9(7) COMP VALUE ZERO.
028100           77  W-DECLINED-COUNT            PIC S9(7) COMP VALUE ZERO.
028200           77  W-REJECT-COUNT              PIC S9(7) COMP VALUE ZERO.
028300 
028400 PROCEDURE DIVISION.
028500 
028600*    0000-MAIN-LINE LOADS ALL FOUR REFERENCE TABLES FIRST, THEN RUNS
028700*    THE REQUEST FILE FRONT TO BACK ONCE, THEN SPILLS THE SALE AND
028800*    PRODUCT TABLES BACK OUT ONCE AT THE END - THE SAME LOAD-ONCE/
028900*    PROCESS/SPILL-ONCE SHAPE AS SALE-POSTING.COB AND PAYMENT-
029000*    POSTING.COB, JUST WITH TWO EXTRA TABLES (APPROVALS AND THE ITEM
029100*    LOOKUP) BECAUSE A REFUND NEEDS BOTH A RULING AND, SOMETIMES, THE
029200*    ORIGINAL QUANTITY SOLD.
029300 0000-MAIN-LINE.
029400 
029500     IF W-RERUN-REQUESTED
029600        DISPLAY "REFUND-POSTING - RERUN MODE (UPSI-0) REQUESTED -".
029700 
029800     PERFORM 1000-LOAD-SALE-TABLE THRU 1000-EXIT.
029900     PERFORM 1100-LOAD-PRODUCT-TABLE THRU 1100-EXIT.
030000     PERFORM 1200-LOAD-APPROVAL-TABLE THRU 1200-EXIT.
030100     PERFORM 1300-LOAD-ITEM-LOOKUP-TABLE THRU 1300-EXIT.
030200 
030300*    REFUND-REQ-FILE IS READ ONLY, NOT REWRITTEN - THE UPDATED STATUS
030400*    GOES TO NEW-REFUND-REQ-FILE, A FRESH GENERATION DATASET, SO A
030500*    JOB ABEND PARTWAY THROUGH NEVER LEAVES REFUND-REQ-FILE HALF
030600*    UPDATED.  ALL FOUR OUTPUT FILES OPEN FRESH EVERY RUN.
030700     OPEN INPUT REFUND-REQ-FILE.
030800     OPEN OUTPUT NEW-REFUND-REQ-FILE
030900          OUTPUT REFUND-FILE
031000          OUTPUT STOCK-MOVEMENT-FILE
031100          OUTPUT PAYMENT-FILE.
031200 
031300     PERFORM 1500-READ-REQUEST THRU 1500-EXIT.
031400     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
031500             UNTIL W-REQ-EOF.
031600 
031700     CLOSE REFUND-REQ-FILE
031800           NEW-REFUND-REQ-FILE
031900           REFUND-FILE
032000           STOCK-MOVEMENT-FILE
032100           PAYMENT-FILE.
032200 
032300     PERFORM 3000-REWRITE-SALE-TABLE THRU 3000-EXIT.
032400     PERFORM 3100-REWRITE-PRODUCT-TABLE THRU 3100-EXIT.
032500 
032600     DISPLAY "REFUND-POSTING - RUN CONTROL TOTALS".
032700     DISPLAY "   REFUNDS APPLIED  . . . . " W-APPLIED-COUNT.
032800     DISPLAY "   REQUESTS DECLINED  . . . " W-DECLINED-COUNT.
032900     DISPLAY "   REQUESTS REJECTED  . . . " W-REJECT-COUNT.
033000 
033100     STOP RUN.
033200 
033300*    1000-LOAD-SALE-TABLE READS SALE-FILE WHOLESALE, STOPPING AT THE
033400*    3000-ENTRY CEILING ON W-SALE-TABLE - A DEFENSIVE CAP, NOT AN
033500*    EXPECTED PRODUCTION VOLUME.  SALE-FILE'S NATURAL ASCENDING-
033600*    INVOICE-NUMBER ORDER BECOMES THE TABLE'S SEARCH ALL ORDER FOR
033700*    FREE, WITH NO EXPLICIT SORT NEEDED.
033800 1000-LOAD-SALE-TABLE.
033900 
034000     OPEN INPUT SALE-FILE.
034100 
034200     PERFORM 1010-READ-SALE-FILE THRU 1010-EXIT
034300             UNTIL W-SALE-COUNT IS EQUAL TO 3000
034400                OR W-LOAD-EOF.
034500 
034600     CLOSE SALE-FILE.
034700     MOVE "N" TO W-LOAD-EOF-SW.
034800 
034900 1000-EXIT.
035000     EXIT.
035100 
035200 1010-READ-SALE-FILE.
035300 
035400     READ SALE-FILE
035500         AT END
035600             MOVE "Y" TO W-LOAD-EOF-SW
035700         NOT AT END
035800             ADD 1 TO W-SALE-COUNT
035900             SET W-SAL-IDX TO W-SALE-COUNT
036000*            EVERY FIELD ON SALE-RECORD IS COPIED INTO THE TABLE,
036100*            NOT JUST THE FEW THIS PROGRAM TOUCHES - THE TABLE IS
036200*            THE ONLY IN-MEMORY COPY OF THE SALE UNTIL IT IS WRITTEN
036300*            BACK OUT IN 3000-REWRITE-SALE-TABLE, SO ANY FIELD LEFT
036400*            OUT HERE WOULD COME BACK BLANK ON THE REWRITTEN FILE.
036500             MOVE SAL-INVOICE-NO TO W-SAL-INVOICE-NO (W-SAL-IDX)
036600             MOVE SAL-DATE TO W-SAL-DATE (W-SAL-IDX)
036700             MOVE SAL-STAFF-ID TO W-SAL-STAFF-ID (W-SAL-IDX)
036800             MOVE SAL-CUST-NAME TO W-SAL-CUST-NAME (W-SAL-IDX)
036900             MOVE SAL-CUST-PHONE TO W-SAL-CUST-PHONE (W-SAL-IDX)
037000             MOVE SAL-SUBTOTAL TO W-SAL-SUBTOTAL (W-SAL-IDX)
037100             MOVE SAL-DISCOUNT TO W-SAL-DISCOUNT (W-SAL-IDX)
037200             MOVE SAL-TOTAL TO W-SAL-TOTAL (W-SAL-IDX)
037300             MOVE SAL-AMOUNT-PAID TO W-SAL-AMOUNT-PAID (W-SAL-IDX)
037400             MOVE SAL-BALANCE TO W-SAL-BALANCE (W-SAL-IDX)
037500             MOVE SAL-PAY-STATUS TO W-SAL-PAY-STATUS (W-SAL-IDX).
037600 
037700 1010-EXIT.
037800     EXIT.
037900 
038000*    1100-LOAD-PRODUCT-TABLE READS PRODUCT-MASTER WHOLESALE, SAME
038100*    2000-ENTRY CEILING SALE-POSTING.COB USES, SAME FOR-FREE ORDERING
038200*    ARGUMENT - PRODUCT-MASTER IS ALREADY IN ASCENDING PRD-ID ORDER.
038300 1100-LOAD-PRODUCT-TABLE.
038400 
038500     OPEN INPUT PRODUCT-MASTER.
038600 
038700     PERFORM 1110-READ-PRODUCT-MASTER THRU 1110-EXIT
038800             UNTIL W-PRODUCT-COUNT IS EQUAL TO 2000
038900                OR W-LOAD-EOF.
039000 
039100     CLOSE PRODUCT-MASTER.
039200     MOVE "N" TO W-LOAD-EOF-SW.
039300 
039400 1100-EXIT.
039500     EXIT.
039600 
039700 1110-READ-PRODUCT-MASTER.
039800 
039900     READ PRODUCT-MASTER
040000         AT END
040100             MOVE "Y" TO W-LOAD-EOF-SW
040200         NOT AT END
040300             ADD 1 TO W-PRODUCT-COUNT
040400             SET W-PRT-IDX TO W-PRODUCT-COUNT
040500             MOVE PRD-ID TO W-PRT-ID (W-PRT-IDX)
040600             MOVE PRD-NAME TO W-PRT-NAME (W-PRT-IDX)
040700             MOVE PRD-SKU TO W-PRT-SKU (W-PRT-IDX)
040800             MOVE PRD-CATEGORY TO W-PRT-CATEGORY (W-PRT-IDX)
040900             MOVE PRD-SUPPLIER TO W-PRT-SUPPLIER (W-PRT-IDX)
041000             MOVE PRD-PRICE TO W-PRT-PRICE (W-PRT-IDX)
041100             MOVE PRD-COST-PRICE TO W-PRT-COST-PRICE (W-PRT-IDX)
041200             MOVE PRD-QUANTITY TO W-PRT-QUANTITY (W-PRT-IDX)
041300             MOVE PRD-REORDER-LEVEL TO
041400                  W-PRT-REORDER-LEVEL (W-PRT-IDX).
041500 
041600 1110-EXIT.
041700     EXIT.
041800 
041900*    1200-LOAD-APPROVAL-TABLE READS THE SUPERVISOR'S RULINGS WHOLE -
042000*    THIS FILE IS NORMALLY SMALL (ONE ENTRY PER REQUEST RULED ON
042100*    SINCE THE LAST RUN) SO THE 500-ENTRY CEILING IS GENEROUS.
042200 1200-LOAD-APPROVAL-TABLE.
042300 
042400     OPEN INPUT REFUND-APPR-TRANS.
042500 
042600     PERFORM 1210-READ-APPR-TRANS THRU 1210-EXIT
042700             UNTIL W-APPROVAL-COUNT IS EQUAL TO 500
042800                OR W-LOAD-EOF.
042900 
043000     CLOSE REFUND-APPR-TRANS.
043100     MOVE "N" TO W-LOAD-EOF-SW.
043200 
043300 1200-EXIT.
043400     EXIT.
043500 
043600 1210-READ-APPR-TRANS.
043700 
043800     READ REFUND-APPR-TRANS
043900         AT END
044000             MOVE "Y" TO W-LOAD-EOF-SW
044100         NOT AT END
044200             ADD 1 TO W-APPROVAL-COUNT
044300             SET W-APR-IDX TO W-APPROVAL-COUNT
044400             MOVE RFA-REQUEST-ID TO W-APR-REQUEST-ID (W-APR-IDX)
044500             MOVE RFA-DECISION TO W-APR-DECISION (W-APR-IDX).
044600 
044700 1210-EXIT.
044800     EXIT.
044900 
045000*    1300-LOAD-ITEM-LOOKUP-TABLE READS THE WHOLE SALE-ITEM-FILE, NOT
045100*    JUST THE LINES TIED TO TODAY'S REFUND REQUESTS - THIS IS THE ONE
045200*    TABLE IN THE PROGRAM THAT IS NOT FILTERED DOWN, BECAUSE THE
045300*    PROGRAM HAS NO WAY TO KNOW IN ADVANCE WHICH INVOICES TODAY'S
045400*    REQUESTS WILL NAME.
045500 1300-LOAD-ITEM-LOOKUP-TABLE.
045600 
045700     OPEN INPUT SALE-ITEM-FILE.
045800 
045900     PERFORM 1310-READ-SALE-ITEM THRU 1310-EXIT
046000             UNTIL W-ITMLK-COUNT IS EQUAL TO 5000
046100                OR W-LOAD-EOF.
046200 
046300     CLOSE SALE-ITEM-FILE.
046400     MOVE "N" TO W-LOAD-EOF-SW.
046500 
046600 1300-EXIT.
046700     EXIT.
046800 
046900 1310-READ-SALE-ITEM.
047000 
047100     READ SALE-ITEM-FILE
047200         AT END
047300             MOVE "Y" TO W-LOAD-EOF-SW
047400         NOT AT END
047500             ADD 1 TO W-ITMLK-COUNT
047600             MOVE ITM-INVOICE-NO TO
047700                  W-ITMLK-INVOICE-NO (W-ITMLK-COUNT)
047800             MOVE ITM-PRODUCT-ID TO
047900                  W-ITMLK-PRODUCT-ID (W-ITMLK-COUNT)
048000             MOVE ITM-QUANTITY TO
048100                  W-ITMLK-QUANTITY (W-ITMLK-COUNT).
048200 
048300 1310-EXIT.
048400     EXIT.
048500 
048600*    1500-READ-REQUEST IS THE MAIN DRIVING READ - ONE REFUND REQUEST
048700*    AT A TIME, FRONT TO BACK, NO SORTING OR KEYING REQUIRED SINCE
048800*    THE REQUEST FILE IS PROCESSED PURELY SEQUENTIALLY.
048900 1500-READ-REQUEST.
049000 
049100     READ REFUND-REQ-FILE
049200         AT END
049300             MOVE "Y" TO W-REQ-EOF-SW.
049400 
049500 1500-EXIT.
049600     EXIT.
049700 
049800*    2000-PROCESS-ONE-REQUEST LOOKS AT EXACTLY ONE REQUEST.  ONLY A
049900*    "PENDING" REQUEST GETS ANY WORK DONE - A REQUEST ALREADY MARKED
050000*    APPROVED OR DECLINED FROM A PRIOR RUN IS SIMPLY COPIED THROUGH TO
050100*    NEW-REFUND-REQ-FILE UNCHANGED (RFQ-PENDING IS FALSE FOR IT, SO
050200*    THE WHOLE IF FALLS THROUGH).  A REQUEST WITH NO MATCHING ENTRY ON
050300*    W-APPROVAL-TABLE AT ALL IS ALSO LEFT PENDING - NOBODY HAS RULED
050400*    ON IT YET, SO THIS RUN LEAVES IT FOR THE NEXT ONE.
050500 2000-PROCESS-ONE-REQUEST.
050600 
050700     IF RFQ-PENDING
050800        PERFORM 2050-LOOKUP-APPROVAL THRU 2050-EXIT
050900        IF W-FOUND-APPROVAL
051000           IF W-APR-IS-APPROVED (W-APR-IDX)
051100              PERFORM 2100-LOCATE-INVOICE-FOR-REQUEST THRU 2100-EXIT
051200              IF W-FOUND-INVOICE
051300                 PERFORM 2200-VALIDATE-REFUND THRU 2200-EXIT
051400              ELSE
051500*                APPROVED BY THE SUPERVISOR BUT NO INVOICE COULD BE
051600*                MATCHED - THIS IS A REJECT, NOT A DECLINE, SINCE THE
051700*                DECISION TO REFUND WAS ALREADY MADE ABOVE THIS
051800*                PROGRAM'S LEVEL.  RFQ-STATUS IS LEFT AS "PENDING" SO
051900*                SOMEONE CAN FIX THE INVOICE REFERENCE AND RERUN.
052000                 DISPLAY "REFUND-POSTING - REQUEST " RFQ-ID
052100                         " REJECTED - NO MATCHING INVOICE"
052200                 ADD 1 TO W-REJECT-COUNT
052300           ELSE
052400              MOVE "DECLINED" TO RFQ-STATUS
052500              ADD 1 TO W-DECLINED-COUNT.
052600 
052700     MOVE REFUND-REQ-RECORD TO NEW-REFUND-REQ-RECORD.
052800     WRITE NEW-REFUND-REQ-RECORD.
052900 
053000     PERFORM 1500-READ-REQUEST THRU 1500-EXIT.
053100 
053200 2000-EXIT.
053300     EXIT.
053400 
053500*    2050-LOOKUP-APPROVAL FINDS THE SUPERVISOR'S RULING, IF ANY, FOR
053600*    THIS REQUEST-ID.  SEARCH ALL IS SAFE HERE BECAUSE THE TABLE WAS
053700*    LOADED IN THE APPROVAL FILE'S OWN ORDER AND THAT FILE IS SORTED
053800*    ASCENDING ON RFA-REQUEST-ID BY THE TIME IT REACHES THIS PROGRAM.
053900 2050-LOOKUP-APPROVAL.
054000 
054100     MOVE "N" TO W-FOUND-APPROVAL-SW.
054200 
054300     SEARCH ALL W-APR-ENTRY
054400         AT END
054500             MOVE "N" TO W-FOUND-APPROVAL-SW
054600         WHEN W-APR-REQUEST-ID (W-APR-IDX) IS EQUAL TO RFQ-ID
054700             MOVE "Y" TO W-FOUND-APPROVAL-SW.
054800 
054900 2050-EXIT.
055000     EXIT.
055100 
055200*    2100-LOCATE-INVOICE-FOR-REQUEST TAKES THE EASY PATH WHEN THE
055300*    REQUEST NAMES AN INVOICE NUMBER OUTRIGHT - A STRAIGHT SEARCH ALL
055400*    ON W-SAL-INVOICE-NO.  WHEN THE REQUEST CARRIES NO INVOICE NUMBER
055500*    (THE CUSTOMER CALLED IN WITHOUT THEIR RECEIPT), IT FALLS BACK TO
055600*    THE CUSTOMER-NAME HEURISTIC IN 2110 BELOW.
055700 2100-LOCATE-INVOICE-FOR-REQUEST.
055800 
055900     MOVE "N" TO W-FOUND-INVOICE-SW.
056000 
056100     IF RFQ-INVOICE-NO IS NOT EQUAL TO SPACES
056200        SEARCH ALL W-SAL-ENTRY
056300            AT END
056400                MOVE "N" TO W-FOUND-INVOICE-SW
056500            WHEN W-SAL-INVOICE-NO (W-SAL-IDX) IS EQUAL TO
056600                 RFQ-INVOICE-NO
056700                MOVE "Y" TO W-FOUND-INVOICE-SW
056800     ELSE
056900        PERFORM 2110-FIND-CUSTOMER-INVOICE THRU 2110-EXIT.
057000 
057100 2100-EXIT.
057200     EXIT.
057300 
057400*    2110-FIND-CUSTOMER-INVOICE IS THE 96-11-04 HEURISTIC: SCAN EVERY
057500*    LOADED SALE LOOKING FOR THIS CUSTOMER'S NAME.  "BEST" MEANS THE
057600*    MOST RECENT INVOICE THAT ALSO HAS ENOUGH PAID ON IT TO COVER THE
057700*    REFUND AMOUNT BEING REQUESTED - THAT IS THE INVOICE MOST LIKELY
057800*    TO BE THE ONE THE CUSTOMER ACTUALLY MEANS.  IF NO INVOICE CLEARS
057900*    THE AMOUNT-PAID BAR, "FALLBACK" SETTLES FOR THE CUSTOMER'S MOST
058000*    RECENT INVOICE REGARDLESS OF AMOUNT PAID, SO THE REQUEST STILL
058100*    GETS MATCHED TO AN INVOICE AND 2200-VALIDATE-REFUND CAN REJECT IT
058200*    ON ITS OWN TERMS IF THE AMOUNT TRULY DOES NOT FIT.  THIS IS A
058300*    LINEAR SCAN, NOT A SEARCH ALL, BECAUSE THE SALE TABLE IS KEYED ON
058400*    INVOICE NUMBER, NOT CUSTOMER NAME.
058500 2110-FIND-CUSTOMER-INVOICE.
058600 
058700     MOVE ZERO TO W-BEST-IDX W-BEST-DATE
058800                  W-FALLBACK-IDX W-FALLBACK-DATE.
058900 
059000     PERFORM 2111-SCAN-ONE-SALE THRU 2111-EXIT
059100             VARYING W-SCAN-IDX FROM 1 BY 1
059200             UNTIL W-SCAN-IDX IS GREATER THAN W-SALE-COUNT.
059300 
059400     IF W-BEST-IDX IS GREATER THAN ZERO
059500        SET W-SAL-IDX TO W-BEST-IDX
059600        MOVE "Y" TO W-FOUND-INVOICE-SW
059700     ELSE
059800        IF W-FALLBACK-IDX IS GREATER THAN ZERO
059900           SET W-SAL-IDX TO W-FALLBACK-IDX
060000           MOVE "Y" TO W-FOUND-INVOICE-SW.
060100 
060200 2110-EXIT.
060300     EXIT.
060400 
060500*    2111-SCAN-ONE-SALE CHECKS ONE TABLE ENTRY AGAINST BOTH THE
060600*    FALLBACK TEST AND THE BEST-MATCH TEST - AN ENTRY CAN UPDATE
060700*    EITHER CANDIDATE, OR BOTH, OR NEITHER, DEPENDING ON WHETHER ITS
060800*    DATE BEATS THE CANDIDATE CURRENTLY HELD FOR EACH ONE.
060900 2111-SCAN-ONE-SALE.
061000 
061100     IF W-SAL-CUST-NAME (W-SCAN-IDX) IS EQUAL TO RFQ-CUST-NAME
061200        IF W-SAL-DATE (W-SCAN-IDX) IS GREATER THAN W-FALLBACK-DATE
061300           MOVE W-SCAN-IDX TO W-FALLBACK-IDX
061400           MOVE W-SAL-DATE (W-SCAN-IDX) TO W-FALLBACK-DATE.
061500 
061600     IF W-SAL-CUST-NAME (W-SCAN-IDX) IS EQUAL TO RFQ-CUST-NAME
061700        AND W-SAL-AMOUNT-PAID (W-SCAN-IDX) IS GREATER THAN
061800            OR EQUAL TO RFQ-AMOUNT
061900        AND W-SAL-DATE (W-SCAN-IDX) IS GREATER THAN W-BEST-DATE
062000        MOVE W-SCAN-IDX TO W-BEST-IDX
062100        MOVE W-SAL-DATE (W-SCAN-IDX) TO W-BEST-DATE.
062200 
062300 2111-EXIT.
062400     EXIT.
062500 
062600*    2200-VALIDATE-REFUND IS THE ONLY PLACE A MATCHED REQUEST CAN
062700*    STILL BE REJECTED - AN AMOUNT OF ZERO OR LESS MAKES NO SENSE TO
062800*    REFUND, AND AN AMOUNT BIGGER THAN WHAT WAS EVER PAID ON THE
062900*    INVOICE WOULD DRIVE SAL-AMOUNT-PAID NEGATIVE IF ALLOWED THROUGH.
063000*    EITHER CHECK FAILING FLIPS W-REFUND-OK-SW TO "N" AND THE SECOND
063100*    CHECK SKIPS SINCE ONE REJECTION IS ENOUGH.
063200 2200-VALIDATE-REFUND.
063300 
063400     MOVE "Y" TO W-REFUND-OK-SW.
063500 
063600     IF RFQ-AMOUNT IS LESS THAN OR EQUAL TO ZERO
063700        MOVE "N" TO W-REFUND-OK-SW
063800        DISPLAY "REFUND-POSTING - REQUEST " RFQ-ID
063900                " REJECTED - AMOUNT NOT POSITIVE"
064000     ELSE
064100        IF RFQ-AMOUNT IS GREATER THAN W-SAL-AMOUNT-PAID (W-SAL-IDX)
064200           MOVE "N" TO W-REFUND-OK-SW
064300           DISPLAY "REFUND-POSTING - REQUEST " RFQ-ID
064400                   " REJECTED - EXCEEDS AMOUNT PAID ON THE INVOICE".
064500 
064600     IF W-REFUND-OK
064700        PERFORM 2300-APPLY-REFUND THRU 2300-EXIT
064800        ADD 1 TO W-APPLIED-COUNT
064900     ELSE
065000        ADD 1 TO W-REJECT-COUNT.
065100 
065200 2200-EXIT.
065300     EXIT.
065400 
065500*    2300-APPLY-REFUND IS THE HEART OF THE PROGRAM - WRITES THE
065600*    PERMANENT REFUND-FILE LEDGER ENTRY, REVERSES THE MONEY OUT OF
065700*    THE MATCHED SALE, RUNS THE SAME PLPOSTRULE.CBL BALANCE-FLOOR AND
065800*    PAY-STATUS PARAGRAPHS SALE-POSTING.COB AND PAYMENT-POSTING.COB
065900*    USE (SO ALL THREE PROGRAMS AGREE ON WHAT PAID/PARTIAL/UNPAID
066000*    MEANS), RESTORES STOCK WHEN THE REFUND IS ITEM-LEVEL, AND POSTS
066100*    THE OFFSETTING NEGATIVE PAYMENT RECORD.
066200 2300-APPLY-REFUND.
066300 
066400     ADD 1 TO W-REFUND-SEQ-NO.
066500     MOVE RFQ-ID TO W-REF-ID.
066600 
066700     MOVE SPACES TO REFUND-RECORD.
066800     MOVE W-REFUND-SEQ-NO TO RFD-ID.
066900     MOVE W-SAL-INVOICE-NO (W-SAL-IDX) TO RFD-INVOICE-NO.
067000     MOVE RFQ-ID TO RFD-REQUEST-ID.
067100     COMPUTE RFD-AMOUNT ROUNDED = RFQ-AMOUNT.
067200*    RFD-AMOUNT IS ALWAYS STORED AS A POSITIVE FIGURE ON THE LEDGER -
067300*    THIS GUARD JUST CATCHES THE PATHOLOGICAL CASE OF A NEGATIVE
067400*    RFQ-AMOUNT SLIPPING PAST THE DESK THAT TOOK THE REQUEST, SINCE
067500*    2200-VALIDATE-REFUND ONLY CHECKED FOR ZERO-OR-LESS, NOT THE SIGN
067600*    SPECIFICALLY.
067700     IF RFD-AMOUNT IS LESS THAN ZERO
067800        MOVE ZERO TO RFD-AMOUNT.
067900     MOVE "REFUND  " TO RFD-METHOD.
068000     MOVE RFQ-DATE TO RFD-DATE.
068100 
068200     WRITE REFUND-RECORD.
068300 
068400*    THIS SUBTRACT IS THE ONE PLACE THE INVOICE'S AMOUNT PAID ACTUALLY
068500*    MOVES - EVERYTHING BEFORE THIS POINT ONLY VALIDATED THAT IT WAS
068600*    SAFE TO DO SO.
068700     SUBTRACT RFQ-AMOUNT FROM W-SAL-AMOUNT-PAID (W-SAL-IDX).
068800     COMPUTE W-SAL-BALANCE (W-SAL-IDX) ROUNDED =
068900             W-SAL-TOTAL (W-SAL-IDX) - W-SAL-AMOUNT-PAID (W-SAL-IDX).
069000 
069100*    SAL-TOTAL/SAL-BALANCE ARE BORROWED HERE PURELY AS WORK FIELDS SO
069200*    THE SHARED PLPOSTRULE.CBL PARAGRAPHS - WRITTEN FOR SALE-POSTING
069300*    AND PAYMENT-POSTING, WHICH BOTH OPERATE ON SAL- FIELDS - CAN BE
069400*    CALLED UNCHANGED FROM THIS PROGRAM TOO.
069500     MOVE W-SAL-TOTAL (W-SAL-IDX) TO SAL-TOTAL.
069600     MOVE W-SAL-BALANCE (W-SAL-IDX) TO SAL-BALANCE.
069700 
069800     PERFORM 2210-FLOOR-BALANCE-RTN THRU 2210-EXIT.
069900     PERFORM 2220-DERIVE-PAY-STATUS-RTN THRU 2220-EXIT.
070000 
070100     MOVE SAL-BALANCE TO W-SAL-BALANCE (W-SAL-IDX).
070200     MOVE SAL-PAY-STATUS TO W-SAL-PAY-STATUS (W-SAL-IDX).
070300 
070400*    A REQUEST WITH NO PRODUCT-ID IS A PLAIN MONEY-ONLY REFUND (A
070500*    PRICE ADJUSTMENT, A GOODWILL CREDIT) - STOCK IS ONLY TOUCHED WHEN
070600*    THE REQUEST NAMES A SPECIFIC ITEM BEING RETURNED.
070700     IF RFQ-ITEM-PRODUCT-ID IS GREATER THAN ZERO
070800        PERFORM 2400-RESTORE-STOCK THRU 2400-EXIT.
070900 
071000     PERFORM 2500-POST-REFUND-PAYMENT THRU 2500-EXIT.
071100 
071200     MOVE "APPROVED" TO RFQ-STATUS.
071300 
071400 2300-EXIT.
071500     EXIT.
071600 
071700*    2400-RESTORE-STOCK PUTS THE RETURNED QUANTITY BACK ON THE SHELF.
071800*    IT FIRST HAS TO FIND OUT HOW MANY UNITS WERE ACTUALLY SOLD ON
071900*    THE ORIGINAL INVOICE LINE (2410 BELOW) BEFORE IT CAN KNOW HOW
072000*    MANY TO ADD BACK - THE REQUEST ITSELF NEVER CARRIES A QUANTITY
072100*    (TICKET HD-0533).  IF EITHER LOOKUP FAILS, NO STOCK-MOVEMENT
072200*    RECORD IS WRITTEN AND THE PRODUCT TABLE IS LEFT ALONE - THE MONEY
072300*    SIDE OF THE REFUND STILL WENT THROUGH IN 2300 REGARDLESS.
072400 2400-RESTORE-STOCK.
072500 
072600     MOVE "N" TO W-FOUND-ITEM-SW.
072700 
072800     PERFORM 2410-FIND-ITEM-QUANTITY THRU 2410-EXIT
072900             VARYING W-SCAN-IDX FROM 1 BY 1
073000             UNTIL W-SCAN-IDX IS GREATER THAN W-ITMLK-COUNT
073100                OR W-FOUND-ITEM.
073200 
073300     IF W-FOUND-ITEM
073400        MOVE "N" TO W-FOUND-PRODUCT-SW
073500        SEARCH ALL W-PRODUCT-ENTRY
073600            AT END
073700                MOVE "N" TO W-FOUND-PRODUCT-SW
073800            WHEN W-PRT-ID (W-PRT-IDX) IS EQUAL TO
073900                 RFQ-ITEM-PRODUCT-ID
074000                MOVE "Y" TO W-FOUND-PRODUCT-SW
074100        IF W-FOUND-PRODUCT
074200           ADD W-ITMLK-QUANTITY (W-SCAN-IDX) TO
074300               W-PRT-QUANTITY (W-PRT-IDX)
074400 
074500*          MOV-TYPE "IN" IS THE COUNTERPART TO SALE-POSTING.COB'S
074600*          "OUT" MOVEMENT WRITTEN WHEN THE ITEM WAS ORIGINALLY SOLD -
074700*          STOCK COMING BACK INTO THE BUILDING ON A RETURN IS THIS
074800*          PROGRAM'S JOB, NOT SALE-POSTING'S.
074900           MOVE SPACES TO STOCK-MOVEMENT-RECORD
075000           MOVE RFQ-ITEM-PRODUCT-ID TO MOV-PRODUCT-ID
075100           MOVE "IN        " TO MOV-TYPE
075200           MOVE W-ITMLK-QUANTITY (W-SCAN-IDX) TO MOV-QUANTITY
075300           MOVE W-REFUND-REF-BUILD TO MOV-REFERENCE
075400           MOVE RFQ-DATE TO MOV-DATE
075500           MOVE SPACES TO MOV-STAFF-ID
075600 
075700           WRITE STOCK-MOVEMENT-RECORD.
075800 
075900 2400-EXIT.
076000     EXIT.
076100 
076200*    2410-FIND-ITEM-QUANTITY IS A LINEAR SCAN OF THE ITEM LOOKUP
076300*    TABLE, NOT A SEARCH ALL - THE TABLE HAS NO SINGLE KEY THAT IS
076400*    UNIQUE PER ENTRY (INVOICE NUMBER REPEATS FOR EVERY LINE OF A
076500*    MULTI-ITEM SALE), SO IT CANNOT BE DECLARED WITH AN ASCENDING KEY
076600*    AND MUST BE WALKED ONE ENTRY AT A TIME LOOKING FOR THE (INVOICE,
076700*    PRODUCT) PAIR THIS REFUND NAMES.
076800 2410-FIND-ITEM-QUANTITY.
076900 
077000     IF W-ITMLK-INVOICE-NO (W-SCAN-IDX) IS EQUAL TO
077100        W-SAL-INVOICE-NO (W-SAL-IDX)
077200        AND W-ITMLK-PRODUCT-ID (W-SCAN-IDX) IS EQUAL TO
077300            RFQ-ITEM-PRODUCT-ID
077400        MOVE "Y" TO W-FOUND-ITEM-SW.
077500 
077600 2410-EXIT.
077700     EXIT.
077800 
077900*    2500-POST-REFUND-PAYMENT WRITES THE NEGATIVE-AMOUNT PAYMENT-FILE
078000*    ENTRY THAT LETS DASHBOARD-SUMMARY'S REVENUE TOTALS NET A REFUND
078100*    OUT AUTOMATICALLY, WITHOUT DASHBOARD-SUMMARY HAVING TO KNOW
078200*    REFUNDS EXIST AS A SEPARATE CONCEPT FROM PAYMENTS.  PAY-REFERENCE
078300*    CARRIES THE SAME "REFUND-NNNNNNN" STAMP AS THE STOCK-MOVEMENT
078400*    RECORD ABOVE SO BOTH SIDES OF ONE REFUND CAN BE TRACED TOGETHER.
078500 2500-POST-REFUND-PAYMENT.
078600 
078700     MOVE SPACES TO PAYMENT-RECORD.
078800     MOVE W-SAL-INVOICE-NO (W-SAL-IDX) TO PAY-INVOICE-NO.
078900     MOVE RFQ-DATE TO PAY-DATE.
079000     COMPUTE PAY-AMOUNT ROUNDED = RFQ-AMOUNT * -1.
079100     MOVE "REFUND  " TO PAY-METHOD.
079200     MOVE W-REFUND-REF-BUILD TO PAY-REFERENCE.
079300     MOVE SPACES TO PAY-STAFF-ID.
079400 
079500     WRITE PAYMENT-RECORD.
079600 
079700 2500-EXIT.
079800     EXIT.
079900 
080000*    3000-REWRITE-SALE-TABLE REOPENS SALE-FILE FOR OUTPUT AND SPILLS
080100*    THE WHOLE TABLE BACK OUT, IN THE SAME ORDER IT WAS LOADED - NO
080200*    RE-SORT IS NEEDED SINCE NOTHING IN THIS PROGRAM EVER ADDS OR
080300*    REMOVES A SALE, ONLY UPDATES MONEY FIELDS ON EXISTING ENTRIES.
080400 3000-REWRITE-SALE-TABLE.
080500 
080600     OPEN OUTPUT SALE-FILE.
080700 
080800     PERFORM 3010-WRITE-ONE-SALE THRU 3010-EXIT
080900             VARYING W-SAL-IDX FROM 1 BY 1
081000             UNTIL W-SAL-IDX IS GREATER THAN W-SALE-COUNT.
081100 
081200     CLOSE SALE-FILE.
081300 
081400 3000-EXIT.
081500     EXIT.
081600 
081700*    3010-WRITE-ONE-SALE RE-MOVES EVERY FIELD, NOT JUST THE ONES THIS
081800*    PROGRAM COULD HAVE CHANGED (AMOUNT-PAID, BALANCE, PAY-STATUS) -
081900*    THE HEADER FIELDS (INVOICE NUMBER, DATE, CUSTOMER) NEVER MOVE IN
082000*    THIS PROGRAM, BUT MOVING THEM ANYWAY KEEPS THIS PARAGRAPH'S
082100*    SHAPE THE SAME AS SALE-POSTING.COB'S AND PAYMENT-POSTING.COB'S
082200*    OWN REWRITE PARAGRAPHS, WHICH DO CHANGE SOME OF THEM.
082300 3010-WRITE-ONE-SALE.
082400 
082500     MOVE SPACES TO SALE-RECORD.
082600     MOVE W-SAL-INVOICE-NO (W-SAL-IDX) TO SAL-INVOICE-NO.
082700     MOVE W-SAL-DATE (W-SAL-IDX) TO SAL-DATE.
082800     MOVE W-SAL-STAFF-ID (W-SAL-IDX) TO SAL-STAFF-ID.
082900     MOVE W-SAL-CUST-NAME (W-SAL-IDX) TO SAL-CUST-NAME.
083000     MOVE W-SAL-CUST-PHONE (W-SAL-IDX) TO SAL-CUST-PHONE.
083100     MOVE W-SAL-SUBTOTAL (W-SAL-IDX) TO SAL-SUBTOTAL.
083200     MOVE W-SAL-DISCOUNT (W-SAL-IDX) TO SAL-DISCOUNT.
083300     MOVE W-SAL-TOTAL (W-SAL-IDX) TO SAL-TOTAL.
083400     MOVE W-SAL-AMOUNT-PAID (W-SAL-IDX) TO SAL-AMOUNT-PAID.
083500     MOVE W-SAL-BALANCE (W-SAL-IDX) TO SAL-BALANCE.
083600     MOVE W-SAL-PAY-STATUS (W-SAL-IDX) TO SAL-PAY-STATUS.
083700 
083800     WRITE SALE-RECORD.
083900 
084000 3010-EXIT.
084100     EXIT.
084200 
084300*    3100-REWRITE-PRODUCT-TABLE MIRRORS 3000 ABOVE FOR THE PRODUCT
084400*    MASTER - REOPENED FOR OUTPUT, SPILLED BACK IN THE SAME ASCENDING
084500*    PRD-ID ORDER IT CAME IN, NO SORT NEEDED.  THIS PARAGRAPH RUNS
084600*    EVEN WHEN NO ITEM-LEVEL REFUND WAS APPLIED THIS RUN - REWRITING
084700*    AN UNCHANGED TABLE IS HARMLESS AND KEEPS THE PROGRAM'S SHAPE
084800*    SIMPLE.
084900 3100-REWRITE-PRODUCT-TABLE.
085000 
085100     OPEN OUTPUT PRODUCT-MASTER.
085200 
085300     PERFORM 3110-WRITE-ONE-PRODUCT THRU 3110-EXIT
085400             VARYING W-PRT-IDX FROM 1 BY 1
085500             UNTIL W-PRT-IDX IS GREATER THAN W-PRODUCT-COUNT.
085600 
085700     CLOSE PRODUCT-MASTER.
085800 
085900 3100-EXIT.
086000     EXIT.
086100 
086200*    3110-WRITE-ONE-PRODUCT DOES NOT RUN PLPRDEDIT.CBL'S STOCK-STATUS
086300*    DERIVATION BEFORE WRITING - THAT IS PRODUCT-MASTER-MAINTENANCE'S
086400*    AND THE REPORT PROGRAMS' JOB, THE SAME DIVISION OF LABOR SALE-
086500*    POSTING.COB FOLLOWS ON THE SELLING SIDE.
086600 3110-WRITE-ONE-PRODUCT.
086700 
086800     MOVE SPACES TO PRODUCT-RECORD.
086900     MOVE W-PRT-ID (W-PRT-IDX) TO PRD-ID.
087000     MOVE W-PRT-NAME (W-PRT-IDX) TO PRD-NAME.
087100     MOVE W-PRT-SKU (W-PRT-IDX) TO PRD-SKU.
087200     MOVE W-PRT-CATEGORY (W-PRT-IDX) TO PRD-CATEGORY.
087300     MOVE W-PRT-SUPPLIER (W-PRT-IDX) TO PRD-SUPPLIER.
087400     MOVE W-PRT-PRICE (W-PRT-IDX) TO PRD-PRICE.
087500     MOVE W-PRT-COST-PRICE (W-PRT-IDX) TO PRD-COST-PRICE.
087600     MOVE W-PRT-QUANTITY (W-PRT-IDX) TO PRD-QUANTITY.
087700     MOVE W-PRT-REORDER-LEVEL (W-PRT-IDX) TO PRD-REORDER-LEVEL.
087800 
087900     WRITE PRODUCT-RECORD.
088000 
088100 3110-EXIT.
088200     EXIT.
088300 
088400*    PLPOSTRULE.CBL IS THE SHARED BALANCE-FLOOR (2210) AND PAY-STATUS
088500*    DERIVATION (2220) COPYBOOK ALSO USED BY SALE-POSTING.COB AND
088600*    PAYMENT-POSTING.COB - KEEPING THE RULES IN ONE PLACE IS WHAT LETS
088700*    ALL THREE POSTING PROGRAMS AGREE ON WHAT PAID/PARTIAL/UNPAID
088800*    MEANS (REQUEST PRJ-1140).
088900 
089000     COPY "PLPOSTRULE.CBL".
