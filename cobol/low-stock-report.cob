000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LOW-STOCK-REPORT.
000300 AUTHOR. M. T. OKAFOR.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN. 11/29/93.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*    -----------------------------------------------------------------
000900*    LOW-STOCK-REPORT
001000*    -----------------------------------------------------------------
001100*    Lists products at or below their reorder level, quantity
001200*    ascending (the emptiest shelves first), so buying can work the
001300*    list top to bottom.  Zero-quantity products are listed too, even
001400*    though DASHBOARD-SUMMARY's low-stock panel only counts quantities
001500*    greater than zero - out-of-stock is its own, worse, category and
001600*    buying wants to see it here regardless.
001700*    -----------------------------------------------------------------
001800*    CHANGE LOG
001900*    93-11-29  MTO  ORIGINAL CODING, ADAPTED FROM THE DEDUCTIBLES-
002000*                   REPORT SORT/PRINT CYCLE.
002100*    98-11-19  JFC  YEAR-2000 REVIEW - NO DATE FIELDS ON THIS REPORT;
002200*                   NO CHANGE NEEDED.
002300*    00-03-02  MTO  ADDED A RUN-DATE TO THE HEADING (BUYERS KEPT ASKING
002400*                   WHICH MORNING'S RUN THEY WERE LOOKING AT) - SAME
002500*                   TWO-DIGIT-YEAR WINDOWING AS THE OTHER Y2K FIXES,
002600*                   SINCE THE OPERATOR CONSOLE CLOCK STILL ONLY GIVES
002700*                   US YYMMDD.  PRODUCT-RECORD ITSELF STILL HAS NO
002800*                   DATE FIELD TO VALIDATE.
002900*    02-04-09  MTO  THE QUANTITY/REORDER-LEVEL TEST IS NOW OUT IN
003000*                   PLPRDEDIT.CBL'S DERIVE-STOCK-STATUS-RTN, SHARED
003100*                   WITH DASHBOARD-SUMMARY, SO "LOW STOCK" IS
003200*                   DEFINED ONE PLACE, NOT TWO.  OUT-OF-STOCK STILL
003300*                   PRINTS HERE - ONLY IN-STOCK IS SKIPPED.
003400*    02-04-11  MTO  PRINTER-FILE'S ASSIGN WAS A LOWERCASE PATH-LOOKING
003500*                   STRING ("LOW-STOCK-REPORT.PRN") LEFT OVER FROM AN
003600*                   EARLIER CONVERSION PASS - STANDARDIZED TO AN
003700*                   UPPERCASE LOGICAL NAME, "LOWPRINT", TO MATCH THE
003800*                   REST OF THIS PROGRAM'S SELECTs (LOWWORK, LOWSORT.TMP)
003900*                   AND EVERY OTHER PRINTER FILE IN THE SYSTEM.
004000*    -----------------------------------------------------------------
004100 
004200*    This division's CONFIGURATION and INPUT-OUTPUT sections carry no
004300*    business content of their own - C01/UPSI-0/the CLASS test are
004400*    shop boilerplate repeated, word for word, in every report program
004500*    here; only the SELECTs' literal names and ORGANIZATION clauses
004600*    vary program to program.
004700 ENVIRONMENT DIVISION.
004800    CONFIGURATION SECTION.
004900    SPECIAL-NAMES.
005000*        C01 IS TOP-OF-FORM gives WRITE ... BEFORE ADVANCING C01 a
005100*        form-feed instead of a literal line count - used once, for
005200*        the very first line of the report, in 2000-PRINT-HEADINGS.
005300        C01 IS TOP-OF-FORM
005400*        W-ALPHA-CLASS is declared here for consistency with the
005500*        shop's other report programs but is not tested anywhere in
005600*        this one - no field on this report needs an alphabetic check.
005700        CLASS W-ALPHA-CLASS IS "A" THRU "Z"
005800*        UPSI-0 lets the operator flag a rerun from the console switch
005900*        panel at job-submission time; 0000-MAIN-LINE below only logs
006000*        it, since a rerun of this report does not need different
006100*        handling - it is read-only against PRODUCT-MASTER.
006200        UPSI-0 ON STATUS IS W-RERUN-REQUESTED
006300               OFF STATUS IS W-NORMAL-RUN.
006400 
006500    INPUT-OUTPUT SECTION.
006600       FILE-CONTROL.
006700 
006800*        PRODUCT-MASTER (SLPRDMST.CBL) is read once, as the SORT's
006900*        USING file - this program never OPENs PRODUCT-MASTER itself.
007000           COPY "SLPRDMST.CBL".
007100 
007200*        WORK-FILE holds the SORT's GIVING output - the whole master,
007300*        quantity ascending, not just the low-stock subset; the
007400*        subsetting happens afterward in 2100-PRINT-ONE-PRODUCT.
007500           SELECT WORK-FILE
007600                  ASSIGN TO "LOWWORK"
007700                  ORGANIZATION IS SEQUENTIAL.
007800 
007900*        SORT-FILE is the SORT verb's scratch work file - never OPENed,
008000*        READ or WRITTEn directly by this program, SORT itself owns it.
008100           SELECT SORT-FILE
008200                  ASSIGN TO "LOWSORT.TMP".
008300 
008400*        LINE SEQUENTIAL so each WRITE ... BEFORE ADVANCING becomes a
008500*        plain text line when the spooled output is viewed or printed
008600*        off the box, rather than a fixed-block file needing a print
008700*        utility to unpack the carriage-control byte.
008800           SELECT PRINTER-FILE
008900                  ASSIGN TO "LOWPRINT"
009000                  ORGANIZATION IS LINE SEQUENTIAL.
009100 
009200 DATA DIVISION.
009300    FILE SECTION.
009400 
009500*        FDPRDMST.CBL's PRODUCT-RECORD is shared by both the SORT
009600*        (read straight off PRODUCT-MASTER) and the printing phase
009700*        (read back out of WORK-FILE into the same record below).
009800           COPY "FDPRDMST.CBL".
009900 
010000*        WORK-RECORD is a plain PIC X - the SORT moves PRODUCT-RECORD's
010100*        bytes through it untouched; 1010-READ-WORK-FILE reads it back
010200*        INTO PRODUCT-RECORD so the rest of this program can keep
010300*        using PRD- names instead of unpacking WORK-RECORD itself.
010400           FD  WORK-FILE
010500               LABEL RECORDS ARE STANDARD.
010600           01  WORK-RECORD                  PIC X(150).
010700 
010800*        SORT-RECORD only needs the one key field broken out -
010900*        SORT-QUANTITY - everything else rides along in the FILLER as
011000*        part of the same 150-byte PRODUCT-RECORD image.
011100           SD  SORT-FILE.
011200           01  SORT-RECORD.
011300               05  SORT-QUANTITY            PIC S9(7).
011400               05  FILLER                    PIC X(143).
011500 
011600*        LABEL RECORDS ARE OMITTED because PRINTER-FILE is spool
011700*        output, not a disk file anyone reopens for input later - no
011800*        header/trailer label block is meaningful on a print stream.
011900           FD  PRINTER-FILE
012000               LABEL RECORDS ARE OMITTED.
012100           01  PRINTER-RECORD                PIC X(80).
012200 
012300    WORKING-STORAGE SECTION.
012400 
012500*        wsdate.cbl's GDTV-DATE-MM-DD-CCYY fields are borrowed only to
012600*        build the run-date heading below - PRODUCT-RECORD carries no
012700*        date field of its own for this report to validate.
012800           COPY "wsdate.cbl".
012900 
013000*        TITLE-LINE and RUN-DATE-LINE only exist to be MOVEd whole
013100*        into PRINTER-RECORD a line at a time - building them as
013200*        separate 01-levels, rather than writing literals straight
013300*        into PRINTER-RECORD, keeps 2000-PRINT-HEADINGS uncluttered.
013400*        24 bytes of leading SPACES center the title over an 80-byte
013500*        PRINTER-RECORD line - the same centering constant the shop
013600*        uses on its other single-title reports.
013700           01  TITLE-LINE.
013800               05  FILLER                   PIC X(24) VALUE SPACES.
013900               05  FILLER                   PIC X(17) VALUE
014000                       "LOW STOCK REPORT".
014100 
014200*        RUN-DATE-LINE prints under the title so a buyer pulling a
014300*        stack of these off the printer tray can tell which morning's
014400*        run they are holding without checking the operator log.
014500           01  RUN-DATE-LINE.
014600               05  FILLER                   PIC X(10) VALUE
014700                       "RUN DATE: ".
014800               05  D-RUN-DATE               PIC 99/99/9999.
014900 
015000*        ACCEPT ... FROM DATE gives a six-digit YYMMDD; W-RUN-DATE-
015100*        BRKDN redefines it so 0000-MAIN-LINE can pick the YY, MM and
015200*        DD parts apart without a SORT or string-handling verb.
015300           01  W-RUN-DATE-RAW              PIC 9(6).
015400           01  W-RUN-DATE-BRKDN REDEFINES W-RUN-DATE-RAW.
015500               05  W-RUN-YY                PIC 99.
015600               05  W-RUN-MM                PIC 99.
015700               05  W-RUN-DD                PIC 99.
015800 
015900*        W-HEADING-DATE is COMP so the MMDDCCYY COMPUTE below runs as
016000*        binary arithmetic rather than zoned-decimal - this field is
016100*        scratch, never printed or compared, so COMP costs nothing.
016200           77  W-HEADING-DATE              PIC 9(8) COMP VALUE ZERO.
016300 
016400*        HEADING-1 is one 01-level of FILLER literals, column-aligned
016500*        under DETAIL-LINE below - widen a DETAIL-LINE field and this
016600*        heading has to widen with it or the columns drift.
016700*        Each FILLER's width here is the matching DETAIL-LINE field's
016800*        width plus its trailing-spaces gap, so the column headings
016900*        line up over the data exactly - PRODUCT-ID(7)+gap(3)=10,
017000*        NAME(30), SKU(10)+gap(1)=11, CATEGORY(20)+gap(1)=21, and so
017100*        on down the line.
017200           01  HEADING-1.
017300               05  FILLER                   PIC X(10) VALUE
017400                       "PRODUCT-ID".
017500               05  FILLER                   PIC X(02) VALUE SPACES.
017600               05  FILLER                   PIC X(30) VALUE
017700                       "NAME                          ".
017800               05  FILLER                   PIC X(11) VALUE
017900                       "SKU        ".
018000               05  FILLER                   PIC X(21) VALUE
018100                       "CATEGORY             ".
018200               05  FILLER                   PIC X(9) VALUE
018300                       "QTY      ".
018400               05  FILLER                   PIC X(12) VALUE
018500                       "REORDER-LVL ".
018600 
018700*        D-QTY carries a trailing minus (ZZZZZZ9-) even though
018800*        PRD-QUANTITY should never legitimately go negative once this
018900*        report runs - a stray negative quantity on the master is
019000*        exactly the kind of data problem a buyer reading this report
019100*        would need to be able to see rather than have edited away.
019200           01  DETAIL-LINE.
019300*            D-PRODUCT-ID is zero-suppressed (ZZZZZZ9) since a
019400*            leading-zero product ID would look like a typo to buying.
019500               05  D-PRODUCT-ID             PIC ZZZZZZ9.
019600               05  FILLER                   PIC X(03) VALUE SPACES.
019700*            D-NAME and D-SKU are straight PIC X MOVEs off the master
019800*            - no editing needed, they already carry their own
019900*            trailing-blank padding from PRODUCT-RECORD.
020000               05  D-NAME                   PIC X(30).
020100               05  FILLER                   PIC X(01) VALUE SPACES.
020200               05  D-SKU                    PIC X(10).
020300               05  FILLER                   PIC X(01) VALUE SPACES.
020400               05  D-CATEGORY               PIC X(20).
020500               05  FILLER                   PIC X(01) VALUE SPACES.
020600*            D-QTY and D-REORDER-LVL sit side by side so a buyer can
020700*            compare the two numbers at a glance without flipping back
020800*            to the heading line to remember which column is which.
020900               05  D-QTY                    PIC ZZZZZZ9-.
021000               05  FILLER                   PIC X(02) VALUE SPACES.
021100               05  D-REORDER-LVL            PIC ZZZZZZ9.
021200 
021300*        FINAL-LINE is the trailer - a simple item count, no dollar
021400*        total, since a low-stock count is what buying actually asks
021500*        for on this particular report (the DEBTORS-REPORT trailer
021600*        below carries a grand total because balances do need one).
021700           01  FINAL-LINE.
021800               05  FILLER                   PIC X(18) VALUE
021900                       "LOW-STOCK ITEMS: ".
022000               05  D-FINAL-COUNT            PIC ZZZ,ZZ9.
022100 
022200*        W-WORK-EOF-SW is the standard sequential-read-loop flag -
022300*        tested by the PERFORM ... UNTIL in 0000-MAIN-LINE, set only
022400*        by the AT END clause in 1010-READ-WORK-FILE.
022500           01  W-WORK-EOF-SW               PIC X VALUE "N".
022600               88  W-WORK-EOF              VALUE "Y".
022700 
022800           77  W-LOW-STOCK-COUNT           PIC S9(7) COMP VALUE ZERO.
022900 
023000*        DS-STOCK-STATUS receives PLPRDEDIT.CBL's shared status word
023100*        ("IN-STOCK", "LOW STOCK" or "OUT-OF-STOCK") out of
023200*        2020-DERIVE-STOCK-STATUS-RTN - this report only ever tests it
023300*        against "IN-STOCK" to decide whether a product prints at all.
023400           01  DS-STOCK-STATUS              PIC X(11).
023500 
023600 PROCEDURE DIVISION.
023700 
023800*    ---------------------------------------------------------------
023900*    0000-MAIN-LINE drives the whole run: build the heading date,
024000*    SORT the master by quantity ascending, print the heading once,
024100*    then read-and-print the SORT output one record at a time until
024200*    the work file runs dry.  There is no control break in this
024300*    report - every line that prints is its own complete unit, so
024400*    the loop body is a single unconditional PERFORM.
024500*    ---------------------------------------------------------------
024600 0000-MAIN-LINE.
024700 
024800*        UPSI-0 is tested but not acted on - no rerun-specific logic
024900*        exists for this report (nothing here posts or updates the
025000*        master), so the DISPLAY is purely an operator heads-up.
025100     IF W-RERUN-REQUESTED
025200        DISPLAY "LOW-STOCK-REPORT - RERUN MODE (UPSI-0) REQUESTED -".
025300 
025400*        Two-digit-year windowing for the run-date heading only - see
025500*        the 00-03-02 change log entry above.  50 is the shop's usual
025600*        pivot: YY under 50 is treated as 20YY, else 19YY.
025700     ACCEPT W-RUN-DATE-RAW FROM DATE.
025800     IF W-RUN-YY IS LESS THAN 50
025900        COMPUTE GDTV-DATE-CCYY = 2000 + W-RUN-YY
026000     ELSE
026100        COMPUTE GDTV-DATE-CCYY = 1900 + W-RUN-YY.
026200     MOVE W-RUN-MM TO GDTV-DATE-MM.
026300     MOVE W-RUN-DD TO GDTV-DATE-DD.
026400     COMPUTE W-HEADING-DATE =
026500             (GDTV-DATE-MM * 1000000) + (GDTV-DATE-DD * 10000)
026600             + GDTV-DATE-CCYY.
026700     MOVE W-HEADING-DATE TO D-RUN-DATE.
026800 
026900*        One-step SORT with USING/GIVING - PRODUCT-MASTER feeds the
027000*        SORT directly and WORK-FILE receives the ordered output, so
027100*        this program never OPENs PRODUCT-MASTER or SORT-FILE itself.
027200*        Ascending on SORT-QUANTITY puts the emptiest shelves first.
027300     SORT SORT-FILE
027400          ON ASCENDING KEY SORT-QUANTITY
027500          USING PRODUCT-MASTER
027600          GIVING WORK-FILE.
027700 
027800     OPEN INPUT WORK-FILE.
027900     OPEN OUTPUT PRINTER-FILE.
028000 
028100     PERFORM 2000-PRINT-HEADINGS THRU 2000-EXIT.
028200 
028300*        Prime-the-pump read before the loop, then the loop itself
028400*        re-reads at the bottom of 2100-PRINT-ONE-PRODUCT - the
028500*        standard sequential-file read pattern used throughout this
028600*        shop's report programs.
028700     PERFORM 1010-READ-WORK-FILE THRU 1010-EXIT.
028800     PERFORM 2100-PRINT-ONE-PRODUCT THRU 2100-EXIT
028900             UNTIL W-WORK-EOF.
029000 
029100     PERFORM 2200-PRINT-FINAL-LINE THRU 2200-EXIT.
029200 
029300     CLOSE WORK-FILE PRINTER-FILE.
029400 
029500     STOP RUN.
029600 
029700*    ---------------------------------------------------------------
029800*    1010-READ-WORK-FILE reads the SORTed master back out of
029900*    WORK-FILE into PRODUCT-RECORD, one quantity-ordered record at a
030000*    time, setting the EOF switch when the file is exhausted.
030100*    ---------------------------------------------------------------
030200 1010-READ-WORK-FILE.
030300 
030400     READ WORK-FILE INTO PRODUCT-RECORD
030500         AT END
030600             MOVE "Y" TO W-WORK-EOF-SW.
030700 
030800 1010-EXIT.
030900     EXIT.
031000 
031100*    ---------------------------------------------------------------
031200*    2000-PRINT-HEADINGS writes the report's page-top lines once,
031300*    before the detail loop starts - this report runs to a single
031400*    logical page, there is no page-break/heading-repeat logic here.
031500*    ---------------------------------------------------------------
031600 2000-PRINT-HEADINGS.
031700 
031800     MOVE SPACES TO PRINTER-RECORD.
031900     WRITE PRINTER-RECORD BEFORE ADVANCING C01.
032000     MOVE TITLE-LINE TO PRINTER-RECORD.
032100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
032200     MOVE RUN-DATE-LINE TO PRINTER-RECORD.
032300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
032400     MOVE SPACES TO PRINTER-RECORD.
032500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
032600     MOVE HEADING-1 TO PRINTER-RECORD.
032700     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
032800 
032900 2000-EXIT.
033000     EXIT.
033100 
033200*    ---------------------------------------------------------------
033300*    2100-PRINT-ONE-PRODUCT decides whether the current product is
033400*    worth a line on this report.  PLPRDEDIT.CBL's shared status
033500*    routine is the single source of truth for what counts as low
033600*    stock (see the 02-04-09 change log entry) - this paragraph only
033700*    has to test the result, not recompute the quantity/reorder-level
033800*    comparison itself.  OUT-OF-STOCK prints here along with
033900*    LOW STOCK; only IN-STOCK is skipped.
034000*    ---------------------------------------------------------------
034100 2100-PRINT-ONE-PRODUCT.
034200 
034300     PERFORM 2020-DERIVE-STOCK-STATUS-RTN THRU 2020-EXIT.
034400     IF DS-STOCK-STATUS IS NOT EQUAL TO "IN-STOCK"
034500        MOVE PRD-ID TO D-PRODUCT-ID
034600        MOVE PRD-NAME TO D-NAME
034700        MOVE PRD-SKU TO D-SKU
034800        MOVE PRD-CATEGORY TO D-CATEGORY
034900        MOVE PRD-QUANTITY TO D-QTY
035000        MOVE PRD-REORDER-LEVEL TO D-REORDER-LVL
035100 
035200        MOVE DETAIL-LINE TO PRINTER-RECORD
035300        WRITE PRINTER-RECORD BEFORE ADVANCING 1
035400 
035500        ADD 1 TO W-LOW-STOCK-COUNT.
035600 
035700*        Read the next record regardless of whether this one printed
035800*        - an IN-STOCK product simply falls through without a WRITE,
035900*        it does not stop the loop from advancing.
036000     PERFORM 1010-READ-WORK-FILE THRU 1010-EXIT.
036100 
036200 2100-EXIT.
036300     EXIT.
036400 
036500*    ---------------------------------------------------------------
036600*    2200-PRINT-FINAL-LINE prints the trailer count once the work
036700*    file is exhausted - W-LOW-STOCK-COUNT was accumulated a line at
036800*    a time in 2100-PRINT-ONE-PRODUCT above.
036900*    ---------------------------------------------------------------
037000 2200-PRINT-FINAL-LINE.
037100 
037200     MOVE SPACES TO PRINTER-RECORD.
037300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
037400     MOVE W-LOW-STOCK-COUNT TO D-FINAL-COUNT.
037500     MOVE FINAL-LINE TO PRINTER-RECORD.
037600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
037700 
037800 2200-EXIT.
037900     EXIT.
038000 
038100*        PLPRDEDIT.CBL supplies 2020-DERIVE-STOCK-STATUS-RTN, shared
038200*        byte-for-byte with DASHBOARD-SUMMARY's low-stock panel, so
038300*        the definition of low stock lives in exactly one place.
038400     COPY "PLPRDEDIT.CBL".
