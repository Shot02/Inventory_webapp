000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRODUCT-MASTER-MAINTENANCE.
000300 AUTHOR. R. S. GUNDERSON.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN. 01/12/89.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*    -----------------------------------------------------------------
000900*    PRODUCT-MASTER-MAINTENANCE
001000*    -----------------------------------------------------------------
001100*    Applies a batch of ADD/CHANGE transactions against the PRODUCT
001200*    master file and writes a new, re-sorted master.  Carries out the
001300*    defaulting and validation rules (PRODUCT-EDIT-RULES) that every
001400*    product record must pass through before it is written: blank
001500*    name defaults, zero reorder level defaults, cost price capped at
001600*    selling price.  This program began life as the vendor add/change
001700*    screen in the old accounts-payable package; it was rewritten
001800*    as a straight old-master/transaction update when the inventory
001900*    conversion moved maintenance off the terminal and onto a nightly
002000*    batch cycle.
002100*    -----------------------------------------------------------------
002200*    CHANGE LOG
002300*    89-01-12  RSG  ORIGINAL CODING, AS THE VENDOR ADD/CHANGE SCREEN
002400*                   (FIELD-BY-FIELD ACCEPT LOOP, LOOK-FOR-VENDOR
002500*                   LOOKUP).
002600*    91-06-20  RSG  ADDED THE COST-PRICE-NOT-OVER-SELLING-PRICE EDIT.
002700*    98-09-30  JFC  REQUEST PRJ-1140 - RETAIL INVENTORY CONVERSION.
002800*                   REPLACED THE TERMINAL SCREEN WITH A SEQUENTIAL
002900*                   OLD-MASTER/TRANSACTION MERGE SO PRODUCT UPKEEP
003000*                   CAN RUN UNATTENDED OVERNIGHT WITH THE REST OF
003100*                   THE POSTING CYCLE.
003200*    98-11-19  JFC  YEAR-2000 REVIEW - ALL DATE FIELDS IN THIS SYSTEM
003300*                   ARE ALREADY CCYYMMDD (8 DIGITS); NO CENTURY
003400*                   WINDOWING LOGIC REQUIRED IN THIS PROGRAM.
003500*    99-03-02  JFC  MOVED THE EDIT RULES OUT TO PLPRDEDIT.CBL SO
003600*                   DASHBOARD-SUMMARY AND LOW-STOCK-REPORT CAN SHARE
003700*                   THE STOCK-STATUS DERIVATION.
003800*    01-07-11  MTO  ADDED THE REJECT COUNT TO THE RUN-CONTROL REPORT
003900*                   AFTER OPERATIONS ASKED WHY A TRANSACTION SEEMED
004000*                   TO DISAPPEAR (TICKET HD-0482).
004100*    03-02-27  MTO  RAW/NUMERIC REDEFINES ON THE TRANSACTION RECORD
004200*                   SO AN UNKEYABLE PRICE OR QUANTITY DEFAULTS
004300*                   INSTEAD OF ABENDING THE RUN.
004400*    -----------------------------------------------------------------
004500 
004600*    CONFIGURATION and SPECIAL-NAMES here are the same boilerplate
004700*    every program in this tree opens with - only FILE-CONTROL below
004800*    is specific to this program's old-master/transaction update.
004900 ENVIRONMENT DIVISION.
005000    CONFIGURATION SECTION.
005100    SPECIAL-NAMES.
005200        C01 IS TOP-OF-FORM
005300        CLASS W-ALPHA-CLASS IS "A" THRU "Z"
005400        UPSI-0 ON STATUS IS W-RERUN-REQUESTED
005500               OFF STATUS IS W-NORMAL-RUN.
005600 
005700    INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900 
006000*        PRODUCT-MASTER is the OLD master, read sequentially by
006100*        PRD-ID; PRODUCT-TRANS is the day's ADD/CHANGE batch, also
006200*        sequenced on PTR-ID - 1100-MATCH-RECORDS below is a classic
006300*        old-master/transaction match-merge against these two keys.
006400           COPY "SLPRDMST.CBL".
006500           COPY "SLPRDTRN.CBL".
006600 
006700*        WORK-FILE receives every record this run decides to keep -
006800*        unchanged old records, newly-added records, and changed
006900*        records alike - in PRD-ID order already, since both inputs
007000*        are sequenced and the merge logic below preserves that
007100*        order; the SORT after CLOSE below is belt-and-suspenders.
007200           SELECT WORK-FILE
007300                  ASSIGN TO "PRDWORK"
007400                  ORGANIZATION IS SEQUENTIAL.
007500 
007600*        SORT-FILE is SORT's own scratch file - never OPENed, READ
007700*        or WRITTEn by this program directly.
007800           SELECT SORT-FILE
007900                  ASSIGN TO "PRDSORT.TMP".
008000 
008100*        NEW-PRODUCT-MASTER is tomorrow's PRODUCT-MASTER - this run
008200*        never writes back over today's input master, it always
008300*        produces a fresh file that becomes the next run's OLD
008400*        master, the standard generation-dataset discipline this
008500*        shop uses for every master update.
008600           SELECT NEW-PRODUCT-MASTER
008700                  ASSIGN TO "PRODMAST"
008800                  ORGANIZATION IS SEQUENTIAL.
008900 
009000 DATA DIVISION.
009100    FILE SECTION.
009200 
009300*        FDPRDMST.CBL's PRODUCT-RECORD is this program's working
009400*        copy of whichever record is "current" - built fresh for an
009500*        ADD, carried forward and patched for a CHANGE, or simply
009600*        passed through unmodified when there is no transaction
009700*        against this key.  FDPRDTRN.CBL's PTR- fields are read-only
009800*        input, never written back to PRODUCT-TRANS.
009900           COPY "FDPRDMST.CBL".
010000           COPY "FDPRDTRN.CBL".
010100 
010200*        WORK-PRODUCT-RECORD is untyped - every WRITE below MOVEs
010300*        PRODUCT-RECORD into it byte for byte first, so the merge
010400*        logic only ever has to know PRD- field names.
010500           FD  WORK-FILE
010600               LABEL RECORDS ARE STANDARD.
010700           01  WORK-PRODUCT-RECORD        PIC X(150).
010800 
010900*        SORT-PRODUCT-RECORD only needs SRT-ID broken out as the
011000*        SORT key - the rest of the 150-byte product image rides
011100*        along in the FILLER.
011200           SD  SORT-FILE.
011300           01  SORT-PRODUCT-RECORD.
011400               05  SRT-ID                 PIC 9(7).
011500               05  FILLER                 PIC X(143).
011600 
011700           FD  NEW-PRODUCT-MASTER
011800               LABEL RECORDS ARE STANDARD.
011900           01  NEW-PRODUCT-RECORD         PIC X(150).
012000 
012100    WORKING-STORAGE SECTION.
012200 
012300*        Three independent switches drive this program: W-OLD-EOF-SW
012400*        and W-TRANS-EOF-SW together decide when the match-merge
012500*        loop in 0000-MAIN-LINE is done; W-REJECT-SW is reset and
012600*        tested fresh inside 1300-PROCESS-ADD-TRANS only, it does
012700*        not carry state between transactions.
012800           01  W-OLD-EOF-SW              PIC X VALUE "N".
012900               88  W-OLD-EOF             VALUE "Y".
013000 
013100           01  W-TRANS-EOF-SW            PIC X VALUE "N".
013200               88  W-TRANS-EOF           VALUE "Y".
013300 
013400           01  W-REJECT-SW               PIC X VALUE "N".
013500               88  W-TRANS-REJECTED      VALUE "Y".
013600 
013700*        Four COMP run-control counters, DISPLAYed as the run-
013800*        control totals at the end of 0000-MAIN-LINE - W-REJECT-
013900*        COUNT was added per the 01-07-11 change log entry after
014000*        operations could not otherwise tell a rejected transaction
014100*        from one that was simply never submitted.
014200           77  W-OLD-COUNT               PIC S9(7) COMP VALUE ZERO.
014300           77  W-ADD-COUNT               PIC S9(7) COMP VALUE ZERO.
014400           77  W-CHANGE-COUNT            PIC S9(7) COMP VALUE ZERO.
014500           77  W-REJECT-COUNT            PIC S9(7) COMP VALUE ZERO.
014600 
014700 PROCEDURE DIVISION.
014800 
014900*    0000-MAIN-LINE runs the whole old-master/transaction merge in
015000*    one pass: prime both reads, drive 1100-MATCH-RECORDS until both
015100*    files are exhausted, then SORT the unsorted-but-already-in-key-
015200*    order WORK-FILE into the new master.  UPSI-0 is a warning only -
015300*    this program always overwrites WORK-FILE fresh on OPEN OUTPUT,
015400*    it has no way to actually append to a prior partial run.
015500 0000-MAIN-LINE.
015600 
015700     IF W-RERUN-REQUESTED
015800        DISPLAY "PRODUCT-MASTER-MAINTENANCE - RERUN MODE (UPSI-0) -"
015900        DISPLAY "   PRIOR WORK FILE WILL BE OVERWRITTEN.".
016000 
016100     OPEN INPUT PRODUCT-MASTER
016200          INPUT PRODUCT-TRANS
016300          OUTPUT WORK-FILE.
016400 
016500*    Prime the merge with one record from each input before the
016600*    match loop starts - standard old-master/transaction priming,
016700*    the same shape as 1010/1020 below.
016800     PERFORM 1010-READ-OLD-MASTER THRU 1010-EXIT.
016900     PERFORM 1020-READ-PRODUCT-TRANS THRU 1020-EXIT.
017000 
017100     PERFORM 1100-MATCH-RECORDS THRU 1100-EXIT
017200             UNTIL W-OLD-EOF AND W-TRANS-EOF.
017300 
017400     CLOSE PRODUCT-MASTER PRODUCT-TRANS WORK-FILE.
017500 
017600*    WORK-FILE is already in PRD-ID order by construction, but this
017700*    shop always runs a confirming SORT before calling a file the
017800*    new master - cheap insurance against a transaction file that
017900*    was not actually sequenced the way operations assumed.
018000     SORT SORT-FILE
018100          ON ASCENDING KEY SRT-ID
018200          USING WORK-FILE
018300          GIVING NEW-PRODUCT-MASTER.
018400 
018500     DISPLAY "PRODUCT-MASTER-MAINTENANCE - RUN CONTROL TOTALS".
018600     DISPLAY "   OLD MASTER RECORDS READ . . . " W-OLD-COUNT.
018700     DISPLAY "   PRODUCTS ADDED . . . . . . . . " W-ADD-COUNT.
018800     DISPLAY "   PRODUCTS CHANGED . . . . . . . " W-CHANGE-COUNT.
018900     DISPLAY "   TRANSACTIONS REJECTED . . . . " W-REJECT-COUNT.
019000 
019100     STOP RUN.
019200 
019300*    Standard read-and-count paragraph for the OLD master side of
019400*    the merge - only records actually read (not the AT END) bump
019500*    W-OLD-COUNT, so the total reflects what came off the file, not
019600*    how many times this paragraph was PERFORMed.
019700 1010-READ-OLD-MASTER.
019800 
019900     READ PRODUCT-MASTER
020000         AT END
020100             MOVE "Y" TO W-OLD-EOF-SW
020200         NOT AT END
020300             ADD 1 TO W-OLD-COUNT.
020400 
020500 1010-EXIT.
020600     EXIT.
020700 
020800*    Standard read paragraph for the transaction side of the merge -
020900*    no counter here, since a transaction is only "counted" once it
021000*    is actually applied (as an add or a change) or rejected, not
021100*    simply because it was read off the file.
021200 1020-READ-PRODUCT-TRANS.
021300 
021400     READ PRODUCT-TRANS
021500         AT END
021600             MOVE "Y" TO W-TRANS-EOF-SW.
021700 
021800 1020-EXIT.
021900     EXIT.
022000 
022100*    1100-MATCH-RECORDS is the classic three-way old-master/
022200*    transaction comparison: PTR-ID less than PRD-ID means the
022300*    transaction's key has no counterpart yet, so it can only be an
022400*    ADD; PTR-ID greater than PRD-ID means this old master record
022500*    has no transaction against it this run, so it passes through
022600*    unchanged; equal keys means the transaction is a CHANGE against
022700*    an existing product.  Once either file hits EOF the comparison
022800*    collapses to a single branch - remaining transactions can only
022900*    be adds, remaining old records can only pass through unchanged.
023000 1100-MATCH-RECORDS.
023100 
023200     IF W-OLD-EOF
023300        PERFORM 1300-PROCESS-ADD-TRANS THRU 1300-EXIT
023400     ELSE
023500        IF W-TRANS-EOF
023600           PERFORM 1200-WRITE-OLD-RECORD THRU 1200-EXIT
023700        ELSE
023800           IF PTR-ID IS LESS THAN PRD-ID
023900              PERFORM 1300-PROCESS-ADD-TRANS THRU 1300-EXIT
024000           ELSE
024100              IF PTR-ID IS GREATER THAN PRD-ID
024200                 PERFORM 1200-WRITE-OLD-RECORD THRU 1200-EXIT
024300              ELSE
024400                 PERFORM 1400-PROCESS-CHANGE-TRANS THRU 1400-EXIT.
024500 
024600 1100-EXIT.
024700     EXIT.
024800 
024900*    An old master record with no transaction against it still runs
025000*    through 2010-APPLY-EDIT-RULES-RTN before being re-written - this
025100*    re-applies the stock-status derivation every pass, so a record
025200*    that crossed its reorder level since the last run picks up the
025300*    correct status even though nobody submitted a change for it.
025400 1200-WRITE-OLD-RECORD.
025500 
025600     PERFORM 2010-APPLY-EDIT-RULES-RTN THRU 2010-EXIT.
025700     MOVE PRODUCT-RECORD TO WORK-PRODUCT-RECORD.
025800     WRITE WORK-PRODUCT-RECORD.
025900     PERFORM 1010-READ-OLD-MASTER THRU 1010-EXIT.
026000 
026100 1200-EXIT.
026200     EXIT.
026300 
026400*    Builds a brand-new PRODUCT-RECORD from the transaction's PTR-
026500*    fields and writes it as a new master record.  A transaction
026600*    only reaches here when PTR-ID sorted below PRD-ID in the match,
026700*    which can also happen at true EOF of the old master (W-TRANS-
026800*    EOF already false by definition) or - the rejection case below -
026900*    when the action code on the transaction is not actually ADD.
027000*    Numeric fields go through 2030 first so an unkeyable price,
027100*    cost, quantity or reorder level defaults to zero rather than
027200*    moving garbage into the new master; the name/category edits in
027300*    2010-APPLY-EDIT-RULES-RTN run after that on the now-clean record.
027400 1300-PROCESS-ADD-TRANS.
027500 
027600     MOVE "N" TO W-REJECT-SW.
027700 
027800     IF W-TRANS-EOF OR NOT PTR-ACTION-ADD
027900        MOVE "Y" TO W-REJECT-SW
028000     ELSE
028100        MOVE SPACES TO PRODUCT-RECORD
028200        MOVE PTR-ID TO PRD-ID
028300        MOVE PTR-NAME TO PRD-NAME
028400        MOVE PTR-SKU TO PRD-SKU
028500        MOVE PTR-CATEGORY TO PRD-CATEGORY
028600        MOVE PTR-SUPPLIER TO PRD-SUPPLIER
028700        PERFORM 2030-EDIT-NUMERIC-FIELDS-RTN THRU 2030-EXIT
028800        PERFORM 2010-APPLY-EDIT-RULES-RTN THRU 2010-EXIT
028900        MOVE PRODUCT-RECORD TO WORK-PRODUCT-RECORD
029000        WRITE WORK-PRODUCT-RECORD
029100        ADD 1 TO W-ADD-COUNT.
029200 
029300*    The W-TRANS-EOF guard on the DISPLAY below keeps this paragraph
029400*    from printing a spurious rejection message on the pass where it
029500*    is called only because the old master ran out - there is no
029600*    actual transaction record to name in that case.
029700     IF W-TRANS-REJECTED
029800        IF NOT W-TRANS-EOF
029900           DISPLAY "PRODUCT-MASTER-MAINTENANCE - REJECTED PTR-ID "
030000                    PTR-ID " - NOT AN ADD TRANSACTION OR NO"
030100                    " MATCHING MASTER RECORD"
030200           ADD 1 TO W-REJECT-COUNT.
030300 
030400     PERFORM 1020-READ-PRODUCT-TRANS THRU 1020-EXIT.
030500 
030600 1300-EXIT.
030700     EXIT.
030800 
030900*    Reached only when PTR-ID equals PRD-ID - an existing product has
031000*    a transaction keyed against it.  A CHANGE action patches the
031100*    name/SKU/category/supplier fields and the numeric fields (via
031200*    2030, same defaulting as an add) over the old master image
031300*    already sitting in PRODUCT-RECORD, then re-applies the edit
031400*    rules and writes it as the update.  Anything other than CHANGE
031500*    (in practice, an ADD transaction whose key collided with an
031600*    existing product) is treated as a rejection - the old record is
031700*    written back completely unchanged and the reject count bumps,
031800*    rather than silently discarding a legitimate product.
031900 1400-PROCESS-CHANGE-TRANS.
032000 
032100     IF PTR-ACTION-CHANGE
032200        MOVE PTR-NAME TO PRD-NAME
032300        MOVE PTR-SKU TO PRD-SKU
032400        MOVE PTR-CATEGORY TO PRD-CATEGORY
032500        MOVE PTR-SUPPLIER TO PRD-SUPPLIER
032600        PERFORM 2030-EDIT-NUMERIC-FIELDS-RTN THRU 2030-EXIT
032700        PERFORM 2010-APPLY-EDIT-RULES-RTN THRU 2010-EXIT
032800        MOVE PRODUCT-RECORD TO WORK-PRODUCT-RECORD
032900        WRITE WORK-PRODUCT-RECORD
033000        ADD 1 TO W-CHANGE-COUNT
033100     ELSE
033200        PERFORM 2010-APPLY-EDIT-RULES-RTN THRU 2010-EXIT
033300        MOVE PRODUCT-RECORD TO WORK-PRODUCT-RECORD
033400        WRITE WORK-PRODUCT-RECORD
033500        DISPLAY "PRODUCT-MASTER-MAINTENANCE - REJECTED PTR-ID "
033600                 PTR-ID " - ADD TRANSACTION MATCHES AN EXISTING"
033700                 " PRODUCT, MASTER LEFT UNCHANGED"
033800        ADD 1 TO W-REJECT-COUNT.
033900 
034000     PERFORM 1010-READ-OLD-MASTER THRU 1010-EXIT.
034100     PERFORM 1020-READ-PRODUCT-TRANS THRU 1020-EXIT.
034200 
034300 1400-EXIT.
034400     EXIT.
034500 
034600*    2030-EDIT-NUMERIC-FIELDS-RTN is the raw/NUMERIC-REDEFINES
034700*    defaulting pattern this shop uses anywhere a numeric field
034800*    arrives as free-form text from outside the mainframe - the same
034900*    technique cart-valuation.cob's 1005-DEFAULT-CART-LINE-RTN uses
035000*    against the shopping-cart capture.  Each PTR-xxx-RAW picture is
035100*    tested IS NUMERIC before its -NUM REDEFINES is trusted; an
035200*    unkeyable or blank field defaults to zero instead of abending
035300*    the run or moving non-numeric bytes into a COMPUTE downstream.
035400 2030-EDIT-NUMERIC-FIELDS-RTN.
035500 
035600     IF PTR-PRICE-RAW IS NUMERIC
035700        MOVE PTR-PRICE-NUM TO PRD-PRICE
035800     ELSE
035900        MOVE ZERO TO PRD-PRICE.
036000 
036100     IF PTR-COST-RAW IS NUMERIC
036200        MOVE PTR-COST-NUM TO PRD-COST-PRICE
036300     ELSE
036400        MOVE ZERO TO PRD-COST-PRICE.
036500 
036600     IF PTR-QUANTITY-RAW IS NUMERIC
036700        MOVE PTR-QUANTITY-NUM TO PRD-QUANTITY
036800     ELSE
036900        MOVE ZERO TO PRD-QUANTITY.
037000 
037100     IF PTR-REORDER-RAW IS NUMERIC
037200        MOVE PTR-REORDER-NUM TO PRD-REORDER-LEVEL
037300     ELSE
037400        MOVE ZERO TO PRD-REORDER-LEVEL.
037500 
037600 2030-EXIT.
037700     EXIT.
037800 
037900*    2010-APPLY-EDIT-RULES-RTN itself lives in PLPRDEDIT.CBL, shared
038000*    with DASHBOARD-SUMMARY and LOW-STOCK-REPORT per the 99-03-02
038100*    change log entry - name/reorder-level defaulting, the cost-not-
038200*    over-selling-price cap, and the stock-status derivation all run
038300*    from that one copybook so the three programs never disagree on
038400*    what "low stock" or "out of stock" means.
038500     COPY "PLPRDEDIT.CBL".
