000100*    SLPAYTRN.CBL - FILE-CONTROL entry for debtor payments to apply
000200*    to outstanding invoices.
000300     SELECT PAYMENT-TRANS
000400            ASSIGN TO "PAYTRANS"
000500            ORGANIZATION IS SEQUENTIAL.
