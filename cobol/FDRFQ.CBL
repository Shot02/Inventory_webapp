000100*    FDRFQ.CBL - refund-request record (REFUND-REQ-FILE).
000200 FD  REFUND-REQ-FILE
000300     LABEL RECORDS ARE STANDARD.
000400 
000500 01  REFUND-REQ-RECORD.
000600     05  RFQ-ID                   PIC 9(7).
000700     05  RFQ-INVOICE-NO           PIC X(20).
000800     05  RFQ-ITEM-PRODUCT-ID      PIC 9(7).
000900     05  RFQ-CUST-NAME            PIC X(30).
001000     05  RFQ-CUST-PHONE           PIC X(15).
001100     05  RFQ-AMOUNT               PIC S9(8)V99.
001200     05  RFQ-ORIGINAL-AMOUNT      PIC S9(8)V99.
001300     05  RFQ-STATUS               PIC X(8).
001400         88  RFQ-PENDING          VALUE "PENDING ".
001500         88  RFQ-APPROVED         VALUE "APPROVED".
001600         88  RFQ-DECLINED         VALUE "DECLINED".
001700     05  RFQ-DATE                 PIC 9(8).
001800     05  FILLER                   PIC X(15).
