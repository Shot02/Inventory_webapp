000100*    SLRFA.CBL - FILE-CONTROL entry for the refund-approval decision
000200*    feed (names which PENDING requests are approved or declined in
000300*    this run).
000400     SELECT REFUND-APPR-TRANS
000500            ASSIGN TO "RFAFILE"
000600            ORGANIZATION IS SEQUENTIAL.
