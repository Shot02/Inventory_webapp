000100*    SLPAYMNT.CBL - FILE-CONTROL entry for the payment ledger
000200*    (includes negative refund-reversal entries).
000300     SELECT PAYMENT-FILE
000400            ASSIGN TO "PAYMFILE"
000500            ORGANIZATION IS SEQUENTIAL.
