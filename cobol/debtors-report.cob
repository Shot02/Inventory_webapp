000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DEBTORS-REPORT.
000300 AUTHOR. M. T. OKAFOR.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN. 11/22/93.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*    -----------------------------------------------------------------
000900*    DEBTORS-REPORT
001000*    -----------------------------------------------------------------
001100*    Lists every invoice with an outstanding balance, most recent sale
001200*    first, with a final count and grand total of the balances.  Uses
001300*    the same SORT-then-read-sequentially technique as the old
001400*    DEDUCTIBLES-REPORT, sorting SALE-FILE descending by sale date
001500*    instead of ascending by paid date.
001600*    -----------------------------------------------------------------
001700*    CHANGE LOG
001800*    93-11-22  MTO  ORIGINAL CODING, ADAPTED FROM THE DEDUCTIBLES-
001900*                   REPORT SORT/PRINT CYCLE.
002000*    97-02-14  RSG  INVOICE NUMBER'S EMBEDDED DATE CROSS-CHECKED
002100*                   AGAINST SAL-DATE - A BAD CONVERSION RUN HAD LEFT
002200*                   A HANDFUL OF INVOICES WITH A HEADER DATE THAT DID
002300*                   NOT MATCH THE NUMBER IT WAS ISSUED UNDER.
002400*    98-11-19  JFC  YEAR-2000 REVIEW - SAL-DATE IS ALREADY CCYYMMDD;
002500*                   NO WINDOWING CHANGE NEEDED.
002600*    02-04-11  MTO  PRINTER-FILE'S ASSIGN WAS A LOWERCASE PATH-LOOKING
002700*                   STRING ("DEBTORS-REPORT.PRN") LEFT OVER FROM AN
002800*                   EARLIER CONVERSION PASS - STANDARDIZED TO AN
002900*                   UPPERCASE LOGICAL NAME, "DEBPRINT", TO MATCH THE
003000*                   REST OF THIS PROGRAM'S SELECTs (DEBWORK, DEBSORT.TMP)
003100*                   AND EVERY OTHER PRINTER FILE IN THE SYSTEM.
003200*    -----------------------------------------------------------------
003300 
003400*    CONFIGURATION and INPUT-OUTPUT here are the shop's standard
003500*    report-program boilerplate - only the literal SELECT names and
003600*    the SORT key below are specific to this report.
003700 ENVIRONMENT DIVISION.
003800    CONFIGURATION SECTION.
003900    SPECIAL-NAMES.
004000*        C01 IS TOP-OF-FORM is used once, for the form-feed ahead of
004100*        the very first printed line, in 2000-PRINT-HEADINGS.
004200        C01 IS TOP-OF-FORM
004300*        W-ALPHA-CLASS is carried for consistency with the shop's
004400*        other report programs - no field here is tested against it.
004500        CLASS W-ALPHA-CLASS IS "A" THRU "Z"
004600*        UPSI-0 only drives an operator DISPLAY below - this report
004700*        is read-only against SALE-FILE, so a rerun needs no special
004800*        handling beyond the console heads-up.
004900        UPSI-0 ON STATUS IS W-RERUN-REQUESTED
005000               OFF STATUS IS W-NORMAL-RUN.
005100 
005200    INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400 
005500*        SALE-FILE (SLSALE.CBL) is the SORT's USING file - every
005600*        invoice on the books, paid or not; SAL-BALANCE is what
005700*        2100-PRINT-ONE-DEBTOR filters on to decide what prints.
005800           COPY "SLSALE.CBL".
005900 
006000*        WORK-FILE holds the SORT's GIVING output, every invoice,
006100*        most-recent-sale-date first - the balance-greater-than-zero
006200*        filter happens afterward, one record at a time, in the
006300*        printing phase below.
006400           SELECT WORK-FILE
006500                  ASSIGN TO "DEBWORK"
006600                  ORGANIZATION IS SEQUENTIAL.
006700 
006800*        SORT-FILE is SORT's own scratch file - this program never
006900*        OPENs, READs or WRITEs it directly.
007000           SELECT SORT-FILE
007100                  ASSIGN TO "DEBSORT.TMP".
007200 
007300*        LINE SEQUENTIAL so the spooled report prints as ordinary
007400*        text lines, carriage control and all, without a separate
007500*        print-formatting utility.
007600           SELECT PRINTER-FILE
007700                  ASSIGN TO "DEBPRINT"
007800                  ORGANIZATION IS LINE SEQUENTIAL.
007900 
008000 DATA DIVISION.
008100    FILE SECTION.
008200 
008300*        FDSALE.CBL's SALE-RECORD is shared between the SORT (read
008400*        straight off SALE-FILE) and the printing phase (read back
008500*        out of WORK-FILE into the same record, below).
008600           COPY "FDSALE.CBL".
008700 
008800*        WORK-RECORD is untyped - SORT moves SALE-RECORD's bytes
008900*        through it as-is; 1010-READ-WORK-FILE reads it back INTO
009000*        SALE-RECORD so the rest of the program keeps using SAL-
009100*        names instead of unpacking WORK-RECORD field by field.
009200           FD  WORK-FILE
009300               LABEL RECORDS ARE STANDARD.
009400           01  WORK-RECORD                  PIC X(150).
009500 
009600*        SORT-DATE is the sale date pulled out as the SORT key;
009700*        SORT-INVOICE-NO rides along only because the DESCENDING-
009800*        KEY SORT needs a tiebreaker field adjacent to the key it is
009900*        keying on, not because this report sorts by invoice number.
010000           SD  SORT-FILE.
010100           01  SORT-RECORD.
010200               05  SORT-INVOICE-NO          PIC X(20).
010300               05  SORT-DATE                PIC 9(8).
010400               05  FILLER                    PIC X(122).
010500 
010600*        LABEL RECORDS ARE OMITTED - PRINTER-FILE is spool output,
010700*        not a disk file read back in later, so no label block
010800*        applies.
010900           FD  PRINTER-FILE
011000               LABEL RECORDS ARE OMITTED.
011100           01  PRINTER-RECORD                PIC X(80).
011200 
011300    WORKING-STORAGE SECTION.
011400 
011500*        wsdate.cbl supplies GDTV-DATE-MM-DD-CCYY and the shared
011600*        9100-EDIT-ONE-DATE-RTN date-sanity check used in
011700*        2110-CHECK-INVOICE-DATE below.
011800           COPY "wsdate.cbl".
011900 
012000*        26 bytes of leading SPACES center the title line over the
012100*        80-byte PRINTER-RECORD, matching the shop's other reports.
012200           01  TITLE-LINE.
012300               05  FILLER                   PIC X(26) VALUE SPACES.
012400               05  FILLER                   PIC X(14) VALUE
012500                       "DEBTORS REPORT".
012600 
012700*        HEADING-1's FILLER widths line up, column for column, with
012800*        DETAIL-LINE below - widen a DETAIL-LINE field and this
012900*        heading needs the same widening or the columns drift.
013000*        Widths match DETAIL-LINE field for field: INVOICE-NO(20),
013100*        CUSTOMER(30), PHONE(15), then the three edited money columns
013200*        at 12 each.
013300           01  HEADING-1.
013400               05  FILLER                   PIC X(20) VALUE
013500                       "INVOICE-NO          ".
013600               05  FILLER                   PIC X(30) VALUE
013700                       "CUSTOMER                      ".
013800               05  FILLER                   PIC X(15) VALUE
013900                       "PHONE          ".
014000               05  FILLER                   PIC X(12) VALUE
014100                       "TOTAL       ".
014200               05  FILLER                   PIC X(12) VALUE
014300                       "PAID        ".
014400               05  FILLER                   PIC X(12) VALUE
014500                       "BALANCE     ".
014600 
014700*        D-TOTAL/D-PAID/D-BALANCE all carry the trailing minus
014800*        (ZZ,ZZZ,ZZ9.99-) even though a debtor's balance should never
014900*        legitimately print negative - a credit-balance invoice is
015000*        exactly the sort of exception this report needs to surface,
015100*        not silently edit away.
015200           01  DETAIL-LINE.
015300               05  D-INVOICE-NO             PIC X(20).
015400               05  D-CUSTOMER               PIC X(30).
015500               05  D-PHONE                  PIC X(15).
015600               05  D-TOTAL                  PIC ZZ,ZZZ,ZZ9.99-.
015700               05  D-PAID                   PIC ZZ,ZZZ,ZZ9.99-.
015800               05  D-BALANCE                PIC ZZ,ZZZ,ZZ9.99-.
015900 
016000*        FINAL-LINE carries both a count and a grand total, unlike
016100*        LOW-STOCK-REPORT's trailer - a dollar figure is what the
016200*        collections desk actually wants out of this particular
016300*        report, where an item count alone is what buying wants out
016400*        of the low-stock report.
016500           01  FINAL-LINE.
016600               05  FILLER                   PIC X(10) VALUE
016700                       "DEBTORS: ".
016800               05  D-FINAL-COUNT            PIC ZZZ,ZZ9.
016900               05  FILLER                   PIC X(14) VALUE
017000                       "   GRAND TOTAL".
017100               05  D-FINAL-TOTAL            PIC ZZZ,ZZZ,ZZ9.99-.
017200 
017300*        Standard sequential-read EOF switch - set only by the AT END
017400*        clause in 1010-READ-WORK-FILE, tested only by the PERFORM
017500*        ... UNTIL in 0000-MAIN-LINE.
017600           01  W-WORK-EOF-SW               PIC X VALUE "N".
017700               88  W-WORK-EOF              VALUE "Y".
017800 
017900*        W-INVOICE-NO-BRKDN redefines the invoice number so
018000*        2110-CHECK-INVOICE-DATE can pull the date this invoice was
018100*        issued under straight out of the number itself, without a
018200*        string-handling verb - see the 97-02-14 change log entry
018300*        for why this cross-check exists at all.
018400           01  W-INVOICE-NO-AREA.
018500               05  W-INV-NO-VALUE          PIC X(20).
018600           01  W-INVOICE-NO-BRKDN REDEFINES W-INVOICE-NO-AREA.
018700               05  W-INV-PREFIX            PIC X(4).
018800               05  W-INV-DATE-PART         PIC 9(8).
018900               05  W-INV-DASH              PIC X(1).
019000               05  W-INV-SEQ-PART          PIC 9(6).
019100               05  FILLER                   PIC X(1).
019200 
019300*        W-DEBTOR-COUNT is COMP, a binary running count; W-GRAND-
019400*        TOTAL stays DISPLAY like every other money field in this
019500*        system - this shop does not pack dollar amounts.  Both
019600*        accumulate one invoice at a time in 2100-PRINT-ONE-DEBTOR
019700*        and MOVE into the edited D-FINAL- fields only at the end.
019800           77  W-DEBTOR-COUNT              PIC S9(7) COMP VALUE ZERO.
019900           77  W-GRAND-TOTAL               PIC S9(8)V99 VALUE ZERO.
020000 
020100 PROCEDURE DIVISION.
020200 
020300*    ---------------------------------------------------------------
020400*    0000-MAIN-LINE sets the valid-year window for the shared date
020500*    edit routine, SORTs SALE-FILE most-recent-first, prints the
020600*    heading once, then drives the read/print loop until the work
020700*    file is exhausted.  Every invoice passes through the loop -
020800*    2100-PRINT-ONE-DEBTOR itself decides whether a given one has a
020900*    balance worth printing.
021000*    ---------------------------------------------------------------
021100 0000-MAIN-LINE.
021200 
021300     IF W-RERUN-REQUESTED
021400        DISPLAY "DEBTORS-REPORT - RERUN MODE (UPSI-0) REQUESTED -".
021500 
021600*        GDTV-FIRST-YEAR-VALID/LAST-YEAR-VALID bound what
021700*        9100-EDIT-ONE-DATE-RTN (PLDATE.CBL, below) will accept as a
021800*        plausible sale date - 1991 is this chain's go-live year, so
021900*        nothing earlier can be a real SAL-DATE.
022000     MOVE 1991 TO GDTV-FIRST-YEAR-VALID.
022100     MOVE 2099 TO GDTV-LAST-YEAR-VALID.
022200 
022300*        DESCENDING on SORT-DATE puts the newest sale first - a
022400*        collections clerk working this report top-down sees the
022500*        freshest debt first, which is usually the easiest to
022600*        collect on.
022700     SORT SORT-FILE
022800          ON DESCENDING KEY SORT-DATE
022900          USING SALE-FILE
023000          GIVING WORK-FILE.
023100 
023200     OPEN INPUT WORK-FILE.
023300     OPEN OUTPUT PRINTER-FILE.
023400 
023500     PERFORM 2000-PRINT-HEADINGS THRU 2000-EXIT.
023600 
023700*        Prime-the-pump read, then the bottom of 2100-PRINT-ONE-
023800*        DEBTOR re-reads for the next pass - the shop's standard
023900*        sequential-file loop shape.
024000     PERFORM 1010-READ-WORK-FILE THRU 1010-EXIT.
024100     PERFORM 2100-PRINT-ONE-DEBTOR THRU 2100-EXIT
024200             UNTIL W-WORK-EOF.
024300 
024400     PERFORM 2200-PRINT-FINAL-LINE THRU 2200-EXIT.
024500 
024600     CLOSE WORK-FILE PRINTER-FILE.
024700 
024800     STOP RUN.
024900 
025000*    ---------------------------------------------------------------
025100*    1010-READ-WORK-FILE pulls the next SORTed sale record back out
025200*    of WORK-FILE into SALE-RECORD, setting the EOF switch at the
025300*    bottom of the file.
025400*    ---------------------------------------------------------------
025500 1010-READ-WORK-FILE.
025600 
025700     READ WORK-FILE INTO SALE-RECORD
025800         AT END
025900             MOVE "Y" TO W-WORK-EOF-SW.
026000 
026100 1010-EXIT.
026200     EXIT.
026300 
026400*    ---------------------------------------------------------------
026500*    2000-PRINT-HEADINGS writes the one-time page-top lines - this
026600*    report, like LOW-STOCK-REPORT, runs to a single logical page
026700*    with no repeat-the-heading-per-page logic.
026800*    ---------------------------------------------------------------
026900 2000-PRINT-HEADINGS.
027000 
027100     MOVE SPACES TO PRINTER-RECORD.
027200     WRITE PRINTER-RECORD BEFORE ADVANCING C01.
027300     MOVE TITLE-LINE TO PRINTER-RECORD.
027400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
027500     MOVE SPACES TO PRINTER-RECORD.
027600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
027700     MOVE HEADING-1 TO PRINTER-RECORD.
027800     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
027900 
028000 2000-EXIT.
028100     EXIT.
028200 
028300*    ---------------------------------------------------------------
028400*    2100-PRINT-ONE-DEBTOR is the only place this report decides
028500*    whether an invoice is a "debtor" at all - SAL-BALANCE greater
028600*    than zero.  A fully-paid or zero-balance invoice simply falls
028700*    through without printing, the same way an IN-STOCK product
028800*    falls through LOW-STOCK-REPORT's 2100-PRINT-ONE-PRODUCT.
028900*    ---------------------------------------------------------------
029000 2100-PRINT-ONE-DEBTOR.
029100 
029200     IF SAL-BALANCE IS GREATER THAN ZERO
029300*           The embedded-date cross-check only matters for invoices
029400*           that are actually going to print - no point running it
029500*           against paid-off history nobody will see on this report.
029600        PERFORM 2110-CHECK-INVOICE-DATE THRU 2110-EXIT
029700 
029800        MOVE SAL-INVOICE-NO TO D-INVOICE-NO
029900*           A blank SAL-CUST-NAME means the sale was rung up without
030000*           capturing a customer - print "WALK-IN" rather than a
030100*           blank line so the report still reads as one row per
030200*           invoice.
030300        IF SAL-CUST-NAME IS EQUAL TO SPACES
030400           MOVE "WALK-IN" TO D-CUSTOMER
030500        ELSE
030600           MOVE SAL-CUST-NAME TO D-CUSTOMER
030700        END-IF
030800        MOVE SAL-CUST-PHONE TO D-PHONE
030900        MOVE SAL-TOTAL TO D-TOTAL
031000        MOVE SAL-AMOUNT-PAID TO D-PAID
031100        MOVE SAL-BALANCE TO D-BALANCE
031200 
031300        MOVE DETAIL-LINE TO PRINTER-RECORD
031400        WRITE PRINTER-RECORD BEFORE ADVANCING 1
031500 
031600*           Accumulate the trailer figures as each debtor prints,
031700*           rather than re-reading WORK-FILE a second time at the
031800*           end just to total it.
031900        ADD 1 TO W-DEBTOR-COUNT
032000        ADD SAL-BALANCE TO W-GRAND-TOTAL.
032100 
032200*        Read the next sale regardless of whether this one had a
032300*        balance - a paid-off invoice does not stop the loop.
032400     PERFORM 1010-READ-WORK-FILE THRU 1010-EXIT.
032500 
032600 2100-EXIT.
032700     EXIT.
032800 
032900*    ---------------------------------------------------------------
033000*    2110-CHECK-INVOICE-DATE is the fix from the 97-02-14 change log
033100*    entry: cross-check the date embedded in the invoice number
033200*    against SAL-DATE, and separately run SAL-DATE itself through
033300*    the shared date-sanity routine.  Both checks only DISPLAY a
033400*    warning to the operator console - this report does not reject
033500*    or correct bad data, it only flags it for someone to chase down.
033600*    ---------------------------------------------------------------
033700 2110-CHECK-INVOICE-DATE.
033800 
033900     MOVE SAL-INVOICE-NO TO W-INVOICE-NO-AREA.
034000 
034100     IF W-INV-DATE-PART IS NOT EQUAL TO SAL-DATE
034200        DISPLAY "DEBTORS-REPORT - INVOICE " SAL-INVOICE-NO
034300                " - EMBEDDED DATE DOES NOT MATCH SAL-DATE "
034400                SAL-DATE " - CHECK THE CONVERSION LOG".
034500 
034600     MOVE SAL-DATE TO GDTV-DATE-MM-DD-CCYY.
034700     PERFORM 9100-EDIT-ONE-DATE-RTN THRU 9100-EXIT.
034800     IF NOT GDTV-VALID-DATE-INFORMED
034900        DISPLAY "DEBTORS-REPORT - INVOICE " SAL-INVOICE-NO
035000                " - SAL-DATE " SAL-DATE " LOOKS SUSPECT".
035100 
035200 2110-EXIT.
035300     EXIT.
035400 
035500*    ---------------------------------------------------------------
035600*    2200-PRINT-FINAL-LINE prints the trailer once the work file is
035700*    exhausted - count and grand total were built up a debtor at a
035800*    time in 2100-PRINT-ONE-DEBTOR above.
035900*    ---------------------------------------------------------------
036000 2200-PRINT-FINAL-LINE.
036100 
036200     MOVE SPACES TO PRINTER-RECORD.
036300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
036400     MOVE W-DEBTOR-COUNT TO D-FINAL-COUNT.
036500     MOVE W-GRAND-TOTAL TO D-FINAL-TOTAL.
036600     MOVE FINAL-LINE TO PRINTER-RECORD.
036700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
036800 
036900 2200-EXIT.
037000     EXIT.
037100 
037200*        PLDATE.CBL supplies the shared 9100-EDIT-ONE-DATE-RTN date-
037300*        sanity check used in 2110-CHECK-INVOICE-DATE above - the
037400*        same routine other programs in this tree rely on so a date
037500*        is validated one way, everywhere.
037600     COPY "PLDATE.CBL".
