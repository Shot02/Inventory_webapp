000100*    WSDATE.CBL
000200*    -----------------------------------------------------------------
000300*    WORKING-STORAGE shared by every posting and reporting program
000400*    that edits a YYYYMMDD date field (SAL-DATE, PAY-DATE, MOV-DATE,
000500*    RFQ-DATE, RFD-DATE, RFA-DATE).
000600*    -----------------------------------------------------------------
000700*    Fields supplied by the calling program before PERFORM
000800*    GET-VALI-DATE-RETURN-GDTV-DATE (see PLDATE.CBL):
000900*
001000*       GDTV-DATE-HEADING      ---  heading / message text for the
001100*                                   date being edited
001200*       GDTV-FIRST-YEAR-VALID  ---  first year-limit valid
001300*       GDTV-LAST-YEAR-VALID   ---  last year-limit valid
001400*       GDTV-ACCEPT-EMPTY-DATE ---  "Y" or "N"
001500*
001600*    Field returned to the calling program:
001700*
001800*       GDTV-DATE (format CCYYMMDD)
001900*    -----------------------------------------------------------------
002000*    CHANGE LOG
002100*    90-01-08  RSG  ORIGINAL CODING OF THE GENERAL-LEDGER DATE-EDIT
002200*                   WORK AREA.
002300*    96-11-04  RSG  CARRIED OVER FOR THE RETAIL-INVENTORY AND POS
002400*                   CONVERSION, REQUEST PRJ-1140 - FIELDS ARE NOW
002500*                   KEYED OFF SALE, PAYMENT, STOCK-MOVEMENT AND
002600*                   REFUND DATES INSTEAD OF VOUCHER DATES.  THE
002700*                   VOUCHER SYSTEM STORED MMDDCCYY; THE RETAIL FILES
002800*                   ALL STORE CCYYMMDD, SO THE REDEFINES BELOW WAS
002900*                   REORDERED TO MATCH - SEE THE 99-08-20 ENTRY.
003000*    99-08-20  RSG  GDTV-DATE-MM-DD-CCYY REDEFINES WAS STILL IN
003100*                   MMDDCCYY ORDER FROM THE VOUCHER SYSTEM WHILE EVERY
003200*                   CALLER MOVES IN A CCYYMMDD FIELD (SAL-DATE,
003300*                   PAY-DATE, RFQ-DATE, ...) - GDTV-MONTH-VALID WAS
003400*                   TESTING THE CENTURY DIGITS AND FAILING EVERY
003500*                   DATE.  REORDERED TO CCYY/MM/DD (TICKET HD-0401).
003600*    -----------------------------------------------------------------
003700 
003800 01  GDTV-DATE-MM-DD-CCYY          PIC 9(8).
003900 01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
004000     05  GDTV-DATE-CCYY            PIC 9999.
004100     05  GDTV-DATE-MM              PIC 99.
004200         88  GDTV-MONTH-VALID      VALUE 1 THRU 12.
004300     05  GDTV-DATE-DD              PIC 99.
004400 
004500 01  GDTV-MATRIX.
004600     02  GDTV-TABLE-MONTH OCCURS 12 TIMES.
004700         05  GDTV-TABLE-MONTH-NUMBER  PIC 99.
004800         05  GDTV-TABLE-MONTH-NAME    PIC X(09).
004900 
005000 01  W-GDTV-VALID-DATE-INFORMED   PIC X.
005100     88  GDTV-VALID-DATE-INFORMED VALUE "Y".
005200 
005300 77  GDTV-DATE-TEMP-FOR-CALC      PIC 9(12).
005400 77  GDTV-LEAP-YEAR-REMAINDER     PIC 999.
005500 77  GDTV-DUMMY                   PIC X.
005600 77  GDTV-LEAP-YEAR-DUMMY-QUO     PIC 9999.
005700 
005800*    ---------- values received from the calling program
005900 77  GDTV-ACCEPT-EMPTY-DATE       PIC X.
006000 77  GDTV-DATE-HEADING            PIC X(79).
006100 77  GDTV-FIRST-YEAR-VALID        PIC 9(4).
006200 77  GDTV-LAST-YEAR-VALID         PIC 9(4).
006300 
006400*    ---------- value returned to the calling program
006500 77  GDTV-DATE                    PIC 9(8).
