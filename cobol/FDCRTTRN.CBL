000100*    FDCRTTRN.CBL - saved-cart line record.  CRT-CART-ID groups the
000200*    lines of one cart; CRT-LAST-LINE marks the final line so
000300*    CART-VALUATION knows when to print the cart's total.  PRICE,
000400*    QUANTITY and DISCOUNT arrive as raw text off the shopping-cart
000500*    capture the same way PTR-PRICE-RAW etc. do in FDPRDTRN.CBL - the
000600*    front end sends a blank rather than drop the field, so CART-
000700*    VALUATION tests the raw picture with IS NUMERIC before trusting
000800*    the REDEFINES numeric picture (see cart-valuation.cob,
000900*    1005-DEFAULT-CART-LINE-RTN).
001000 FD  CART-TRANS
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  CART-TRANS-RECORD.
001400     05  CRT-CART-ID              PIC 9(6).
001500     05  CRT-LAST-LINE            PIC X(1).
001600         88  CRT-LAST-LINE-OF-CART VALUE "Y".
001700     05  CRT-PRICE-RAW            PIC X(10).
001800     05  CRT-PRICE-NUM REDEFINES CRT-PRICE-RAW
001900                                  PIC S9(8)V99.
002000     05  CRT-QUANTITY-RAW         PIC X(7).
002100     05  CRT-QUANTITY-NUM REDEFINES CRT-QUANTITY-RAW
002200                                  PIC S9(7).
002300     05  CRT-DISCOUNT-RAW         PIC X(10).
002400     05  CRT-DISCOUNT-NUM REDEFINES CRT-DISCOUNT-RAW
002500                                  PIC S9(8)V99.
002600     05  FILLER                   PIC X(06).
