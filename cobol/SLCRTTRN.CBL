000100*    SLCRTTRN.CBL - FILE-CONTROL entry for saved-cart lines awaiting
000200*    valuation.
000300     SELECT CART-TRANS
000400            ASSIGN TO "CARTTRAN"
000500            ORGANIZATION IS SEQUENTIAL.
