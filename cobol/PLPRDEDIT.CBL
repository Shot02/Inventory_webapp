000100*    PLPRDEDIT.CBL
000200*    -----------------------------------------------------------------
000300*    PROCEDURE DIVISION fragment holding the product-master edit
000400*    rules.  Applied every time a PRODUCT-RECORD is written or
000500*    rewritten.  The calling program must COPY FDPRDMST.CBL so that
000600*    PRD-NAME, PRD-PRICE, PRD-COST-PRICE, PRD-QUANTITY and
000700*    PRD-REORDER-LEVEL are in scope.  DERIVE-STOCK-STATUS-RTN is used
000800*    only by the reporting programs (it does not change the record -
000900*    the master carries no stored status field) and requires the
001000*    caller to declare DS-STOCK-STATUS PIC X(11) in WORKING-STORAGE.
001100*    -----------------------------------------------------------------
001200*    CHANGE LOG
001300*    99-03-02  JFC  ORIGINAL CODING - CARRIED OVER FROM THE FIELD
001400*                   DEFAULTING LOGIC IN VENDOR-MAINTENANCE, REQUEST
001500*                   PRJ-1140.
001600*    99-09-14  JFC  ADDED DERIVE-STOCK-STATUS-RTN FOR THE LOW-STOCK
001700*                   AND DASHBOARD REPORTS.
001800*    -----------------------------------------------------------------
001900 
002000 2010-APPLY-EDIT-RULES-RTN.
002100 
002200     IF PRD-NAME IS EQUAL TO SPACES
002300        MOVE "UNNAMED PRODUCT" TO PRD-NAME.
002400 
002500     IF PRD-REORDER-LEVEL IS EQUAL TO ZERO
002600        MOVE 10 TO PRD-REORDER-LEVEL.
002700 
002800     IF PRD-COST-PRICE IS GREATER THAN PRD-PRICE
002900        MOVE PRD-PRICE TO PRD-COST-PRICE.
003000 
003100 2010-EXIT.
003200     EXIT.
003300 
003400 2020-DERIVE-STOCK-STATUS-RTN.
003500 
003600     IF PRD-QUANTITY IS EQUAL TO ZERO
003700        MOVE "OUT-OF-STOCK" TO DS-STOCK-STATUS
003800     ELSE
003900        IF PRD-QUANTITY IS LESS THAN OR EQUAL TO PRD-REORDER-LEVEL
004000           MOVE "LOW-STOCK" TO DS-STOCK-STATUS
004100        ELSE
004200           MOVE "IN-STOCK" TO DS-STOCK-STATUS.
004300 
004400 2020-EXIT.
004500     EXIT.
