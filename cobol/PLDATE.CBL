000100*    PLDATE.CBL - shared date-sanity check for the WSDATE.CBL work
000200*    area.  Carried over from the general-ledger date-edit routine;
000300*    the calling program moves the date to be checked into
000400*    GDTV-DATE-MM-DD-CCYY and PERFORMs 9100-EDIT-ONE-DATE-RTN.  This
000500*    is a sanity check only - month/day/year range - not a calendar
000600*    check, so it will pass 02/30/CCYY.  Callers that reject bad
000700*    transactions outright still have to do that themselves; this
000800*    routine only informs.
000900*    -----------------------------------------------------------------
001000*    CHANGE LOG
001100*    90-01-08  RSG  ORIGINAL CODING OF THE GENERAL-LEDGER DATE-EDIT
001200*                   ROUTINE.
001300*    96-11-04  RSG  CARRIED OVER UNCHANGED FOR THE RETAIL-INVENTORY
001400*                   AND POS CONVERSION, REQUEST PRJ-1140.
001500*    -----------------------------------------------------------------
001600 
001700 9100-EDIT-ONE-DATE-RTN.
001800 
001900     MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
002000 
002100     IF GDTV-MONTH-VALID
002200        IF GDTV-DATE-DD IS GREATER THAN ZERO
002300           AND GDTV-DATE-DD IS LESS THAN OR EQUAL TO 31
002400           IF GDTV-DATE-CCYY IS GREATER THAN OR EQUAL TO
002500                 GDTV-FIRST-YEAR-VALID
002600              AND GDTV-DATE-CCYY IS LESS THAN OR EQUAL TO
002700                 GDTV-LAST-YEAR-VALID
002800              MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED.
002900 
003000 9100-EXIT.
003100     EXIT.
