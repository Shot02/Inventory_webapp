000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SALE-POSTING.
000300 AUTHOR. J. F. CHEN.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN. 03/15/91.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*    -----------------------------------------------------------------
000900*    SALE-POSTING
001000*    -----------------------------------------------------------------
001100*    Posts one day's point-of-sale transactions.  SALE-TRANS carries
001200*    one record per item sold, with the invoice header fields (staff,
001300*    customer, pay method, amount paid) repeated on every line of the
001400*    same sale and TRN-LAST-ITEM marking the closing line.  For each
001500*    sale this program totals the items, checks the invoice-level
001600*    discount override, validates on-hand stock against the in-memory
001700*    product table, and -- if the transaction is good -- writes the
001800*    invoice header, the invoice lines, a stock-movement line per item
001900*    and (when something was paid at the counter) a payment record.
002000*    The product table is rewritten to PRODUCT-MASTER at end of run.
002100*    -----------------------------------------------------------------
002200*    CHANGE LOG
002300*    91-03-15  JFC  ORIGINAL CODING.  PRODUCT TABLE LOADED FROM
002400*                   PRODUCT-MASTER FOLLOWING THE SAME READ-INTO-A-
002500*                   TABLE TECHNIQUE USED FOR THE STATE-CODE LOOKUP
002600*                   TABLE IN THE OLD VOUCHER SYSTEM.
002700*    93-02-01  RSG  ADDED THE STOCK-MOVEMENT AUDIT TRAIL WRITE.
002800*    96-11-04  RSG  INVOICE-LEVEL DISCOUNT OVERRIDE (TRN-DISCOUNT-
002900*                   OVERRIDE) - BEFORE THIS, THE INVOICE DISCOUNT WAS
003000*                   ALWAYS THE SUM OF THE LINE DISCOUNTS.
003100*    98-11-19  JFC  YEAR-2000 REVIEW - TRN-DATE AND SAL-DATE ARE
003200*                   ALREADY CCYYMMDD; NO WINDOWING CHANGES NEEDED.
003300*    99-03-02  JFC  MOVED BALANCE-FLOOR AND PAY-STATUS LOGIC OUT TO
003400*                   PLPOSTRULE.CBL, REQUEST PRJ-1140.
003500*    01-07-11  MTO  DAILY INVOICE SEQUENCE WIDENED TO 6 DIGITS AFTER
003600*                   THE WEEKEND SALE RUN WRAPPED PAST 9999 (TICKET
003700*                   HD-0511).
003800*    03-02-27  MTO  SEARCH ALL REPLACES THE OLD LINEAR TABLE SCAN NOW
003900*                   THAT THE PRODUCT TABLE ROUTINELY HOLDS SEVERAL
004000*                   HUNDRED ENTRIES.
004100*    06-08-14  MTO  CLARIFIED COMMENTS THROUGHOUT AFTER A SUPPORT
004200*                   CALL WHERE THE ON-CALL PROGRAMMER COULD NOT TELL
004300*                   FROM THE CODE ALONE WHY A REJECTED SALE STILL
004400*                   LEFT THE PRODUCT TABLE QUANTITIES UNCHANGED -
004500*                   NO LOGIC CHANGED, COMMENTARY ONLY.
004600*    -----------------------------------------------------------------
004700 
004800 ENVIRONMENT DIVISION.
004900    CONFIGURATION SECTION.
005000    SPECIAL-NAMES.
005100        C01 IS TOP-OF-FORM
005200        CLASS W-ALPHA-CLASS IS "A" THRU "Z"
005300        UPSI-0 ON STATUS IS W-RERUN-REQUESTED
005400               OFF STATUS IS W-NORMAL-RUN.
005500 
005600    INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800 
005900*        SALE-TRANS is the day's raw point-of-sale capture, one
006000*        record per item line with the invoice header fields
006100*        repeated on every line - SLPRDMST.CBL is opened separately
006200*        in 1000-LOAD-PRODUCT-TABLE below, read once into the table
006300*        rather than re-read per transaction.  The four output files
006400*        are this program's real work product: the invoice header,
006500*        the invoice lines, the stock-movement audit trail, and the
006600*        payment record, one set written per accepted sale.
006700           COPY "SLSALTRN.CBL".
006800           COPY "SLPRDMST.CBL".
006900           COPY "SLSALE.CBL".
007000           COPY "SLSALITM.CBL".
007100           COPY "SLSTKMOV.CBL".
007200           COPY "SLPAYMNT.CBL".
007300 
007400 DATA DIVISION.
007500    FILE SECTION.
007600 
007700           COPY "FDSALTRN.CBL".
007800           COPY "FDPRDMST.CBL".
007900           COPY "FDSALE.CBL".
008000           COPY "FDSALITM.CBL".
008100           COPY "FDSTKMOV.CBL".
008200           COPY "FDPAYMNT.CBL".
008300 
008400    WORKING-STORAGE SECTION.
008500 
008600*        W-PRODUCT-TABLE is the whole in-memory product list for the
008700*        run, loaded once by 1000-LOAD-PRODUCT-TABLE and searched
008800*        with SEARCH ALL (binary search) against the ASCENDING KEY -
008900*        per the 03-02-27 change log entry this replaced a linear
009000*        scan once the table started routinely holding several
009100*        hundred products.  W-PRT-QUANTITY is decremented in place
009200*        as items post, so the table also doubles as this run's
009300*        on-hand stock ledger until 3000-REWRITE-PRODUCT-TABLE spills
009400*        it back to PRODUCT-MASTER at the end.
009500           01  W-PRODUCT-TABLE.
009600               05  W-PRODUCT-ENTRY OCCURS 1 TO 2000 TIMES
009700                       DEPENDING ON W-PRODUCT-COUNT
009800                       ASCENDING KEY IS W-PRT-ID
009900                       INDEXED BY W-PRT-IDX W-UPD-IDX.
010000*                  W-PRT-ID is the SEARCH ALL key - it must stay in
010100*                  the same ascending order the table was loaded in
010200*                  or the binary search returns wrong answers
010300*                  silently, it does not detect an out-of-order table.
010400                   10  W-PRT-ID            PIC 9(7).
010500                   10  W-PRT-NAME          PIC X(30).
010600                   10  W-PRT-SKU           PIC X(10).
010700                   10  W-PRT-CATEGORY      PIC X(20).
010800                   10  W-PRT-SUPPLIER      PIC X(20).
010900                   10  W-PRT-PRICE         PIC S9(8)V99.
011000                   10  W-PRT-COST-PRICE    PIC S9(8)V99.
011100*                  Decremented by 2410-WRITE-ONE-ITEM as each line
011200*                  posts - the one field in this table that actually
011300*                  changes during a run.
011400                   10  W-PRT-QUANTITY      PIC S9(7).
011500                   10  W-PRT-REORDER-LEVEL PIC S9(7).
011600                   10  FILLER               PIC X(05).
011700 
011800*        W-SALE-ITEM-TABLE holds just the current sale's lines while
011900*        2100-ACCUMULATE-ITEM-LINE reads them off SALE-TRANS - a
012000*        fresh sale starts by zeroing W-ITEM-COUNT, so this table is
012100*        effectively cleared (by being overwritten from index 1) at
012200*        the top of every 2000-PROCESS-ONE-SALE.  50 lines per sale
012300*        is this shop's practical ceiling for a single counter
012400*        transaction.
012500           01  W-SALE-ITEM-TABLE.
012600               05  W-ITM-ENTRY OCCURS 1 TO 50 TIMES
012700                       DEPENDING ON W-ITEM-COUNT
012800                       INDEXED BY W-ITEM-IDX W-CHK-IDX.
012900*                  These four fields are copied verbatim off the
013000*                  SALE-TRANS line as it is read - the price and
013100*                  discount are whatever the terminal rang up, not
013200*                  re-derived from the product table.
013300                   10  W-ITM-PRODUCT-ID    PIC 9(7).
013400                   10  W-ITM-QUANTITY      PIC S9(7).
013500                   10  W-ITM-PRICE         PIC S9(8)V99.
013600                   10  W-ITM-DISCOUNT      PIC S9(8)V99.
013700                   10  FILLER               PIC X(05).
013800 
013900*        The invoice number is built, not read off the input -
014000*        INV-CCYYMMDD-NNNNNN, where the sequence portion is the
014100*        6-digit daily counter widened per the 01-07-11 change log
014200*        entry after a weekend run wrapped past four digits.
014300           01  W-INVOICE-NO-BUILD.
014400               05  FILLER                   PIC X(4) VALUE "INV-".
014500               05  W-INV-DATE              PIC 9(8).
014600               05  FILLER                   PIC X(1) VALUE "-".
014700               05  W-INV-SEQ               PIC 9(6).
014800 
014900*        W-SALE-HEADER-AREA is this sale's invoice-level fields,
015000*        carried off the repeating header portion of the SALE-TRANS
015100*        line and held here until 2300-WRITE-SALE-HEADER moves them
015200*        into SALE-RECORD - W-HDR-DISCOUNT-OVERRIDE (96-11-04 change
015300*        log entry) decides whether the invoice discount comes from
015400*        the transaction's own override field or is simply the sum
015500*        of the line-level discounts accumulated in W-ITEM-DISCOUNTS.
015600           01  W-SALE-HEADER-AREA.
015700               05  W-CURRENT-TRANS-NO      PIC 9(6).
015800               05  W-HDR-DATE              PIC 9(8).
015900               05  W-HDR-STAFF-ID          PIC X(10).
016000               05  W-HDR-CUST-NAME         PIC X(30).
016100               05  W-HDR-CUST-PHONE        PIC X(15).
016200               05  W-HDR-PAY-METHOD        PIC X(8).
016300               05  W-HDR-AMOUNT-PAID       PIC S9(8)V99.
016400*              "Y" means a manager keyed in an invoice-level
016500*              discount at the register; anything else means use the
016600*              sum of the line discounts instead - see 2000-PROCESS-
016700*              ONE-SALE's discount-resolution logic below.
016800               05  W-HDR-DISCOUNT-OVERRIDE PIC X(1).
016900                   88  W-HDR-DISCOUNT-SUPPLIED VALUE "Y".
017000               05  W-HDR-INVOICE-DISCOUNT  PIC S9(8)V99.
017100               05  FILLER                   PIC X(06).
017200 
017300           01  W-SUBTOTAL                  PIC S9(8)V99 VALUE ZERO.
017400           01  W-ITEM-DISCOUNTS            PIC S9(8)V99 VALUE ZERO.
017500           01  W-INVOICE-DISCOUNT          PIC S9(8)V99 VALUE ZERO.
017600 
017700*        Five independent condition-name switches - W-TRANS-EOF and
017800*        W-LOAD-EOF drive the two distinct sequential reads (sale
017900*        transactions and the one-time product-table load);
018000*        W-MORE-ITEMS-SW stops the per-sale item-accumulation loop;
018100*        W-STOCK-OK-SW carries the pass/fail result of the stock
018200*        check across the whole sale; W-FOUND-PRODUCT-SW is strictly
018300*        local to a single SEARCH ALL.
018400           01  W-TRANS-EOF-SW              PIC X VALUE "N".
018500               88  W-TRANS-EOF             VALUE "Y".
018600 
018700           01  W-LOAD-EOF-SW                PIC X VALUE "N".
018800               88  W-LOAD-EOF               VALUE "Y".
018900 
019000           01  W-MORE-ITEMS-SW             PIC X VALUE "N".
019100               88  W-NO-MORE-ITEMS         VALUE "Y".
019200 
019300           01  W-STOCK-OK-SW               PIC X VALUE "Y".
019400               88  W-STOCK-OK              VALUE "Y".
019500 
019600           01  W-FOUND-PRODUCT-SW          PIC X VALUE "N".
019700               88  W-FOUND-PRODUCT         VALUE "Y".
019800 
019900*        All five counters are COMP - W-PRODUCT-COUNT and W-ITEM-
020000*        COUNT double as OCCURS DEPENDING ON / SEARCH subscript
020100*        bounds so they have to be binary; W-INVOICE-SEQ-NO is the
020200*        running daily invoice sequence; W-ACCEPT-COUNT and W-
020300*        REJECT-COUNT are the run-control totals DISPLAYed at the
020400*        end of 0000-MAIN-LINE.
020500           77  W-PRODUCT-COUNT             PIC S9(7) COMP VALUE ZERO.
020600           77  W-ITEM-COUNT                PIC S9(3) COMP VALUE ZERO.
020700           77  W-INVOICE-SEQ-NO            PIC S9(6) COMP VALUE ZERO.
020800           77  W-ACCEPT-COUNT              PIC S9(7) COMP VALUE ZERO.
020900           77  W-REJECT-COUNT              PIC S9(7) COMP VALUE ZERO.
021000 
021100 PROCEDURE DIVISION.
021200 
021300*    0000-MAIN-LINE loads the product table once, then drives the
021400*    sale-transaction file end to end, one PERFORM of 2000-PROCESS-
021500*    ONE-SALE per invoice - the product table (with its W-PRT-
021600*    QUANTITY balances updated in place as each sale posts) is
021700*    spilled back out to PRODUCT-MASTER only once, at the very end,
021800*    rather than rewriting the master file after every sale.
021900 0000-MAIN-LINE.
022000 
022100     IF W-RERUN-REQUESTED
022200        DISPLAY "SALE-POSTING - RERUN MODE (UPSI-0) REQUESTED -".
022300 
022400     PERFORM 1000-LOAD-PRODUCT-TABLE THRU 1000-EXIT.
022500 
022600     OPEN INPUT SALE-TRANS.
022700*    All four output files open fresh every run - SALE-FILE, SALE-
022800*    ITEM-FILE, STOCK-MOVEMENT-FILE and PAYMENT-FILE are each their
022900*    own generation dataset, never appended to, the same discipline
023000*    PRODUCT-MASTER-MAINTENANCE uses for NEW-PRODUCT-MASTER.
023100     OPEN OUTPUT SALE-FILE
023200          OUTPUT SALE-ITEM-FILE
023300          OUTPUT STOCK-MOVEMENT-FILE
023400          OUTPUT PAYMENT-FILE.
023500 
023600     PERFORM 1500-READ-SALE-TRANS THRU 1500-EXIT.
023700     PERFORM 2000-PROCESS-ONE-SALE THRU 2000-EXIT
023800             UNTIL W-TRANS-EOF.
023900 
024000     CLOSE SALE-TRANS
024100           SALE-FILE
024200           SALE-ITEM-FILE
024300           STOCK-MOVEMENT-FILE
024400           PAYMENT-FILE.
024500 
024600     PERFORM 3000-REWRITE-PRODUCT-TABLE THRU 3000-EXIT.
024700 
024800     DISPLAY "SALE-POSTING - RUN CONTROL TOTALS".
024900     DISPLAY "   SALES ACCEPTED . . . . . " W-ACCEPT-COUNT.
025000     DISPLAY "   SALES REJECTED . . . . . " W-REJECT-COUNT.
025100 
025200     STOP RUN.
025300 
025400*    Opens PRODUCT-MASTER just long enough to fill the in-memory
025500*    table, stopping early at 2000 entries as a hard safety limit
025600*    (OCCURS 1 TO 2000) even if the master somehow holds more -
025700*    better a run that silently caps the table than one that abends
025800*    on a table overflow in the middle of posting sales.
025900 1000-LOAD-PRODUCT-TABLE.
026000 
026100     OPEN INPUT PRODUCT-MASTER.
026200 
026300     PERFORM 1010-READ-PRODUCT-MASTER THRU 1010-EXIT
026400             UNTIL W-PRODUCT-COUNT IS EQUAL TO 2000
026500                OR W-LOAD-EOF.
026600 
026700     CLOSE PRODUCT-MASTER.
026800 
026900 1000-EXIT.
027000     EXIT.
027100 
027200*    Loads one PRODUCT-MASTER record into the next table slot -
027300*    products load in PRD-ID order straight off the master, which is
027400*    already sorted ascending, so the ASCENDING KEY clause on
027500*    W-PRODUCT-ENTRY is satisfied without an explicit SORT here.
027600 1010-READ-PRODUCT-MASTER.
027700 
027800     READ PRODUCT-MASTER
027900         AT END
028000             MOVE "Y" TO W-LOAD-EOF-SW
028100         NOT AT END
028200             ADD 1 TO W-PRODUCT-COUNT
028300             SET W-PRT-IDX TO W-PRODUCT-COUNT
028400             MOVE PRD-ID TO W-PRT-ID (W-PRT-IDX)
028500             MOVE PRD-NAME TO W-PRT-NAME (W-PRT-IDX)
028600             MOVE PRD-SKU TO W-PRT-SKU (W-PRT-IDX)
028700             MOVE PRD-CATEGORY TO W-PRT-CATEGORY (W-PRT-IDX)
028800             MOVE PRD-SUPPLIER TO W-PRT-SUPPLIER (W-PRT-IDX)
028900             MOVE PRD-PRICE TO W-PRT-PRICE (W-PRT-IDX)
029000             MOVE PRD-COST-PRICE TO W-PRT-COST-PRICE (W-PRT-IDX)
029100             MOVE PRD-QUANTITY TO W-PRT-QUANTITY (W-PRT-IDX)
029200             MOVE PRD-REORDER-LEVEL TO
029300                  W-PRT-REORDER-LEVEL (W-PRT-IDX).
029400 
029500 1010-EXIT.
029600     EXIT.
029700 
029800 1500-READ-SALE-TRANS.
029900 
030000     READ SALE-TRANS
030100         AT END
030200             MOVE "Y" TO W-TRANS-EOF-SW.
030300 
030400 1500-EXIT.
030500     EXIT.
030600 
030700*    2000-PROCESS-ONE-SALE handles exactly one invoice's worth of
030800*    SALE-TRANS lines: capture the repeated header fields off the
030900*    first line, accumulate every item line belonging to this sale
031000*    (2100), reject outright if somehow no lines came through, else
031100*    validate stock availability (2200) and - only if stock is good -
031200*    resolve the invoice discount, write the header/items/payment
031300*    (2300-2500) and count it accepted.  A stock failure rejects the
031400*    whole sale, not just the offending line; this program does not
031500*    attempt a partial post.
031600 2000-PROCESS-ONE-SALE.
031700 
031800*    The header fields are present on every line of the sale, not
031900*    just the first - this simply re-captures them off whichever
032000*    line happens to be current when 2000-PROCESS-ONE-SALE starts,
032100*    which by construction of the caller is always the sale's first
032200*    unread line.
032300     MOVE TRN-TRANS-NO TO W-CURRENT-TRANS-NO.
032400     MOVE TRN-DATE TO W-HDR-DATE.
032500     MOVE TRN-STAFF-ID TO W-HDR-STAFF-ID.
032600     MOVE TRN-CUST-NAME TO W-HDR-CUST-NAME.
032700     MOVE TRN-CUST-PHONE TO W-HDR-CUST-PHONE.
032800     MOVE TRN-PAY-METHOD TO W-HDR-PAY-METHOD.
032900     MOVE TRN-AMOUNT-PAID TO W-HDR-AMOUNT-PAID.
033000     MOVE TRN-DISCOUNT-OVERRIDE TO W-HDR-DISCOUNT-OVERRIDE.
033100     MOVE TRN-INVOICE-DISCOUNT TO W-HDR-INVOICE-DISCOUNT.
033200     MOVE ZERO TO W-ITEM-COUNT W-SUBTOTAL W-ITEM-DISCOUNTS.
033300     MOVE "N" TO W-MORE-ITEMS-SW.
033400 
033500*    A blank pay method on the transaction defaults to cash - the
033600*    counter terminals leave this field blank for a straight cash
033700*    sale and only populate it for card/check/account payments.
033800     IF W-HDR-PAY-METHOD IS EQUAL TO SPACES
033900        MOVE "CASH" TO W-HDR-PAY-METHOD.
034000 
034100     PERFORM 2100-ACCUMULATE-ITEM-LINE THRU 2100-EXIT
034200             UNTIL W-NO-MORE-ITEMS.
034300 
034400*    A sale with zero item lines cannot happen in normal traffic but
034500*    is trapped here defensively rather than falling through to the
034600*    stock check with an empty table.
034700     IF W-ITEM-COUNT IS EQUAL TO ZERO
034800        DISPLAY "SALE-POSTING - TRANS " W-CURRENT-TRANS-NO
034900                " REJECTED - NO ITEM LINES ON THE SALE"
035000        ADD 1 TO W-REJECT-COUNT
035100     ELSE
035200        MOVE "Y" TO W-STOCK-OK-SW
035300        PERFORM 2200-VALIDATE-STOCK THRU 2200-EXIT
035400        IF W-STOCK-OK
035500*          Invoice discount comes from the override field when the
035600*          terminal supplied one (a manager key-in), otherwise it is
035700*          simply the sum of whatever line-level discounts were rung
035800*          up - per the 96-11-04 change log entry.
035900           IF W-HDR-DISCOUNT-SUPPLIED
036000              MOVE W-HDR-INVOICE-DISCOUNT TO W-INVOICE-DISCOUNT
036100           ELSE
036200              MOVE W-ITEM-DISCOUNTS TO W-INVOICE-DISCOUNT
036300           END-IF
036400           ADD 1 TO W-INVOICE-SEQ-NO
036500           PERFORM 2300-WRITE-SALE-HEADER THRU 2300-EXIT
036600           PERFORM 2400-WRITE-SALE-ITEMS THRU 2400-EXIT
036700           PERFORM 2500-POST-PAYMENT THRU 2500-EXIT
036800           ADD 1 TO W-ACCEPT-COUNT
036900        ELSE
037000           ADD 1 TO W-REJECT-COUNT.
037100 
037200     IF NOT W-TRANS-EOF
037300        PERFORM 1500-READ-SALE-TRANS THRU 1500-EXIT.
037400 
037500 2000-EXIT.
037600     EXIT.
037700 
037800*    Captures one item line into W-SALE-ITEM-TABLE and rolls it into
037900*    the running subtotal/discount totals, then either stops (last
038000*    line of the sale, or the file simply ran out) or reads the next
038100*    SALE-TRANS record to pick up this same sale's next line.
038200 2100-ACCUMULATE-ITEM-LINE.
038300 
038400     ADD 1 TO W-ITEM-COUNT.
038500     SET W-ITEM-IDX TO W-ITEM-COUNT.
038600     MOVE TRN-PRODUCT-ID TO W-ITM-PRODUCT-ID (W-ITEM-IDX).
038700     MOVE TRN-QUANTITY TO W-ITM-QUANTITY (W-ITEM-IDX).
038800     MOVE TRN-PRICE TO W-ITM-PRICE (W-ITEM-IDX).
038900     MOVE TRN-LINE-DISCOUNT TO W-ITM-DISCOUNT (W-ITEM-IDX).
039000 
039100*    Subtotal is price times quantity, summed across every line
039200*    before any discount is applied - the discount is subtracted
039300*    later, once, against the invoice total, never against the
039400*    running subtotal here.
039500     COMPUTE W-SUBTOTAL ROUNDED =
039600             W-SUBTOTAL + (TRN-PRICE * TRN-QUANTITY).
039700     ADD TRN-LINE-DISCOUNT TO W-ITEM-DISCOUNTS.
039800 
039900*    The file can run dry mid-sale on a truncated or corrupted
040000*    capture - W-TRANS-EOF is included in the stop condition so this
040100*    loop does not spin trying to read past end of file waiting for
040200*    a last-item marker that will never arrive.
040300     IF TRN-LAST-ITEM-OF-SALE OR W-TRANS-EOF
040400        MOVE "Y" TO W-MORE-ITEMS-SW
040500     ELSE
040600        PERFORM 1500-READ-SALE-TRANS THRU 1500-EXIT.
040700 
040800 2100-EXIT.
040900     EXIT.
041000 
041100*    Walks every accumulated item line checking each product's
041200*    on-hand quantity in the table - WITH TEST AFTER guarantees at
041300*    least one line is checked even on a single-item sale, and the
041400*    loop bails out the moment any line fails rather than continuing
041500*    to check lines that no longer matter once the sale is rejected.
041600 2200-VALIDATE-STOCK.
041700 
041800     SET W-CHK-IDX TO 1.
041900 
042000     PERFORM 2210-VALIDATE-ONE-LINE THRU 2210-EXIT
042100             WITH TEST AFTER
042200             VARYING W-CHK-IDX FROM 1 BY 1
042300             UNTIL W-CHK-IDX IS EQUAL TO W-ITEM-COUNT
042400                OR NOT W-STOCK-OK.
042500 
042600 2200-EXIT.
042700     EXIT.
042800 
042900*    SEARCH ALL needs the table in ascending W-PRT-ID order to binary
043000*    search it, which is guaranteed by the load order in 1010 above.
043100*    A product not found at all and a product found but short on
043200*    hand are both treated as a stock failure, with a DISPLAY message
043300*    distinguishing the two cases for whoever reviews the run log.
043400 2210-VALIDATE-ONE-LINE.
043500 
043600     MOVE "N" TO W-FOUND-PRODUCT-SW.
043700 
043800     SEARCH ALL W-PRODUCT-ENTRY
043900         AT END
044000             MOVE "N" TO W-FOUND-PRODUCT-SW
044100         WHEN W-PRT-ID (W-PRT-IDX) IS EQUAL TO
044200              W-ITM-PRODUCT-ID (W-CHK-IDX)
044300             MOVE "Y" TO W-FOUND-PRODUCT-SW.
044400 
044500*    An unknown product ID shows as zero available rather than an
044600*    actual table quantity, since there is no table entry to read
044700*    from; a known product with insufficient quantity shows the real
044800*    on-hand figure so the operator can see exactly how short it was.
044900     IF NOT W-FOUND-PRODUCT
045000        MOVE "N" TO W-STOCK-OK-SW
045100        DISPLAY "SALE-POSTING - PRODUCT " W-ITM-PRODUCT-ID (W-CHK-IDX)
045200                " NOT ON FILE - AVAILABLE 0000000 REQUESTED "
045300                W-ITM-QUANTITY (W-CHK-IDX)
045400     ELSE
045500        IF W-PRT-QUANTITY (W-PRT-IDX) IS LESS THAN
045600           W-ITM-QUANTITY (W-CHK-IDX)
045700           MOVE "N" TO W-STOCK-OK-SW
045800           DISPLAY "SALE-POSTING - PRODUCT "
045900                   W-ITM-PRODUCT-ID (W-CHK-IDX)
046000                   " AVAILABLE " W-PRT-QUANTITY (W-PRT-IDX)
046100                   " REQUESTED " W-ITM-QUANTITY (W-CHK-IDX).
046200 
046300 2210-EXIT.
046400     EXIT.
046500 
046600*    Builds the invoice number, moves the header fields into
046700*    SALE-RECORD and derives the money fields - SAL-TOTAL is subtotal
046800*    less the invoice discount, SAL-BALANCE is what is still owed
046900*    after the amount paid at the counter.  2210-FLOOR-BALANCE-RTN
047000*    and 2220-DERIVE-PAY-STATUS-RTN (in PLPOSTRULE.CBL) then clamp a
047100*    negative balance to zero and set the paid/partial/unpaid status
047200*    byte before the record is written.
047300 2300-WRITE-SALE-HEADER.
047400 
047500     MOVE W-HDR-DATE TO W-INV-DATE.
047600     MOVE W-INVOICE-SEQ-NO TO W-INV-SEQ.
047700 
047800     MOVE SPACES TO SALE-RECORD.
047900     MOVE W-INVOICE-NO-BUILD TO SAL-INVOICE-NO.
048000     MOVE W-HDR-DATE TO SAL-DATE.
048100     MOVE W-HDR-STAFF-ID TO SAL-STAFF-ID.
048200     MOVE W-HDR-CUST-NAME TO SAL-CUST-NAME.
048300     MOVE W-HDR-CUST-PHONE TO SAL-CUST-PHONE.
048400     MOVE W-SUBTOTAL TO SAL-SUBTOTAL.
048500     MOVE W-INVOICE-DISCOUNT TO SAL-DISCOUNT.
048600*    SAL-TOTAL is the amount owed on this invoice after the discount;
048700*    SAL-BALANCE is what remains owed after the amount paid at the
048800*    counter - both are stored fields, not re-derived later by
048900*    DEBTORS-REPORT from the subtotal and discount.
049000     COMPUTE SAL-TOTAL ROUNDED = W-SUBTOTAL - W-INVOICE-DISCOUNT.
049100     MOVE W-HDR-AMOUNT-PAID TO SAL-AMOUNT-PAID.
049200     COMPUTE SAL-BALANCE ROUNDED = SAL-TOTAL - SAL-AMOUNT-PAID.
049300 
049400     PERFORM 2210-FLOOR-BALANCE-RTN THRU 2210-EXIT.
049500     PERFORM 2220-DERIVE-PAY-STATUS-RTN THRU 2220-EXIT.
049600 
049700     WRITE SALE-RECORD.
049800 
049900 2300-EXIT.
050000     EXIT.
050100 
050200*    One WRITE per item line already validated in 2200 above - this
050300*    paragraph trusts that every line has a matching product (the
050400*    stock check would have already rejected the sale otherwise).
050500 2400-WRITE-SALE-ITEMS.
050600 
050700     PERFORM 2410-WRITE-ONE-ITEM THRU 2410-EXIT
050800             VARYING W-ITEM-IDX FROM 1 BY 1
050900             UNTIL W-ITEM-IDX IS GREATER THAN W-ITEM-COUNT.
051000 
051100 2400-EXIT.
051200     EXIT.
051300 
051400*    Re-searches the product table for this line's product (the
051500*    search index here is W-UPD-IDX, not W-CHK-IDX, since this same
051600*    slot is about to have its quantity updated below) so the item
051700*    record can carry the product's name alongside its ID, then
051800*    writes the sale-item line, decrements the table's on-hand
051900*    balance by the quantity sold, and writes a matching "OUT"
052000*    stock-movement audit record per the 93-02-01 change log entry.
052100*    The AT END branch on the SEARCH is unreachable in practice given
052200*    2200 already confirmed every line's product exists, but is
052300*    written out the way this shop always writes a SEARCH ALL.
052400 2410-WRITE-ONE-ITEM.
052500 
052600     SEARCH ALL W-PRODUCT-ENTRY
052700         AT END
052800             MOVE SPACES TO W-PRT-NAME (W-UPD-IDX)
052900         WHEN W-PRT-ID (W-UPD-IDX) IS EQUAL TO
053000              W-ITM-PRODUCT-ID (W-ITEM-IDX)
053100             CONTINUE.
053200 
053300     MOVE SPACES TO SALE-ITEM-RECORD.
053400     MOVE SAL-INVOICE-NO TO ITM-INVOICE-NO.
053500     MOVE W-ITM-PRODUCT-ID (W-ITEM-IDX) TO ITM-PRODUCT-ID.
053600     MOVE W-PRT-NAME (W-UPD-IDX) TO ITM-PRODUCT-NAME.
053700     MOVE W-ITM-QUANTITY (W-ITEM-IDX) TO ITM-QUANTITY.
053800     MOVE W-ITM-PRICE (W-ITEM-IDX) TO ITM-PRICE.
053900     MOVE W-ITM-DISCOUNT (W-ITEM-IDX) TO ITM-DISCOUNT.
054000*    Line total is price times quantity less this line's own
054100*    discount - unlike SAL-TOTAL above, which is discounted at the
054200*    invoice level, ITM-TOTAL always nets out the line discount even
054300*    when the invoice ends up using the override discount instead.
054400     COMPUTE ITM-TOTAL ROUNDED =
054500             (W-ITM-PRICE (W-ITEM-IDX) * W-ITM-QUANTITY (W-ITEM-IDX))
054600             - W-ITM-DISCOUNT (W-ITEM-IDX).
054700 
054800     WRITE SALE-ITEM-RECORD.
054900 
055000*    This is the one place in the whole run that actually reduces
055100*    on-hand stock - everything downstream (the rewrite in 3000, and
055200*    every subsequent sale's stock check in 2200) sees the product
055300*    table only after this SUBTRACT has posted.
055400     SUBTRACT W-ITM-QUANTITY (W-ITEM-IDX)
055500          FROM W-PRT-QUANTITY (W-UPD-IDX).
055600 
055700*    MOV-TYPE is always "OUT" from this program - a sale can only
055800*    move stock out; stock coming back IN is REFUND-POSTING's job,
055900*    not this program's.
056000     MOVE SPACES TO STOCK-MOVEMENT-RECORD.
056100     MOVE W-ITM-PRODUCT-ID (W-ITEM-IDX) TO MOV-PRODUCT-ID.
056200     MOVE "OUT       " TO MOV-TYPE.
056300     MOVE W-ITM-QUANTITY (W-ITEM-IDX) TO MOV-QUANTITY.
056400     MOVE SAL-INVOICE-NO TO MOV-REFERENCE.
056500     MOVE W-HDR-DATE TO MOV-DATE.
056600     MOVE W-HDR-STAFF-ID TO MOV-STAFF-ID.
056700 
056800     WRITE STOCK-MOVEMENT-RECORD.
056900 
057000 2410-EXIT.
057100     EXIT.
057200 
057300*    A payment record is only written when money actually changed
057400*    hands at the counter - a sale rung up entirely on account with
057500*    zero paid generates no payment record at all, just the
057600*    outstanding balance on the invoice itself.
057700 2500-POST-PAYMENT.
057800 
057900     IF W-HDR-AMOUNT-PAID IS GREATER THAN ZERO
058000        MOVE SPACES TO PAYMENT-RECORD
058100        MOVE SAL-INVOICE-NO TO PAY-INVOICE-NO
058200        MOVE W-HDR-DATE TO PAY-DATE
058300        MOVE W-HDR-AMOUNT-PAID TO PAY-AMOUNT
058400        MOVE W-HDR-PAY-METHOD TO PAY-METHOD
058500*       PAY-REFERENCE is left blank here - a counter payment has no
058600*       check number or authorization code to record, unlike a
058700*       refund or an account payment keyed in separately later.
058800        MOVE SPACES TO PAY-REFERENCE
058900        MOVE W-HDR-STAFF-ID TO PAY-STAFF-ID
059000        WRITE PAYMENT-RECORD.
059100 
059200 2500-EXIT.
059300     EXIT.
059400 
059500*    Reopens PRODUCT-MASTER for OUTPUT (same physical file the run
059600*    opened INPUT against in 1000-LOAD-PRODUCT-TABLE) and spills the
059700*    table back out in W-PRT-IDX order, which is the same ascending
059800*    PRD-ID order the table was loaded in - no SORT step is needed
059900*    here because nothing in this run ever changes a product's ID or
060000*    the table's subscript order, only its quantity.
060100 3000-REWRITE-PRODUCT-TABLE.
060200 
060300     OPEN OUTPUT PRODUCT-MASTER.
060400 
060500     PERFORM 3010-WRITE-ONE-PRODUCT THRU 3010-EXIT
060600             VARYING W-PRT-IDX FROM 1 BY 1
060700             UNTIL W-PRT-IDX IS GREATER THAN W-PRODUCT-COUNT.
060800 
060900     CLOSE PRODUCT-MASTER.
061000 
061100 3000-EXIT.
061200     EXIT.
061300 
061400*    Rebuilds one PRODUCT-RECORD from its table entry - the updated
061500*    W-PRT-QUANTITY (decremented for every item sold against this
061600*    product during the run) is what makes this rewrite meaningful;
061700*    every other field simply round-trips unchanged.
061800 3010-WRITE-ONE-PRODUCT.
061900 
062000*    Note this program does NOT run the record through PLPRDEDIT.CBL
062100*    before writing it back - the stock-status derivation there is
062200*    PRODUCT-MASTER-MAINTENANCE's and the reporting programs' job,
062300*    not this one's; SALE-POSTING only ever changes a quantity.
062400     MOVE SPACES TO PRODUCT-RECORD.
062500     MOVE W-PRT-ID (W-PRT-IDX) TO PRD-ID.
062600     MOVE W-PRT-NAME (W-PRT-IDX) TO PRD-NAME.
062700     MOVE W-PRT-SKU (W-PRT-IDX) TO PRD-SKU.
062800     MOVE W-PRT-CATEGORY (W-PRT-IDX) TO PRD-CATEGORY.
062900     MOVE W-PRT-SUPPLIER (W-PRT-IDX) TO PRD-SUPPLIER.
063000     MOVE W-PRT-PRICE (W-PRT-IDX) TO PRD-PRICE.
063100     MOVE W-PRT-COST-PRICE (W-PRT-IDX) TO PRD-COST-PRICE.
063200     MOVE W-PRT-QUANTITY (W-PRT-IDX) TO PRD-QUANTITY.
063300     MOVE W-PRT-REORDER-LEVEL (W-PRT-IDX) TO PRD-REORDER-LEVEL.
063400 
063500     WRITE PRODUCT-RECORD.
063600 
063700 3010-EXIT.
063800     EXIT.
063900 
064000*    PLPOSTRULE.CBL holds the balance-floor and pay-status-
064100*    derivation paragraphs shared with PAYMENT-POSTING and REFUND-
064200*    POSTING per the 99-03-02 change log entry, so all three posting
064300*    programs agree on what a floored balance and a PAID/PARTIAL/
064400*    UNPAID status byte mean.
064500     COPY "PLPOSTRULE.CBL".
