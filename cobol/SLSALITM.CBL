000100*    SLSALITM.CBL - FILE-CONTROL entry for the invoice-line file.
000200     SELECT SALE-ITEM-FILE
000300            ASSIGN TO "SALEITEM"
000400            ORGANIZATION IS SEQUENTIAL.
