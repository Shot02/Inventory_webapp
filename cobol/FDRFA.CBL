000100*    FDRFA.CBL - refund-approval decision record.
000200 FD  REFUND-APPR-TRANS
000300     LABEL RECORDS ARE STANDARD.
000400 
000500 01  REFUND-APPR-RECORD.
000600     05  RFA-REQUEST-ID           PIC 9(7).
000700     05  RFA-DECISION             PIC X(8).
000800         88  RFA-IS-APPROVED      VALUE "APPROVED".
000900         88  RFA-IS-DECLINED      VALUE "DECLINED".
001000     05  FILLER                   PIC X(05).
