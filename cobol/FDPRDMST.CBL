000100*    FDPRDMST.CBL - PRODUCT master record (PRODUCT-MASTER file).
000200 FD  PRODUCT-MASTER
000300     LABEL RECORDS ARE STANDARD.
000400 
000500 01  PRODUCT-RECORD.
000600     05  PRD-ID                   PIC 9(7).
000700     05  PRD-NAME                 PIC X(30).
000800     05  PRD-SKU                  PIC X(10).
000900     05  PRD-SKU-BRKDN REDEFINES PRD-SKU.
001000         10  PRD-SKU-PREFIX       PIC X(4).
001100         10  PRD-SKU-CODE         PIC X(6).
001200     05  PRD-CATEGORY             PIC X(20).
001300     05  PRD-SUPPLIER             PIC X(20).
001400     05  PRD-PRICE                PIC S9(8)V99.
001500     05  PRD-COST-PRICE           PIC S9(8)V99.
001600     05  PRD-QUANTITY             PIC S9(7).
001700     05  PRD-REORDER-LEVEL        PIC S9(7).
001800     05  FILLER                   PIC X(29).
001900 
002000*    Key-only view of the record, used when only PRD-ID is needed
002100*    (product-table loads in SALE-POSTING and REFUND-POSTING).
002200 01  PRODUCT-RECORD-KEY-AREA REDEFINES PRODUCT-RECORD.
002300     05  PRK-ID                   PIC 9(7).
002400     05  FILLER                   PIC X(143).
