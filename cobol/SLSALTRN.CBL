000100*    SLSALTRN.CBL - FILE-CONTROL entry for the raw point-of-sale
000200*    transaction feed (one line per item sold, header fields repeat
000300*    on every line of the same sale).
000400     SELECT SALE-TRANS
000500            ASSIGN TO "SALETRAN"
000600            ORGANIZATION IS SEQUENTIAL.
