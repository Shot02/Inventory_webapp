000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CART-VALUATION.
000300 AUTHOR. J. F. CHEN.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN. 04/15/94.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*    -----------------------------------------------------------------
000900*    CART-VALUATION
001000*    -----------------------------------------------------------------
001100*    Prices out a saved (not-yet-checked-out) cart without touching
001200*    PRODUCT-MASTER or writing a sale.  This is a pure calculation run -
001300*    no master file is read, nothing is posted, nothing is rewritten.
001400*    CART-TRANS carries one record per cart line - price, quantity,
001500*    discount - grouped by CRT-CART-ID with CRT-LAST-LINE-OF-CART
001600*    marking the close of one cart, the same one-record-per-line /
001700*    closing-flag shape SALE-POSTING uses for SALE-TRANS.
001800*
001900*    PRICE, QUANTITY and DISCOUNT arrive off the shopping-cart capture
002000*    as raw text, same as PTR-PRICE-RAW etc. do on the product
002100*    maintenance transaction (FDPRDTRN.CBL) - the front end is expected
002200*    to send a blank rather than drop a field that the shopper never
002300*    touched, and a blank will not pass an IS NUMERIC test.  A missing
002400*    price or discount on a line prices at zero; a missing quantity
002500*    prices as one (a shopper who never changed the quantity stepper
002600*    still wants one of the item, not zero of it).  1005-DEFAULT-CART-
002700*    LINE-RTN below does this defaulting before the extension is
002800*    computed - see FDCRTTRN.CBL's banner for the raw/NUMERIC-REDEFINES
002900*    technique this borrows from FDPRDTRN.CBL.
003000*    -----------------------------------------------------------------
003100*    CHANGE LOG
003200*    94-04-15  JFC  ORIGINAL CODING, ADAPTED FROM THE CLOSING-LINE
003300*                   CONTROL-BREAK TECHNIQUE IN SALE-POSTING.
003400*    98-11-19  JFC  YEAR-2000 REVIEW - NO STORED DATE ON A CART LINE;
003500*                   NO WINDOWING CHANGE NEEDED ON THE INPUT SIDE.
003600*    00-03-02  MTO  ADDED A RUN-DATE TO THE REPORT HEADING TO MATCH
003700*                   THE OTHER REPORT PROGRAMS (TICKET HD-0560).
003800*    02-04-11  MTO  CART-TRANS NEVER DEFAULTED A BLANK PRICE, QUANTITY
003900*                   OR DISCOUNT BEFORE EXTENDING THE LINE - A BLANK
004000*                   QUANTITY WAS COMPUTING AN EXTENSION OF ZERO INSTEAD
004100*                   OF PRICING THE LINE AT ONE UNIT.  WIDENED FDCRTTRN
004200*                   TO CARRY THE RAW/NUMERIC-REDEFINES PAIRS AND ADDED
004300*                   1005-DEFAULT-CART-LINE-RTN (REQUEST HD-0588).
004400*    -----------------------------------------------------------------
004500 
004600 ENVIRONMENT DIVISION.
004700    CONFIGURATION SECTION.
004800    SPECIAL-NAMES.
004900*        C01 drives the print spacing skip-to-channel-1 at the top of
005000*        each page of the valuation report; the two UPSI-0 conditions
005100*        let operations flag a rerun on the console without a special
005200*        JCL variant for it - same SPECIAL-NAMES shape every program
005300*        in this system carries.
005400        C01 IS TOP-OF-FORM
005500*        W-ALPHA-CLASS is declared here the same as every other
005600*        program in this tree carries it, even though this program has
005700*        no alphabetic field to test against it - kept for the day a
005800*        cart-line description or category field gets added.
005900        CLASS W-ALPHA-CLASS IS "A" THRU "Z"
006000        UPSI-0 ON STATUS IS W-RERUN-REQUESTED
006100               OFF STATUS IS W-NORMAL-RUN.
006200 
006300    INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500 
006600*        CART-TRANS is the only input to this run - a straight
006700*        sequential read, no SORT, because the capture already writes
006800*        one cart's lines together and in CRT-CART-ID order.
006900           COPY "SLCRTTRN.CBL".
007000 
007100*        PRINTER-FILE is a plain LINE SEQUENTIAL spool file the way
007200*        every report program in this tree writes its output; CRTPRINT
007300*        is the logical name operations binds in the run's JCL.
007400           SELECT PRINTER-FILE
007500                  ASSIGN TO "CRTPRINT"
007600                  ORGANIZATION IS LINE SEQUENTIAL.
007700 
007800 DATA DIVISION.
007900    FILE SECTION.
008000 
008100*        FDCRTTRN.CBL's CART-TRANS-RECORD carries CRT-PRICE-RAW,
008200*        CRT-QUANTITY-RAW and CRT-DISCOUNT-RAW plus their NUMERIC
008300*        REDEFINES - see that copybook's own banner comment for why.
008400           COPY "FDCRTTRN.CBL".
008500 
008600*        LABEL RECORDS ARE OMITTED on the spool file, not STANDARD -
008700*        a print file carries no file label the way a real CART-TRANS
008800*        data file does.
008900           FD  PRINTER-FILE
009000               LABEL RECORDS ARE OMITTED.
009100           01  PRINTER-RECORD                PIC X(80).
009200 
009300    WORKING-STORAGE SECTION.
009400 
009500*        wsdate.cbl supplies GDTV-DATE-MM-DD-CCYY and the month/day
009600*        range tables this program borrows only for building the
009700*        run-date heading below - CART-TRANS carries no date field of
009800*        its own to validate.
009900           COPY "wsdate.cbl".
010000 
010100*        TITLE-LINE and RUN-DATE-LINE are moved to PRINTER-RECORD one
010200*        after the other in 2000-PRINT-HEADINGS; kept as two separate
010300*        01-levels rather than one, since the run-date line grew in
010400*        later (ticket HD-0560) and splicing it into TITLE-LINE would
010500*        have meant repositioning every FILLER after it.
010600           01  TITLE-LINE.
010700               05  FILLER                   PIC X(25) VALUE SPACES.
010800               05  FILLER                   PIC X(16) VALUE
010900                       "CART VALUATION".
011000 
011100           01  RUN-DATE-LINE.
011200               05  FILLER                   PIC X(10) VALUE
011300                       "RUN DATE: ".
011400               05  D-RUN-DATE               PIC 99/99/9999.
011500 
011600*        Operator console clock only gives YYMMDD, so the run date is
011700*        windowed the same two-digit-year way every other report in
011800*        this tree windows it - see the CHANGE LOG entries dated
011900*        98-11-19 and 00-03-02 on the sibling report programs.
012000           01  W-RUN-DATE-RAW              PIC 9(6).
012100           01  W-RUN-DATE-BRKDN REDEFINES W-RUN-DATE-RAW.
012200               05  W-RUN-YY                PIC 99.
012300               05  W-RUN-MM                PIC 99.
012400               05  W-RUN-DD                PIC 99.
012500 
012600           77  W-HEADING-DATE              PIC 9(8) COMP VALUE ZERO.
012700 
012800*        Column headings line up one-for-one under DETAIL-LINE below -
012900*        CART-ID over D-CART-ID, BATCH/SEQ over D-BATCH-SEQ, and so on.
013000*        Every FILLER in this group is literal column spacing, not
013100*        padding to a fixed record length.
013200           01  HEADING-1.
013300               05  FILLER                   PIC X(10) VALUE
013400                       "CART-ID   ".
013500               05  FILLER                   PIC X(02) VALUE SPACES.
013600               05  FILLER                   PIC X(12) VALUE
013700                       "BATCH/SEQ   ".
013800               05  FILLER                   PIC X(12) VALUE
013900                       "ITEMS-COUNT ".
014000               05  FILLER                   PIC X(14) VALUE
014100                       "CART-TOTAL    ".
014200 
014300*        D-BATCH-SEQ is a group, not a single edited field, because the
014400*        batch number and daily sequence print with a literal hyphen
014500*        between them (01-0147) - the same BATCH/SEQ format a store
014600*        manager reads off a cart receipt stub.
014700           01  DETAIL-LINE.
014800               05  D-CART-ID                PIC ZZZZZ9.
014900               05  FILLER                   PIC X(06) VALUE SPACES.
015000               05  D-BATCH-SEQ.
015100                   10  D-BATCH-NO            PIC Z9.
015200                   10  FILLER                PIC X(1) VALUE "-".
015300                   10  D-SEQ-NO              PIC ZZZ9.
015400               05  FILLER                   PIC X(07) VALUE SPACES.
015500               05  D-ITEMS-COUNT             PIC ZZZZ9.
015600               05  FILLER                   PIC X(07) VALUE SPACES.
015700*              trailing minus sign prints only when W-CART-TOTAL went
015800*              negative, which should never happen on a legitimate
015900*              cart (a discount bigger than the extension) but is
016000*              edited for here rather than trusted away.
016100               05  D-CART-TOTAL              PIC ZZ,ZZZ,ZZ9.99-.
016200 
016300*        W-CART-ID-AREA is carried over from the SKU-breakdown habit in
016400*        FDPRDMST.CBL - the first two digits of the cart id are the
016500*        terminal/batch number the cart was opened on, the last four the
016600*        daily sequence; the report prints them as BATCH/SEQ for the
016700*        store managers who key the cart id from a receipt stub.
016800           01  W-CART-ID-AREA              PIC 9(6).
016900           01  W-CART-ID-BRKDN REDEFINES W-CART-ID-AREA.
017000               05  W-CART-BATCH-NO         PIC 99.
017100               05  W-CART-SEQ-NO           PIC 9(4).
017200 
017300*        W-CART-ID-HOLD is the control-break key - the cart id the
017400*        accumulator below currently belongs to.  Primed from the
017500*        first record read at the top of 0000-MAIN-LINE and reset by
017600*        2000-PRINT-CART-TOTAL's caller every time a cart closes.
017700           01  W-CART-ID-HOLD              PIC 9(6) VALUE ZERO.
017800 
017900*        Standard N/Y switch-and-88 shape for end of file, same
018000*        convention this shop used on the old accounts-payable
018100*        package's vendor/voucher EOF switches.
018200           01  W-CART-TRANS-EOF-SW         PIC X VALUE "N".
018300               88  W-CART-TRANS-EOF        VALUE "Y".
018400 
018500*        W-CART-PRICE / W-CART-QUANTITY / W-CART-DISCOUNT hold the
018600*        defaulted, trusted values 1005-DEFAULT-CART-LINE-RTN moves the
018700*        raw CRT- fields into; 1000-VALUE-CART-LINE's extension
018800*        COMPUTE runs against these, never against CRT-PRICE-RAW /
018900*        CRT-QUANTITY-RAW / CRT-DISCOUNT-RAW directly.
019000           77  W-CART-PRICE                PIC S9(8)V99 VALUE ZERO.
019100           77  W-CART-QUANTITY             PIC S9(7) VALUE ZERO.
019200           77  W-CART-DISCOUNT             PIC S9(8)V99 VALUE ZERO.
019300 
019400*        W-PRICE-EXT holds one line's extension; W-CART-TOTAL is the
019500*        running sum across every line seen so far for the cart
019600*        currently open.  W-ITEMS-COUNT and W-CARTS-PRICED are COMP
019700*        subscript-style counters, not printed money, so neither
019800*        carries decimal places - W-CARTS-PRICED is display-only right
019900*        now (no end-of-run total line was asked for) but is kept so a
020000*        future summary line has somewhere to read the run total from
020100*        without adding a new counter.
020200           77  W-PRICE-EXT                 PIC S9(8)V99 VALUE ZERO.
020300           77  W-ITEMS-COUNT               PIC S9(5) COMP VALUE ZERO.
020400           77  W-CART-TOTAL                PIC S9(8)V99 VALUE ZERO.
020500           77  W-CARTS-PRICED              PIC S9(7) COMP VALUE ZERO.
020600 
020700 PROCEDURE DIVISION.
020800 
020900 0000-MAIN-LINE.
021000*    Top of run.  UPSI-0 is informational only here - nothing in this
021100*    program behaves differently on a rerun, since a valuation run
021200*    writes nothing back; the DISPLAY is just so the operator log shows
021300*    the switch was seen.
021400 
021500     IF W-RERUN-REQUESTED
021600        DISPLAY "CART-VALUATION - RERUN MODE (UPSI-0) REQUESTED -".
021700 
021800*    Build today's heading date from the console clock.  Same windowing
021900*    as the low-stock and debtors reports: a two-digit year under 50
022000*    is assumed to be 20xx, 50 and over is assumed to be 19xx - good
022100*    until 2050, which is not this shop's problem to solve today.
022200     ACCEPT W-RUN-DATE-RAW FROM DATE.
022300     IF W-RUN-YY IS LESS THAN 50
022400        COMPUTE GDTV-DATE-CCYY = 2000 + W-RUN-YY
022500     ELSE
022600        COMPUTE GDTV-DATE-CCYY = 1900 + W-RUN-YY.
022700     MOVE W-RUN-MM TO GDTV-DATE-MM.
022800     MOVE W-RUN-DD TO GDTV-DATE-DD.
022900     COMPUTE W-HEADING-DATE =
023000             (GDTV-DATE-MM * 1000000) + (GDTV-DATE-DD * 10000)
023100             + GDTV-DATE-CCYY.
023200     MOVE W-HEADING-DATE TO D-RUN-DATE.
023300 
023400*    CART-TRANS is read once, top to bottom, and never reopened or
023500*    rewound - a valuation run is a single pass, there is no retry
023600*    loop here the way SALE-POSTING retries a short read.
023700     OPEN INPUT CART-TRANS.
023800     OPEN OUTPUT PRINTER-FILE.
023900 
024000     PERFORM 2000-PRINT-HEADINGS THRU 2000-EXIT.
024100 
024200*    Prime the read before the main loop and seed W-CART-ID-HOLD with
024300*    the first cart id on the file, same priming technique SALE-POSTING
024400*    uses on SALE-TRANS - the control-break test in 1000-VALUE-CART-LINE
024500*    has nothing to compare against until this has run once.
024600     MOVE ZERO TO W-ITEMS-COUNT W-CART-TOTAL.
024700     PERFORM 1010-READ-CART-TRANS THRU 1010-EXIT.
024800     MOVE CRT-CART-ID TO W-CART-ID-HOLD.
024900     PERFORM 1000-VALUE-CART-LINE THRU 1000-EXIT
025000             UNTIL W-CART-TRANS-EOF.
025100 
025200*    Nothing is rewritten and nothing is posted by this run, so CLOSE
025300*    is the last step before STOP RUN - no REWRITE, no update pass, no
025400*    second file to reconcile.
025500     CLOSE CART-TRANS PRINTER-FILE.
025600 
025700     STOP RUN.
025800 
025900 1000-VALUE-CART-LINE.
026000*    Values one CART-TRANS line and folds it into the running total for
026100*    the cart currently being accumulated.  Printing the cart's line on
026200*    the report happens in 2000-PRINT-CART-TOTAL, which this paragraph
026300*    calls either when CRT-LAST-LINE-OF-CART says the cart is done or
026400*    when the cart id changes out from under the accumulator below.
026500 
026600     IF CRT-CART-ID IS NOT EQUAL TO W-CART-ID-HOLD
026700*       a new cart id showed up without CRT-LAST-LINE-OF-CART having
026800*       come through on the prior line - print what accumulated so
026900*       far and start over, same as SALE-POSTING does for a broken
027000*       closing-line flag.
027100        PERFORM 2000-PRINT-CART-TOTAL THRU 2000-PRINT-EXIT
027200        MOVE CRT-CART-ID TO W-CART-ID-HOLD
027300        MOVE ZERO TO W-ITEMS-COUNT W-CART-TOTAL.
027400 
027500*    Default the raw price/quantity/discount before the extension is
027600*    computed - a blank on any of the three is expected traffic, not
027700*    bad data, so this is not an edit/reject step the way PRODUCT-
027800*    EDIT-RULES is for product maintenance.
027900     PERFORM 1005-DEFAULT-CART-LINE-RTN THRU 1005-EXIT.
028000 
028100*    Discount is subtracted after the price/quantity extension, not
028200*    folded into the unit price first - CRT-DISCOUNT is a flat amount
028300*    off the line, not a per-unit reduction, the same line-level
028400*    discount shape SALE-POSTING applies to SALE-ITEM.
028500     COMPUTE W-PRICE-EXT ROUNDED =
028600             (W-CART-PRICE * W-CART-QUANTITY) - W-CART-DISCOUNT.
028700     ADD W-PRICE-EXT TO W-CART-TOTAL.
028800     ADD 1 TO W-ITEMS-COUNT.
028900 
029000*    CRT-LAST-LINE-OF-CART is the normal, expected way a cart closes -
029100*    the broken-flag branch above exists only to cover a file that
029200*    skipped it, not as the usual path through this paragraph.
029300     IF CRT-LAST-LINE-OF-CART
029400        PERFORM 2000-PRINT-CART-TOTAL THRU 2000-PRINT-EXIT.
029500 
029600     PERFORM 1010-READ-CART-TRANS THRU 1010-EXIT.
029700 
029800 1000-EXIT.
029900     EXIT.
030000 
030100 1005-DEFAULT-CART-LINE-RTN.
030200*    Same raw/NUMERIC-REDEFINES technique 2030-EDIT-NUMERIC-FIELDS-RTN
030300*    uses against FDPRDTRN.CBL in product-master-maintenance.cob - test
030400*    the raw alphanumeric picture with IS NUMERIC before trusting the
030500*    REDEFINES numeric picture underneath it; a blank or non-numeric
030600*    raw field means the shopper never touched that control.
030700*
030800*    Price and discount default to zero - an un-keyed price or discount
030900*    prices that component of the line at nothing rather than reject
031000*    the whole cart.  Quantity defaults to ONE, not zero - a line the
031100*    shopper never adjusted the quantity stepper on still represents
031200*    one unit of the item, and pricing it at zero quantity would silently
031300*    drop the line's value out of the cart total.
031400 
031500     IF CRT-PRICE-RAW IS NUMERIC
031600        MOVE CRT-PRICE-NUM TO W-CART-PRICE
031700     ELSE
031800        MOVE ZERO TO W-CART-PRICE.
031900 
032000     IF CRT-QUANTITY-RAW IS NUMERIC
032100        MOVE CRT-QUANTITY-NUM TO W-CART-QUANTITY
032200     ELSE
032300        MOVE 1 TO W-CART-QUANTITY.
032400 
032500     IF CRT-DISCOUNT-RAW IS NUMERIC
032600        MOVE CRT-DISCOUNT-NUM TO W-CART-DISCOUNT
032700     ELSE
032800        MOVE ZERO TO W-CART-DISCOUNT.
032900 
033000 1005-EXIT.
033100     EXIT.
033200 
033300 1010-READ-CART-TRANS.
033400*    AT END also flushes whatever is still sitting in the accumulator -
033500*    a file that ends mid-cart (the last line never carried
033600*    CRT-LAST-LINE-OF-CART) still gets priced and printed rather than
033700*    silently dropped.  This is the one READ statement in the whole
033800*    program; every paragraph above reaches it through a PERFORM, never
033900*    a direct READ of its own, so the EOF handling lives in one place.
034000 
034100     READ CART-TRANS
034200         AT END
034300             MOVE "Y" TO W-CART-TRANS-EOF-SW
034400             PERFORM 2000-PRINT-CART-TOTAL THRU 2000-PRINT-EXIT.
034500 
034600 1010-EXIT.
034700     EXIT.
034800 
034900 2000-PRINT-HEADINGS.
035000*    One heading block per run, not per page - a valuation run is
035100*    short enough (one cart at a time off a batch capture, not a whole
035200*    day's sales) that a repeating page heading was never asked for.
035300 
035400*    Blank line first, skipping to the top of a new form (C01) so the
035500*    title does not print partway down whatever sheet was left in the
035600*    printer from the prior run.
035700     MOVE SPACES TO PRINTER-RECORD.
035800     WRITE PRINTER-RECORD BEFORE ADVANCING C01.
035900     MOVE TITLE-LINE TO PRINTER-RECORD.
036000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
036100     MOVE RUN-DATE-LINE TO PRINTER-RECORD.
036200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
036300*    One blank line of separation before the column headings, same
036400*    report-header spacing every program in this tree uses.
036500     MOVE SPACES TO PRINTER-RECORD.
036600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
036700     MOVE HEADING-1 TO PRINTER-RECORD.
036800     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
036900 
037000 2000-EXIT.
037100     EXIT.
037200 
037300 2000-PRINT-CART-TOTAL.
037400*    Prints the accumulated line for one cart and resets the
037500*    accumulator for the next one.  GO TO the exit when nothing has
037600*    accumulated yet - this paragraph is called defensively from
037700*    1010-READ-CART-TRANS's AT END and from the broken-closing-flag
037800*    branch in 1000-VALUE-CART-LINE, and either of those can fire with
037900*    W-ITEMS-COUNT still at zero if the file opened empty or the break
038000*    happened on the very first line.
038100 
038200     IF W-ITEMS-COUNT IS EQUAL TO ZERO
038300        GO TO 2000-PRINT-EXIT.
038400 
038500*    W-CART-ID-AREA borrows the batch/sequence REDEFINES declared above
038600*    purely to format D-BATCH-NO / D-SEQ-NO for the printed line - it
038700*    plays no part in the valuation itself.
038800     MOVE W-CART-ID-HOLD TO W-CART-ID-AREA.
038900     MOVE W-CART-ID-HOLD TO D-CART-ID.
039000     MOVE W-CART-BATCH-NO TO D-BATCH-NO.
039100     MOVE W-CART-SEQ-NO TO D-SEQ-NO.
039200     MOVE W-ITEMS-COUNT TO D-ITEMS-COUNT.
039300     MOVE W-CART-TOTAL TO D-CART-TOTAL.
039400 
039500     MOVE DETAIL-LINE TO PRINTER-RECORD.
039600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
039700 
039800*    W-CARTS-PRICED is incremented here rather than once at end of run
039900*    because this paragraph is the only place a cart is known to have
040000*    actually closed and printed; a simple record count off CART-TRANS
040100*    would overcount on a broken closing-line flag, which folds two
040200*    file records into the same printed total.
040300     ADD 1 TO W-CARTS-PRICED.
040400     MOVE ZERO TO W-ITEMS-COUNT W-CART-TOTAL.
040500 
040600 2000-PRINT-EXIT.
040700     EXIT.
