000100*    SLRFQ.CBL - FILE-CONTROL entry for refund requests.
000200     SELECT REFUND-REQ-FILE
000300            ASSIGN TO "RFQFILE"
000400            ORGANIZATION IS SEQUENTIAL.
