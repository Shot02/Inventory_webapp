000100*    FDSALTRN.CBL - raw POS sale-transaction record.  TRN-TRANS-NO
000200*    groups the lines of one sale together; TRN-LAST-ITEM marks the
000300*    final line so SALE-POSTING knows when to close the invoice out.
000400 FD  SALE-TRANS
000500     LABEL RECORDS ARE STANDARD.
000600 
000700 01  SALE-TRANS-RECORD.
000800     05  TRN-TRANS-NO             PIC 9(6).
000900     05  TRN-LAST-ITEM            PIC X(1).
001000         88  TRN-LAST-ITEM-OF-SALE VALUE "Y".
001100     05  TRN-DATE                 PIC 9(8).
001200     05  TRN-STAFF-ID             PIC X(10).
001300     05  TRN-CUST-NAME            PIC X(30).
001400     05  TRN-CUST-PHONE           PIC X(15).
001500     05  TRN-PAY-METHOD           PIC X(08).
001600     05  TRN-AMOUNT-PAID          PIC S9(8)V99.
001700     05  TRN-DISCOUNT-OVERRIDE    PIC X(1).
001800         88  TRN-DISCOUNT-SUPPLIED VALUE "Y".
001900     05  TRN-INVOICE-DISCOUNT     PIC S9(8)V99.
002000     05  TRN-PRODUCT-ID           PIC 9(7).
002100     05  TRN-QUANTITY             PIC S9(7).
002200     05  TRN-PRICE                PIC S9(8)V99.
002300     05  TRN-LINE-DISCOUNT        PIC S9(8)V99.
002400     05  FILLER                   PIC X(17).
