000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAYMENT-POSTING.
000300 AUTHOR. J. F. CHEN.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN. 03/22/91.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*    -----------------------------------------------------------------
000900*    PAYMENT-POSTING
001000*    -----------------------------------------------------------------
001100*    Applies debtor payments (PAYMENT-TRANS) against open invoices on
001200*    SALE-FILE.  Grew out of "select voucher to pay" in the old
001300*    accounts-payable package - there the operator picked a voucher
001400*    and keyed an amount; here the amount arrives already keyed, on
001500*    a transaction file, and the invoice is located by invoice number
001600*    instead of by terminal lookup.  A payment can only reduce a
001700*    balance - it is rejected outright if it would overpay the
001800*    invoice.
001900*    -----------------------------------------------------------------
002000*    CHANGE LOG
002100*    91-03-22  JFC  ORIGINAL CODING, FOLLOWING THE VOUCHER-SELECTION
002200*                   VALIDATE/APPLY/REWRITE CYCLE FROM SELECT-VOUCHER-
002300*                   TO-PAY.
002400*    94-05-09  RSG  INVOICE TABLE LOADED ENTIRELY TO WORKING STORAGE
002500*                   SO REPEATED PAYMENTS IN ONE RUN DO NOT REQUIRE
002600*                   REPEATED PASSES OF SALE-FILE.
002700*    98-11-19  JFC  YEAR-2000 REVIEW - PTX-DATE AND SAL-DATE ARE
002800*                   ALREADY CCYYMMDD; NO WINDOWING CHANGES NEEDED.
002900*    99-03-02  JFC  PAY-STATUS DERIVATION MOVED TO PLPOSTRULE.CBL,
003000*                   REQUEST PRJ-1140.
003100*    02-04-15  MTO  REJECTED-PAYMENT COUNT ADDED TO THE RUN REPORT
003200*                   (TICKET HD-0460 - OPERATIONS WANTED TO SEE
003300*                   OVERPAYMENT REJECTS WITHOUT SCANNING THE LOG).
003400*    05-09-30  MTO  EXPANDED IN-LINE COMMENTARY ON THE VALIDATE/
003500*                   APPLY STEPS AFTER A NEW HIRE MISREAD THE SUSPECT-
003600*                   DATE BRANCH AS A REJECT PATH DURING TRAINING.
003700*                   NO LOGIC CHANGED.
003800*    -----------------------------------------------------------------
003900 
004000 ENVIRONMENT DIVISION.
004100    CONFIGURATION SECTION.
004200    SPECIAL-NAMES.
004300        C01 IS TOP-OF-FORM
004400        CLASS W-ALPHA-CLASS IS "A" THRU "Z"
004500        UPSI-0 ON STATUS IS W-RERUN-REQUESTED
004600               OFF STATUS IS W-NORMAL-RUN.
004700 
004800    INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000 
005100*        PAYMENT-TRANS is the day's incoming payments, one record
005200*        each, keyed by invoice number rather than by a screen
005300*        lookup - SALE-FILE is loaded wholesale into the table below
005400*        instead of read fresh per payment, since more than one
005500*        payment in a run can land against the same invoice.
005600           COPY "SLPAYTRN.CBL".
005700           COPY "SLSALE.CBL".
005800           COPY "SLPAYMNT.CBL".
005900 
006000 DATA DIVISION.
006100    FILE SECTION.
006200 
006300           COPY "FDPAYTRN.CBL".
006400           COPY "FDSALE.CBL".
006500           COPY "FDPAYMNT.CBL".
006600 
006700    WORKING-STORAGE SECTION.
006800 
006900*        wsdate.cbl's GDTV- fields back the 9100-EDIT-ONE-DATE-RTN
007000*        call in 2200-VALIDATE-PAYMENT - a suspect payment date does
007100*        not reject the payment outright, it is posted anyway and
007200*        flagged for manual review, since refusing to post a real
007300*        payment over a typo'd date would leave a customer's account
007400*        wrongly in arrears.
007500           COPY "wsdate.cbl".
007600 
007700*        W-SALE-TABLE is the whole open-invoice universe for this
007800*        run, loaded once by 1000-LOAD-SALE-TABLE and searched by
007900*        SEARCH ALL on invoice number - every field here mirrors
008000*        SALE-RECORD exactly so 3010-WRITE-ONE-SALE can spill a
008100*        table entry back out with a straight field-by-field MOVE.
008200           01  W-SALE-TABLE.
008300               05  W-SAL-ENTRY OCCURS 1 TO 3000 TIMES
008400                       DEPENDING ON W-SALE-COUNT
008500                       ASCENDING KEY IS W-SAL-INVOICE-NO
008600                       INDEXED BY W-SAL-IDX.
008700*                  W-SAL-INVOICE-NO is the SEARCH ALL key - loaded
008800*                  from SAL-INVOICE-NO in ascending order straight
008900*                  off SALE-FILE, never resorted here.
009000                   10  W-SAL-INVOICE-NO    PIC X(20).
009100                   10  W-SAL-DATE          PIC 9(8).
009200                   10  W-SAL-STAFF-ID      PIC X(10).
009300                   10  W-SAL-CUST-NAME     PIC X(30).
009400                   10  W-SAL-CUST-PHONE    PIC X(15).
009500                   10  W-SAL-SUBTOTAL      PIC S9(8)V99.
009600                   10  W-SAL-DISCOUNT      PIC S9(8)V99.
009700                   10  W-SAL-TOTAL         PIC S9(8)V99.
009800*                  W-SAL-AMOUNT-PAID and W-SAL-BALANCE are the two
009900*                  fields this program actually updates in place as
010000*                  payments apply - everything else in the table
010100*                  round-trips unchanged.
010200                   10  W-SAL-AMOUNT-PAID   PIC S9(8)V99.
010300                   10  W-SAL-BALANCE       PIC S9(8)V99.
010400                   10  W-SAL-PAY-STATUS    PIC X(7).
010500                   10  FILLER               PIC X(05).
010600 
010700*        W-TRANS-EOF-SW and W-LOAD-EOF-SW are the two independent
010800*        sequential-read flags (payment transactions vs. the one-
010900*        time sale-table load); W-FOUND-INVOICE-SW is strictly local
011000*        to a single 2100-LOCATE-INVOICE SEARCH ALL.
011100           01  W-TRANS-EOF-SW              PIC X VALUE "N".
011200               88  W-TRANS-EOF             VALUE "Y".
011300 
011400           01  W-LOAD-EOF-SW                PIC X VALUE "N".
011500               88  W-LOAD-EOF               VALUE "Y".
011600 
011700           01  W-FOUND-INVOICE-SW          PIC X VALUE "N".
011800               88  W-FOUND-INVOICE         VALUE "Y".
011900 
012000*        Four COMP run-control counters - W-SALE-COUNT also serves
012100*        as the OCCURS DEPENDING ON / SEARCH bound for the table
012200*        above, so it must be binary; the other three are purely
012300*        for the run-control totals DISPLAYed at the end of
012400*        0000-MAIN-LINE.
012500           77  W-BAD-DATE-COUNT            PIC S9(7) COMP VALUE ZERO.
012600           77  W-SALE-COUNT                PIC S9(7) COMP VALUE ZERO.
012700           77  W-APPLIED-COUNT             PIC S9(7) COMP VALUE ZERO.
012800           77  W-REJECT-COUNT              PIC S9(7) COMP VALUE ZERO.
012900 
013000 PROCEDURE DIVISION.
013100 
013200*    0000-MAIN-LINE mirrors SALE-POSTING's shape: load the table
013300*    this run needs (here, open invoices rather than products),
013400*    drive the transaction file end to end, then spill the table
013500*    back out once at the end.  GDTV-FIRST/LAST-YEAR-VALID bound the
013600*    date-sanity check in 2200-VALIDATE-PAYMENT - any payment dated
013700*    before the system went live or implausibly far in the future is
013800*    flagged, not rejected.
013900 0000-MAIN-LINE.
014000 
014100     IF W-RERUN-REQUESTED
014200        DISPLAY "PAYMENT-POSTING - RERUN MODE (UPSI-0) REQUESTED -".
014300 
014400     MOVE 1991 TO GDTV-FIRST-YEAR-VALID.
014500     MOVE 2099 TO GDTV-LAST-YEAR-VALID.
014600 
014700     PERFORM 1000-LOAD-SALE-TABLE THRU 1000-EXIT.
014800 
014900     OPEN INPUT PAYMENT-TRANS.
015000     OPEN OUTPUT PAYMENT-FILE.
015100 
015200     PERFORM 1500-READ-PAYMENT-TRANS THRU 1500-EXIT.
015300     PERFORM 2000-PROCESS-PAYMENT-TRANS THRU 2000-EXIT
015400             UNTIL W-TRANS-EOF.
015500 
015600     CLOSE PAYMENT-TRANS PAYMENT-FILE.
015700 
015800     PERFORM 3000-REWRITE-SALE-TABLE THRU 3000-EXIT.
015900 
016000     DISPLAY "PAYMENT-POSTING - RUN CONTROL TOTALS".
016100     DISPLAY "   PAYMENTS APPLIED . . . . " W-APPLIED-COUNT.
016200     DISPLAY "   PAYMENTS REJECTED  . . . " W-REJECT-COUNT.
016300     DISPLAY "   SUSPECT PAYMENT DATES . " W-BAD-DATE-COUNT.
016400 
016500     STOP RUN.
016600 
016700*    Loads the whole SALE-FILE into W-SALE-TABLE, capped at 3000
016800*    entries (per the 94-05-09 change log entry) as a hard safety
016900*    ceiling - a shop running more open invoices than that in a
017000*    single day would need this limit raised, not worked around.
017100 1000-LOAD-SALE-TABLE.
017200 
017300     OPEN INPUT SALE-FILE.
017400 
017500     PERFORM 1010-READ-SALE-FILE THRU 1010-EXIT
017600             UNTIL W-SALE-COUNT IS EQUAL TO 3000
017700                OR W-LOAD-EOF.
017800 
017900     CLOSE SALE-FILE.
018000 
018100 1000-EXIT.
018200     EXIT.
018300 
018400*    SALE-FILE is already in ascending invoice-number order coming
018500*    out of SALE-POSTING, which is what lets SEARCH ALL binary-search
018600*    the table below without an explicit SORT step here.
018700 1010-READ-SALE-FILE.
018800 
018900     READ SALE-FILE
019000         AT END
019100             MOVE "Y" TO W-LOAD-EOF-SW
019200         NOT AT END
019300             ADD 1 TO W-SALE-COUNT
019400             SET W-SAL-IDX TO W-SALE-COUNT
019500             MOVE SAL-INVOICE-NO TO W-SAL-INVOICE-NO (W-SAL-IDX)
019600             MOVE SAL-DATE TO W-SAL-DATE (W-SAL-IDX)
019700             MOVE SAL-STAFF-ID TO W-SAL-STAFF-ID (W-SAL-IDX)
019800             MOVE SAL-CUST-NAME TO W-SAL-CUST-NAME (W-SAL-IDX)
019900             MOVE SAL-CUST-PHONE TO W-SAL-CUST-PHONE (W-SAL-IDX)
020000             MOVE SAL-SUBTOTAL TO W-SAL-SUBTOTAL (W-SAL-IDX)
020100             MOVE SAL-DISCOUNT TO W-SAL-DISCOUNT (W-SAL-IDX)
020200             MOVE SAL-TOTAL TO W-SAL-TOTAL (W-SAL-IDX)
020300*            Every field off SALE-RECORD is captured here, even the
020400*            ones this run will never touch, since the table is the
020500*            only copy of the sale in memory until 3000-REWRITE-
020600*            SALE-TABLE spills it back to disk.
020700             MOVE SAL-AMOUNT-PAID TO W-SAL-AMOUNT-PAID (W-SAL-IDX)
020800             MOVE SAL-BALANCE TO W-SAL-BALANCE (W-SAL-IDX)
020900             MOVE SAL-PAY-STATUS TO W-SAL-PAY-STATUS (W-SAL-IDX).
021000 
021100 1010-EXIT.
021200     EXIT.
021300 
021400 1500-READ-PAYMENT-TRANS.
021500 
021600     READ PAYMENT-TRANS
021700         AT END
021800             MOVE "Y" TO W-TRANS-EOF-SW.
021900 
022000 1500-EXIT.
022100     EXIT.
022200 
022300*    One payment transaction, start to finish: find the invoice it
022400*    is keyed against, and only if found does it go on to the date
022500*    and amount edits in 2200 - an unfound invoice is rejected here
022600*    directly without ever reaching the balance check, since there
022700*    is no W-SAL-ENTRY to validate the amount against.
022800 2000-PROCESS-PAYMENT-TRANS.
022900 
023000     PERFORM 2100-LOCATE-INVOICE THRU 2100-EXIT.
023100 
023200     IF NOT W-FOUND-INVOICE
023300        DISPLAY "PAYMENT-POSTING - INVOICE " PTX-INVOICE-NO
023400                " NOT ON FILE - PAYMENT REJECTED"
023500        ADD 1 TO W-REJECT-COUNT
023600     ELSE
023700        PERFORM 2200-VALIDATE-PAYMENT THRU 2200-EXIT.
023800 
023900     PERFORM 1500-READ-PAYMENT-TRANS THRU 1500-EXIT.
024000 
024100 2000-EXIT.
024200     EXIT.
024300 
024400*    Binary search of W-SALE-TABLE by invoice number - leaves
024500*    W-SAL-IDX pointing at the matching entry on success, which
024600*    2200-VALIDATE-PAYMENT and 2300-APPLY-PAYMENT both rely on being
024700*    still set correctly when they run next.
024800 2100-LOCATE-INVOICE.
024900 
025000     MOVE "N" TO W-FOUND-INVOICE-SW.
025100 
025200     SEARCH ALL W-SAL-ENTRY
025300         AT END
025400             MOVE "N" TO W-FOUND-INVOICE-SW
025500         WHEN W-SAL-INVOICE-NO (W-SAL-IDX) IS EQUAL TO
025600              PTX-INVOICE-NO
025700             MOVE "Y" TO W-FOUND-INVOICE-SW.
025800 
025900 2100-EXIT.
026000     EXIT.
026100 
026200*    Two independent edits, neither of which stops the other from
026300*    running: a suspect date is logged and posted anyway (this
026400*    program would rather carry a date exception than silently lose
026500*    a real payment), while a non-positive amount or an amount that
026600*    would overpay the invoice's outstanding balance rejects the
026700*    payment outright - per the program header, a payment can only
026800*    ever reduce a balance, never drive it negative.
026900 2200-VALIDATE-PAYMENT.
027000 
027100*    NOT GDTV-VALID-DATE-INFORMED does not stop this paragraph - it
027200*    only logs the exception; control still falls through to the
027300*    amount checks below and, if those pass, on to 2300-APPLY-
027400*    PAYMENT.  A suspect date never by itself rejects a payment.
027500     MOVE PTX-DATE TO GDTV-DATE-MM-DD-CCYY.
027600     PERFORM 9100-EDIT-ONE-DATE-RTN THRU 9100-EXIT.
027700     IF NOT GDTV-VALID-DATE-INFORMED
027800        DISPLAY "PAYMENT-POSTING - INVOICE " PTX-INVOICE-NO
027900                " PAYMENT DATE " PTX-DATE " LOOKS SUSPECT - POSTED"
028000                " ANYWAY, REVIEW ON THE EXCEPTION LISTING"
028100        ADD 1 TO W-BAD-DATE-COUNT.
028200 
028300     IF PTX-AMOUNT IS LESS THAN OR EQUAL TO ZERO
028400        DISPLAY "PAYMENT-POSTING - INVOICE " PTX-INVOICE-NO
028500                " PAYMENT REJECTED - AMOUNT NOT POSITIVE"
028600        ADD 1 TO W-REJECT-COUNT
028700     ELSE
028800        IF PTX-AMOUNT IS GREATER THAN W-SAL-BALANCE (W-SAL-IDX)
028900           DISPLAY "PAYMENT-POSTING - INVOICE " PTX-INVOICE-NO
029000                   " PAYMENT REJECTED - EXCEEDS OUTSTANDING BALANCE"
029100           ADD 1 TO W-REJECT-COUNT
029200        ELSE
029300           PERFORM 2300-APPLY-PAYMENT THRU 2300-EXIT.
029400 
029500 2200-EXIT.
029600     EXIT.
029700 
029800*    Writes the payment record for the audit trail, then updates the
029900*    table entry's running paid/balance figures directly.  The
030000*    balance recompute and floor/status derivation are borrowed
030100*    through SAL-TOTAL/SAL-BALANCE in the FD record rather than
030200*    against the table fields directly, since 2210/2220 in
030300*    PLPOSTRULE.CBL are written to operate on the SALE-RECORD fields
030400*    the same way they do in SALE-POSTING and REFUND-POSTING - the
030500*    result is then moved back into the table afterward.
030600 2300-APPLY-PAYMENT.
030700 
030800     MOVE SPACES TO PAYMENT-RECORD.
030900     MOVE PTX-INVOICE-NO TO PAY-INVOICE-NO.
031000     MOVE PTX-DATE TO PAY-DATE.
031100     MOVE PTX-AMOUNT TO PAY-AMOUNT.
031200     MOVE PTX-METHOD TO PAY-METHOD.
031300     MOVE PTX-REFERENCE TO PAY-REFERENCE.
031400     MOVE PTX-STAFF-ID TO PAY-STAFF-ID.
031500 
031600     WRITE PAYMENT-RECORD.
031700 
031800*    Balance is recomputed as total-less-paid, not simply decremented
031900*    by this payment - arithmetically the same for one payment, but
032000*    safe if this same invoice sees a second payment later in the
032100*    same run.
032200     ADD PTX-AMOUNT TO W-SAL-AMOUNT-PAID (W-SAL-IDX).
032300     COMPUTE W-SAL-BALANCE (W-SAL-IDX) ROUNDED =
032400             W-SAL-TOTAL (W-SAL-IDX) - W-SAL-AMOUNT-PAID (W-SAL-IDX).
032500 
032600     MOVE W-SAL-TOTAL (W-SAL-IDX) TO SAL-TOTAL.
032700     MOVE W-SAL-BALANCE (W-SAL-IDX) TO SAL-BALANCE.
032800 
032900     PERFORM 2210-FLOOR-BALANCE-RTN THRU 2210-EXIT.
033000     PERFORM 2220-DERIVE-PAY-STATUS-RTN THRU 2220-EXIT.
033100 
033200     MOVE SAL-BALANCE TO W-SAL-BALANCE (W-SAL-IDX).
033300     MOVE SAL-PAY-STATUS TO W-SAL-PAY-STATUS (W-SAL-IDX).
033400 
033500     ADD 1 TO W-APPLIED-COUNT.
033600 
033700 2300-EXIT.
033800     EXIT.
033900 
034000*    Reopens SALE-FILE for OUTPUT and spills the whole table back
034100*    out in table order, which is the same ascending invoice-number
034200*    order it was loaded in - the balances and pay-status bytes
034300*    updated by any payments this run applied are what make this
034400*    rewrite worth doing; every other field round-trips unchanged.
034500 3000-REWRITE-SALE-TABLE.
034600 
034700     OPEN OUTPUT SALE-FILE.
034800 
034900     PERFORM 3010-WRITE-ONE-SALE THRU 3010-EXIT
035000             VARYING W-SAL-IDX FROM 1 BY 1
035100             UNTIL W-SAL-IDX IS GREATER THAN W-SALE-COUNT.
035200 
035300     CLOSE SALE-FILE.
035400 
035500 3000-EXIT.
035600     EXIT.
035700 
035800*    Rebuilds one SALE-RECORD from its table entry, field for field -
035900*    the sale header fields are unchanged from when this invoice was
036000*    loaded, only the amount-paid/balance/pay-status fields can have
036100*    moved if a payment against this invoice was applied this run.
036200 3010-WRITE-ONE-SALE.
036300 
036400     MOVE SPACES TO SALE-RECORD.
036500     MOVE W-SAL-INVOICE-NO (W-SAL-IDX) TO SAL-INVOICE-NO.
036600     MOVE W-SAL-DATE (W-SAL-IDX) TO SAL-DATE.
036700     MOVE W-SAL-STAFF-ID (W-SAL-IDX) TO SAL-STAFF-ID.
036800     MOVE W-SAL-CUST-NAME (W-SAL-IDX) TO SAL-CUST-NAME.
036900     MOVE W-SAL-CUST-PHONE (W-SAL-IDX) TO SAL-CUST-PHONE.
037000     MOVE W-SAL-SUBTOTAL (W-SAL-IDX) TO SAL-SUBTOTAL.
037100     MOVE W-SAL-DISCOUNT (W-SAL-IDX) TO SAL-DISCOUNT.
037200     MOVE W-SAL-TOTAL (W-SAL-IDX) TO SAL-TOTAL.
037300     MOVE W-SAL-AMOUNT-PAID (W-SAL-IDX) TO SAL-AMOUNT-PAID.
037400     MOVE W-SAL-BALANCE (W-SAL-IDX) TO SAL-BALANCE.
037500     MOVE W-SAL-PAY-STATUS (W-SAL-IDX) TO SAL-PAY-STATUS.
037600 
037700     WRITE SALE-RECORD.
037800 
037900 3010-EXIT.
038000     EXIT.
038100 
038200*    PLPOSTRULE.CBL - shared balance-floor and pay-status paragraphs,
038300*    same copybook SALE-POSTING and REFUND-POSTING use, so all three
038400*    agree on what PAID/PARTIAL/UNPAID means.  PLDATE.CBL supplies
038500*    9100-EDIT-ONE-DATE-RTN for the payment-date sanity check above.
038600     COPY "PLPOSTRULE.CBL".
038700     COPY "PLDATE.CBL".
