000100*    PLPOSTRULE.CBL
000200*    -----------------------------------------------------------------
000300*    PROCEDURE DIVISION fragment shared by SALE-POSTING,
000400*    PAYMENT-POSTING and REFUND-POSTING.  Every program that COPYs
000500*    this fragment must also COPY FDSALE.CBL so that SAL-TOTAL,
000600*    SAL-BALANCE and SAL-PAY-STATUS are in scope.
000700*    -----------------------------------------------------------------
000800*    CHANGE LOG
000900*    99-03-02  JFC  ORIGINAL CODING - PULLED THE PAY-STATUS AND
001000*                   BALANCE-FLOOR RULES OUT OF SALE-POSTING SO
001100*                   PAYMENT-POSTING AND REFUND-POSTING WOULD STOP
001200*                   RE-CODING THEM (REQUEST PRJ-1140).
001300*    01-07-19  MWK  Y2K FOLLOW-UP - NO CHANGE REQUIRED, DATES ARE
001400*                   NOT TOUCHED IN THIS FRAGMENT.
001500*    -----------------------------------------------------------------
001600 
001700 2210-FLOOR-BALANCE-RTN.
001800 
001900     IF SAL-BALANCE IS LESS THAN ZERO
002000        MOVE ZERO TO SAL-BALANCE.
002100 
002200 2210-EXIT.
002300     EXIT.
002400 
002500*    -----------------------------------------------------------------
002600*    PAID       WHEN THE BALANCE IS ZERO OR LESS.
002700*    PARTIAL    WHEN SOMETHING IS OWED BUT LESS THAN THE TOTAL.
002800*    UNPAID     WHEN NOTHING HAS BEEN APPLIED AGAINST THE TOTAL.
002900*    -----------------------------------------------------------------
003000 2220-DERIVE-PAY-STATUS-RTN.
003100 
003200     IF SAL-BALANCE IS LESS THAN OR EQUAL TO ZERO
003300        MOVE "PAID   " TO SAL-PAY-STATUS
003400     ELSE
003500        IF SAL-BALANCE IS LESS THAN SAL-TOTAL
003600           MOVE "PARTIAL" TO SAL-PAY-STATUS
003700        ELSE
003800           MOVE "UNPAID " TO SAL-PAY-STATUS.
003900 
004000 2220-EXIT.
004100     EXIT.
