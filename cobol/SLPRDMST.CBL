000100*    SLPRDMST.CBL - FILE-CONTROL entry for the product master.
000200     SELECT PRODUCT-MASTER
000300            ASSIGN TO "PRODMAST"
000400            ORGANIZATION IS SEQUENTIAL.
